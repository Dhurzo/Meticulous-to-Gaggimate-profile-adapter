000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     VALRPT0O.
000400 AUTHOR.         H R KESSLER.
000500 INSTALLATION.   DV-ABTEILUNG SSF-ANWENDUNGEN.
000600 DATE-WRITTEN.   1990-01-15.
000700 DATE-COMPILED.
000800 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2002-02-19
001200* Letzte Version   :: A.02.02
001300* Kurzbeschreibung :: Schreibt den Validierungsbericht VALOUT.
001400*                     Wird je Profilpaar und am Stapelende aus
001500*                     VALDRV0O gerufen (WKD-CMD steuert den Be-
001600*                     richtsblock, siehe Member WKDEVTB).
001700*
001800* Aenderungen (Version und Datum in K-MODUL aendern)
001900*----------------------------------------------------------------*
002000* Vers.  | Datum    | von | Kommentar                            *
002100*--------|----------|-----|--------------------------------------*
002200* A.00.00|1990-01-15| DJP | Neuerstellung                         *
002300* A.00.01|1990-03-27| DJP | Fehler behoben: VALOUT wurde bei jedem*
002400*        |          |     | Aufruf erneut eroeffnet, letzter Be-  *
002500*        |          |     | richt ging beim naechsten Profil ver- *
002600*        |          |     | loren (W10-ERST-AUFRUF eingefuehrt)   *
002700* A.01.00|1993-02-11| WTS | fehlgeschlagene Phasennamen werden in *
002800*        |          |     | der Profilzusammenfassung aufgelistet,*
002900*        |          |     | siehe Anforderung 93-0118              *
003000* A.01.01|1996-05-14| MTG | C200/C300 von Section auf PERFORM     *
003100*        |          |     | THRU umgestellt (Review 96-0103)      *
003200* A.01.02|1996-09-30| MTG | Fehler behoben: Zeilenaufbau in C200/  *
003300*        |          |     | C300/C400 stringte das Zielfeld nach-  *
003400*        |          |     | traeglich als Quelle (DELIMITED BY     *
003500*        |          |     | SPACE) in sich selbst, Text ab dem     *
003600*        |          |     | ersten Leerzeichen ging verloren;      *
003700*        |          |     | Anzeigefeldpaare mit REDEFINES einge-  *
003800*        |          |     | fuehrt (Anforderung 96-0847)           *
003900* A.02.00|1998-04-02| MTG | Y2K: kein Datumbezug in diesem Modul, *
004000*        |          |     | Pruefung durchgefuehrt, keine Aend.   *
004100*        |          |     | erforderlich (Anforderung 98-0447)    *
004200* A.02.01|1999-03-15| RFK | Fehler behoben: Phasen-/Profilnamen  *
004300*        |          |     | mit eingebettetem Leerzeichen wurden *
004400*        |          |     | in C200/C310/C410 ab dem ersten Leer-*
004500*        |          |     | zeichen abgeschnitten (DELIMITED BY  *
004600*        |          |     | SPACE auf Klartextfeld statt Laengen-*
004700*        |          |     | ermittlung); Laengenermittlung ueber *
004800*        |          |     | Rueckwaertssuche eingefuehrt, STRING *
004900*        |          |     | jetzt mit DELIMITED BY SIZE gegen das*
005000*        |          |     | getrimmte Feld (Anforderung 99-0512) *
005020* A.02.02|2002-02-19| HGS | Euro-Umstellung geprueft: Modul fuehrt*
005040*        |          |     | keine Waehrungsbetraege, keine Aender-*
005060*        |          |     | ung erforderlich (Anforderung 01-0602)*
005100*----------------------------------------------------------------*
005200*
005300* Programmbeschreibung
005400* ---------------------
005500* VALOUT wird beim ersten Aufruf eroeffnet (W10-ERST-AUFRUF) und
005600* bleibt ueber alle Aufrufe des Laufs hinweg offen, da die Datei
005700* nicht ueber die CALL-Schnittstelle an den Aufrufer zurueckgege-
005800* ben werden kann - Stufenwerte bleiben in einem nicht-initialen
005900* Unterprogramm ueber mehrere Aufrufe hinweg erhalten. Geschlossen
006000* wird sie, wenn WKD-CMD = "BS" (Stapel-Zusammenfassung) ankommt -
006100* das ist der letzte Aufruf je Lauf.
006200*
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS ALPHNUM IS "0123456789"
007000                      "abcdefghijklmnopqrstuvwxyz"
007100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007200                      " .,-_".
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT VALOUT       ASSIGN TO "VALOUT"
007700                          ORGANIZATION IS LINE SEQUENTIAL.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  VALOUT.
008300 01  VALOUT-LINE              PIC X(80).
008400
008500 WORKING-STORAGE SECTION.
008600
008700*--------------------------------------------------------------------*
008800* Felder mit konstantem Inhalt: Praefix K
008900*--------------------------------------------------------------------*
009000 01          KONSTANTE-FELDER.
009100     05      K-MODUL             PIC X(08)   VALUE "VALRPT0O".
009200     05      K-TRENNER           PIC X(80)   VALUE ALL "-".
009300     05      FILLER              PIC X(04).
009400
009500*--------------------------------------------------------------------*
009600* W10 - bleibt ueber alle Aufrufe erhalten (nicht-initiales Unter-
009700* programm): merkt sich, ob VALOUT bereits eroeffnet wurde.
009800*--------------------------------------------------------------------*
009900 01          W010-STATISCHER-SCHALTER.
010000     05      W10-ERST-AUFRUF     PIC X(01) VALUE "Y".
010100          88 W10-IST-ERSTER-AUFRUF          VALUE "Y".
010200     05      FILLER              PIC X(04).
010300
010400*--------------------------------------------------------------------*
010500* W050 - fehlgeschlagene Phasennamen des aktuellen Profils, fuer
010600* die Auflistung in der Profilzusammenfassung (Schritt PS)
010700*--------------------------------------------------------------------*
010800 01          W050-FEHLPHASEN-TABELLE.
010900     05      W50-FEHLPHASEN-ANZ  PIC  9(02) COMP.
011000     05      W50-FEHLPHASEN-NAME OCCURS 20
011100                                 INDEXED BY W50-FP-IX
011200                                 PIC X(50).
011300     05      FILLER              PIC X(04).
011400
011500*--------------------------------------------------------------------*
011600* Comp-Felder: Praefix Cn mit n = Anzahl Stellen
011700*--------------------------------------------------------------------*
011800 01          COMP-FELDER.
011900     05      C4-ANZ              PIC S9(04) COMP.
012000     05      C4-I1               PIC S9(04) COMP.
012100     05      FILLER              PIC X(04).
012200
012300*--------------------------------------------------------------------*
012400* Display-/Anzeigefelder fuer die Zeilenaufbereitung
012500*--------------------------------------------------------------------*
012600 01          DISPLAY-FELDER.
012700     05      D-NUM3              PIC  9(03).
012800     05      D-NUM4              PIC -9(04).
012900     05      E-WERT2             PIC -9(04).9(02).
013000     05      E-WERT3             PIC -9(04).9(03).
013100     05      E-PCT1              PIC -9(03).9(01).
013200     05      E-TOL3               PIC -9(02).9(03).
013300     05      FILLER              PIC X(04).
013400
013500*--------------------------------------------------------------------*
013600* Arbeitsfelder fuer den Zeilenaufbau
013700*--------------------------------------------------------------------*
013800 01          W100-ARBEITSFELDER.
013900     05      W1-ZEILE            PIC X(80).
014000     05      W1-MARKE            PIC X(01).
014100
014200**          ---> alternative Sicht auf das Splitpaar (Idx/Tot) der
014300**          ---> Phasenbezeichnung, fuer die Stringaufbereitung in
014400**          ---> C200-PHASE-DETAIL
014500     05      W1-SPLIT-PAAR.
014600         10  W1-SPLIT-IDX-TXT    PIC  9(02).
014700         10  W1-SPLIT-TOT-TXT    PIC  9(02).
014800     05      W1-SPLIT-PAAR-X REDEFINES W1-SPLIT-PAAR               96-0847
014900                                 PIC X(04).
015000
015100**          ---> alternative Sicht auf das Phasenzaehlerpaar
015200**          ---> (bestanden/gesamt), siehe C300-PROFILE-SUMMARY
015300     05      W1-PHASE-ZAEHLER.
015400         10  W1-PHASE-PASS-TXT   PIC  9(02).
015500         10  W1-PHASE-TOT-TXT    PIC  9(02).
015600     05      W1-PHASE-ZAEHLER-X REDEFINES W1-PHASE-ZAEHLER         96-0847
015700                                 PIC X(04).
015800
015900     05      W1-DEV-TXT          PIC  9(03).
016000
016100**          ---> alternative Sicht auf das Profilzaehlerpaar
016200**          ---> (bestanden/gesamt), siehe C400-BATCH-SUMMARY
016300     05      W1-PROFIL-ZAEHLER.
016400         10  W1-PROF-PASS-TXT    PIC  9(04).
016500         10  W1-PROF-TOT-TXT     PIC  9(04).
016600     05      W1-PROFIL-ZAEHLER-X REDEFINES W1-PROFIL-ZAEHLER       96-0847
016700                                 PIC X(08).
016800     05      FILLER              PIC X(04).
016900
017000*--------------------------------------------------------------------*  99-0512
017100* W110 - Hilfslaengen fuer das Abschneiden nachgestellter Leer-        99-0512
017200* zeichen vor STRING (Phasen-/Profilnamen sind Klartextfelder und     99-0512
017300* koennen eingebettete Leerzeichen enthalten, siehe Anforderung       99-0512
017400* 99-0512)                                                           99-0512
017500*--------------------------------------------------------------------*  99-0512
017600 01          W110-TRIMLAENGEN.                                       99-0512
017700     05      W11-PHASE-LEN       PIC  9(02) COMP.                    99-0512
017800     05      W11-FEHL-LEN        PIC  9(02) COMP.                    99-0512
017900     05      W11-LIST-LEN        PIC  9(02) COMP.                    99-0512
018000     05      FILLER              PIC X(04).                         99-0512
018100
018200*--------------------------------------------------------------------*
018300* LINKAGE SECTION
018400*--------------------------------------------------------------------*
018500 LINKAGE SECTION.
018600     COPY WKDEVTB OF "=CPYLIB".
018700
018800 PROCEDURE DIVISION USING WKD-LINK-REC.
018900
019000******************************************************************
019100* Steuerungs-Section
019200******************************************************************
019300 A100-STEUERUNG SECTION.
019400 A100-00.
019500     IF  W10-IST-ERSTER-AUFRUF
019600         OPEN OUTPUT VALOUT
019700         MOVE "N"    TO W10-ERST-AUFRUF
019800         MOVE ZERO   TO W50-FEHLPHASEN-ANZ
019900     END-IF
020000
020100     EVALUATE TRUE
020200         WHEN WKD-CMD-PROFILE-BANNER
020300              PERFORM C100-PROFILE-BANNER
020400         WHEN WKD-CMD-PHASE-DETAIL
020500              PERFORM C200-PHASE-DETAIL
020600         WHEN WKD-CMD-PROFILE-SUMMARY
020700              PERFORM C300-PROFILE-SUMMARY
020800         WHEN WKD-CMD-BATCH-SUMMARY
020900              PERFORM C400-BATCH-SUMMARY
021000              CLOSE VALOUT
021100         WHEN OTHER
021200              CONTINUE
021300     END-EVALUATE
021400
021500     EXIT PROGRAM
021600     .
021700 A100-99.
021800     EXIT.
021900
022000*==================================================================*
022100* PB - PROFIL-BANNER
022200*==================================================================*
022300******************************************************************
022400* C100-PROFILE-BANNER - Kopfzeilen je Profilpaar; setzt zugleich
022500* die Fehlphasen-Tabelle fuer dieses Profil zurueck.
022600******************************************************************
022700 C100-PROFILE-BANNER SECTION.
022800 C100-00.
022900     MOVE ZERO TO W50-FEHLPHASEN-ANZ
023000
023100     WRITE VALOUT-LINE FROM K-TRENNER
023200
023300     MOVE SPACES TO W1-ZEILE
023400     STRING "Profile: " DELIMITED BY SIZE,
023500            WKD-PROFILE-NAME DELIMITED BY SIZE
023600         INTO W1-ZEILE
023700     WRITE VALOUT-LINE FROM W1-ZEILE
023800
023900     MOVE SPACES TO W1-ZEILE
024000     STRING "  Source: " DELIMITED BY SIZE,
024100            WKD-SRC-FILE-NAME DELIMITED BY SIZE
024200         INTO W1-ZEILE
024300     WRITE VALOUT-LINE FROM W1-ZEILE
024400
024500     MOVE SPACES TO W1-ZEILE
024600     STRING "  Target: " DELIMITED BY SIZE,
024700            WKD-TGT-FILE-NAME DELIMITED BY SIZE
024800         INTO W1-ZEILE
024900     WRITE VALOUT-LINE FROM W1-ZEILE
025000     .
025100 C100-99.
025200     EXIT.
025300
025400******************************************************************      99-0512
025500* C101-TRIM-NOOP - Leeranweisung fuer die Rueckwaertssuche nach dem  99-0512
025600* letzten Nicht-Leerzeichen eines Klartextfeldes (PERFORM VARYING   99-0512
025700* zaehlt nur herunter, diese Section liefert lediglich den Ein-     99-0512
025800* sprungpunkt), siehe Anforderung 99-0512.                         99-0512
025900******************************************************************      99-0512
026000 C101-TRIM-NOOP SECTION.                                            99-0512
026100 C101-00.                                                           99-0512
026200     CONTINUE                                                      99-0512
026300     .                                                             99-0512
026400 C101-99.                                                          99-0512
026500     EXIT.                                                         99-0512
026600
026700*==================================================================*
026800* PD - PHASEN-DETAIL
026900*==================================================================*
027000******************************************************************
027100* C200-PHASE-DETAIL - eine Trennzeile, Phasenname (mit Split-
027200* Zusatz, wenn die Phase aus einer mehrpunktigen Stufe stammt),
027300* Status, dann je Abweichung ein Block (Schritt 5/6 PAIR
027400* VALIDATOR).
027500******************************************************************
027600 C200-PHASE-DETAIL SECTION.
027700 C200-00.
027800     MOVE SPACES TO W1-ZEILE
027900     MOVE ALL "-" TO W1-ZEILE (1:40)
028000     WRITE VALOUT-LINE FROM W1-ZEILE
028100
028200     MOVE SPACES TO W1-ZEILE
028300     PERFORM C201-TRIM-PHASE-NAME                                  99-0512
028400     IF  WKD-PHASE-SPLIT-TOT GREATER 1
028500         MOVE WKD-PHASE-SPLIT-IDX TO W1-SPLIT-IDX-TXT
028600         MOVE WKD-PHASE-SPLIT-TOT TO W1-SPLIT-TOT-TXT
028700         STRING "Phase: "         DELIMITED BY SIZE,
028800                WKD-PHASE-NAME(1:W11-PHASE-LEN)                    99-0512
028900                                  DELIMITED BY SIZE,                99-0512
029000                " ("              DELIMITED BY SIZE,
029100                W1-SPLIT-IDX-TXT  DELIMITED BY SIZE,
029200                "/"               DELIMITED BY SIZE,
029300                W1-SPLIT-TOT-TXT  DELIMITED BY SIZE,
029400                ")"               DELIMITED BY SIZE
029500             INTO W1-ZEILE
029600     ELSE
029700         STRING "Phase: "         DELIMITED BY SIZE,
029800                WKD-PHASE-NAME(1:W11-PHASE-LEN)                    99-0512
029900                                  DELIMITED BY SIZE                 99-0512
030000             INTO W1-ZEILE
030100     END-IF
030200     WRITE VALOUT-LINE FROM W1-ZEILE
030300
030400     MOVE SPACES TO W1-ZEILE
030500     IF  WKD-PHASE-PASSED
030600         STRING "Status: PASS" DELIMITED BY SIZE INTO W1-ZEILE
030700     ELSE
030800         STRING "Status: FAIL" DELIMITED BY SIZE INTO W1-ZEILE
030900         IF  W50-FEHLPHASEN-ANZ LESS 20
031000             ADD 1 TO W50-FEHLPHASEN-ANZ
031100             MOVE WKD-PHASE-NAME
031200                 TO W50-FEHLPHASEN-NAME(W50-FEHLPHASEN-ANZ)
031300         END-IF
031400     END-IF
031500     WRITE VALOUT-LINE FROM W1-ZEILE
031600
031700     PERFORM C210-DEVIATION-BLOCK
031800         VARYING WKD-DEV-IX FROM 1 BY 1
031900           UNTIL WKD-DEV-IX GREATER WKD-DEV-COUNT
032000     .
032100 C200-99.
032200     EXIT.
032300
032400******************************************************************      99-0512
032500* C201-TRIM-PHASE-NAME - ermittelt die Nutzlaenge von WKD-PHASE-     99-0512
032600* NAME (ohne nachgestellte Leerzeichen), damit die Phasenbezeich-    99-0512
032700* nung im STRING nicht am ersten eingebetteten Leerzeichen ab-       99-0512
032800* geschnitten wird (Anforderung 99-0512).                           99-0512
032900******************************************************************      99-0512
033000 C201-TRIM-PHASE-NAME SECTION.                                       99-0512
033100 C201-00.                                                            99-0512
033200     PERFORM C101-TRIM-NOOP                                          99-0512
033300         VARYING W11-PHASE-LEN FROM 50 BY -1                         99-0512
033400           UNTIL W11-PHASE-LEN EQUAL ZERO                            99-0512
033500              OR WKD-PHASE-NAME(W11-PHASE-LEN:1) NOT EQUAL SPACE     99-0512
033600     IF  W11-PHASE-LEN EQUAL ZERO                                    99-0512
033700         MOVE 1 TO W11-PHASE-LEN                                     99-0512
033800     END-IF                                                          99-0512
033900     .                                                               99-0512
034000 C201-99.                                                            99-0512
034100     EXIT.                                                           99-0512
034200
034300******************************************************************
034400* C210-DEVIATION-BLOCK - eine Abweichung: Variable, Quell-/Ziel-
034500* wert (2 Nachkommastellen), Abweichung absolut (3 Nachkomma-
034600* stellen) und prozentual (1 Nachkommastelle), verwendete Toleranz-
034700* art und -wert.
034800******************************************************************
034900 C210-DEVIATION-BLOCK SECTION.
035000 C210-00.
035100     MOVE SPACES TO W1-ZEILE
035200     STRING "  Variable: " DELIMITED BY SIZE,
035300            WKD-DEV-VARIABLE(WKD-DEV-IX) DELIMITED BY SPACE
035400         INTO W1-ZEILE
035500     WRITE VALOUT-LINE FROM W1-ZEILE
035600
035700     MOVE WKD-DEV-SRC-VALUE(WKD-DEV-IX) TO E-WERT2
035800     MOVE SPACES TO W1-ZEILE
035900     STRING "    Source value: " DELIMITED BY SIZE,
036000            E-WERT2               DELIMITED BY SIZE
036100         INTO W1-ZEILE
036200     WRITE VALOUT-LINE FROM W1-ZEILE
036300
036400     MOVE WKD-DEV-TGT-VALUE(WKD-DEV-IX) TO E-WERT2
036500     MOVE SPACES TO W1-ZEILE
036600     STRING "    Target value: " DELIMITED BY SIZE,
036700            E-WERT2               DELIMITED BY SIZE
036800         INTO W1-ZEILE
036900     WRITE VALOUT-LINE FROM W1-ZEILE
037000
037100     MOVE WKD-DEV-ABS(WKD-DEV-IX) TO E-WERT3
037200     MOVE WKD-DEV-PCT(WKD-DEV-IX) TO E-PCT1
037300     MOVE SPACES TO W1-ZEILE
037400     STRING "    Deviation: "   DELIMITED BY SIZE,
037500            E-WERT3              DELIMITED BY SIZE,
037600            " ("                 DELIMITED BY SIZE,
037700            E-PCT1               DELIMITED BY SIZE,
037800            "%)"                 DELIMITED BY SIZE
037900         INTO W1-ZEILE
038000     WRITE VALOUT-LINE FROM W1-ZEILE
038100
038200     MOVE WKD-DEV-TOL-VALUE(WKD-DEV-IX) TO E-TOL3
038300     MOVE SPACES TO W1-ZEILE
038400     STRING "    Tolerance ("  DELIMITED BY SIZE,
038500            WKD-DEV-TOL-USED(WKD-DEV-IX) DELIMITED BY SPACE,
038600            "): +/-"            DELIMITED BY SIZE,
038700            E-TOL3               DELIMITED BY SIZE
038800         INTO W1-ZEILE
038900     WRITE VALOUT-LINE FROM W1-ZEILE
039000     .
039100 C210-99.
039200     EXIT.
039300
039400*==================================================================*
039500* PS - PROFIL-ZUSAMMENFASSUNG
039600*==================================================================*
039700******************************************************************
039800* C300-PROFILE-SUMMARY - Gesamtstatus des Profilpaars, Phasen-
039900* und Abweichungszaehler, Liste der fehlgeschlagenen Phasennamen.
040000******************************************************************
040100 C300-PROFILE-SUMMARY SECTION.
040200 C300-00.
040300     MOVE SPACES TO W1-ZEILE
040400     IF  WKD-PROFILE-IS-PASSED
040500         STRING "Summary: PASSED" DELIMITED BY SIZE INTO W1-ZEILE
040600     ELSE
040700         STRING "Summary: FAILED" DELIMITED BY SIZE INTO W1-ZEILE
040800     END-IF
040900     WRITE VALOUT-LINE FROM W1-ZEILE
041000
041100     MOVE WKD-PHASE-PASSED-CNT TO W1-PHASE-PASS-TXT
041200     MOVE WKD-PHASE-TOTAL      TO W1-PHASE-TOT-TXT
041300     MOVE SPACES TO W1-ZEILE
041400     STRING "Phases: "       DELIMITED BY SIZE,
041500            W1-PHASE-PASS-TXT DELIMITED BY SIZE,
041600            "/"               DELIMITED BY SIZE,
041700            W1-PHASE-TOT-TXT  DELIMITED BY SIZE,
041800            " passed"         DELIMITED BY SIZE
041900         INTO W1-ZEILE
042000     WRITE VALOUT-LINE FROM W1-ZEILE
042100
042200     MOVE WKD-DEV-TOTAL TO D-NUM3
042300     MOVE SPACES TO W1-ZEILE
042400     STRING "Deviations: "  DELIMITED BY SIZE,
042500            D-NUM3           DELIMITED BY SIZE
042600         INTO W1-ZEILE
042700     WRITE VALOUT-LINE FROM W1-ZEILE
042800
042900     PERFORM C310-LIST-FEHLPHASE
043000         VARYING W50-FP-IX FROM 1 BY 1
043100           UNTIL W50-FP-IX GREATER W50-FEHLPHASEN-ANZ
043200     .
043300 C300-99.
043400     EXIT.
043500
043600 C310-LIST-FEHLPHASE SECTION.
043700 C310-00.
043800     MOVE SPACES TO W1-ZEILE
043900     PERFORM C311-TRIM-FEHLPHASE-NAME                               99-0512
044000     STRING "  Failed phase: " DELIMITED BY SIZE,
044100            W50-FEHLPHASEN-NAME(W50-FP-IX) (1:W11-FEHL-LEN)         99-0512
044200                                            DELIMITED BY SIZE        99-0512
044300         INTO W1-ZEILE
044400     WRITE VALOUT-LINE FROM W1-ZEILE
044500     .
044600 C310-99.
044700     EXIT.
044800
044900******************************************************************      99-0512
045000* C311-TRIM-FEHLPHASE-NAME - ermittelt die Nutzlaenge des fehlge-    99-0512
045100* schlagenen Phasennamens (ohne nachgestellte Leerzeichen), siehe   99-0512
045200* Anforderung 99-0512.                                              99-0512
045300******************************************************************      99-0512
045400 C311-TRIM-FEHLPHASE-NAME SECTION.                                   99-0512
045500 C311-00.                                                            99-0512
045600     PERFORM C101-TRIM-NOOP                                          99-0512
045700         VARYING W11-FEHL-LEN FROM 50 BY -1                          99-0512
045800           UNTIL W11-FEHL-LEN EQUAL ZERO                             99-0512
045900              OR W50-FEHLPHASEN-NAME(W50-FP-IX) (W11-FEHL-LEN:1)     99-0512
046000                                                 NOT EQUAL SPACE     99-0512
046100     IF  W11-FEHL-LEN EQUAL ZERO                                     99-0512
046200         MOVE 1 TO W11-FEHL-LEN                                      99-0512
046300     END-IF                                                          99-0512
046400     .                                                               99-0512
046500 C311-99.                                                            99-0512
046600     EXIT.                                                           99-0512
046700
046800*==================================================================*
046900* BS - STAPEL-ZUSAMMENFASSUNG
047000*==================================================================*
047100******************************************************************
047200* C400-BATCH-SUMMARY - Kontrollsummen ueber alle Profilpaare des
047300* Laufs, dann eine Zeile je Profil (Schritt 3 BATCH VALIDATOR).
047400******************************************************************
047500 C400-BATCH-SUMMARY SECTION.
047600 C400-00.
047700     WRITE VALOUT-LINE FROM K-TRENNER
047800
047900     MOVE WKD-BATCH-PASSED TO W1-PROF-PASS-TXT
048000     MOVE WKD-BATCH-TOTAL  TO W1-PROF-TOT-TXT
048100     MOVE SPACES TO W1-ZEILE
048200     STRING "Profiles: "     DELIMITED BY SIZE,
048300            W1-PROF-PASS-TXT DELIMITED BY SIZE,
048400            "/"               DELIMITED BY SIZE,
048500            W1-PROF-TOT-TXT   DELIMITED BY SIZE,
048600            " passed"         DELIMITED BY SIZE
048700         INTO W1-ZEILE
048800     WRITE VALOUT-LINE FROM W1-ZEILE
048900
049000     MOVE WKD-BATCH-FAILED TO D-NUM4
049100     MOVE SPACES TO W1-ZEILE
049200     STRING "Failed: "      DELIMITED BY SIZE,
049300            D-NUM4           DELIMITED BY SIZE
049400         INTO W1-ZEILE
049500     WRITE VALOUT-LINE FROM W1-ZEILE
049600
049700     PERFORM C410-LIST-ONE-PROFILE
049800         VARYING WKD-LIST-IX FROM 1 BY 1
049900           UNTIL WKD-LIST-IX GREATER WKD-LIST-COUNT
050000     .
050100 C400-99.
050200     EXIT.
050300
050400******************************************************************
050500* C410-LIST-ONE-PROFILE - Marke (bestanden/fehlgeschlagen), Name,
050600* Phasenzaehler und Abweichungszaehler je Profil.
050700******************************************************************
050800 C410-LIST-ONE-PROFILE SECTION.
050900 C410-00.
051000     IF  WKD-LIST-PASSED(WKD-LIST-IX) EQUAL "Y"
051100         MOVE "+" TO W1-MARKE
051200     ELSE
051300         MOVE "X" TO W1-MARKE
051400     END-IF
051500
051600     MOVE WKD-LIST-PHASE-PASS(WKD-LIST-IX) TO W1-PHASE-PASS-TXT
051700     MOVE WKD-LIST-PHASE-TOT(WKD-LIST-IX)  TO W1-PHASE-TOT-TXT
051800     MOVE WKD-LIST-DEV-COUNT(WKD-LIST-IX)  TO W1-DEV-TXT
051900     MOVE SPACES TO W1-ZEILE
052000     PERFORM C411-TRIM-LIST-NAME                                   99-0512
052100     STRING W1-MARKE                    DELIMITED BY SIZE,
052200            " "                          DELIMITED BY SIZE,
052300            WKD-LIST-NAME(WKD-LIST-IX) (1:W11-LIST-LEN)             99-0512
052400                                         DELIMITED BY SIZE,          99-0512
052500            " phases "                   DELIMITED BY SIZE,
052600            W1-PHASE-PASS-TXT            DELIMITED BY SIZE,
052700            "/"                          DELIMITED BY SIZE,
052800            W1-PHASE-TOT-TXT             DELIMITED BY SIZE,
052900            " deviations "               DELIMITED BY SIZE,
053000            W1-DEV-TXT                   DELIMITED BY SIZE
053100         INTO W1-ZEILE
053200     WRITE VALOUT-LINE FROM W1-ZEILE
053300     .
053400 C410-99.
053500     EXIT.
053600
053700******************************************************************      99-0512
053800* C411-TRIM-LIST-NAME - ermittelt die Nutzlaenge des Profilnamens    99-0512
053900* in der Stapelzusammenfassung (ohne nachgestellte Leerzeichen),     99-0512
054000* siehe Anforderung 99-0512.                                         99-0512
054100******************************************************************      99-0512
054200 C411-TRIM-LIST-NAME SECTION.                                        99-0512
054300 C411-00.                                                            99-0512
054400     PERFORM C101-TRIM-NOOP                                          99-0512
054500         VARYING W11-LIST-LEN FROM 40 BY -1                          99-0512
054600           UNTIL W11-LIST-LEN EQUAL ZERO                             99-0512
054700              OR WKD-LIST-NAME(WKD-LIST-IX) (W11-LIST-LEN:1)         99-0512
054800                                             NOT EQUAL SPACE         99-0512
054900     IF  W11-LIST-LEN EQUAL ZERO                                     99-0512
055000         MOVE 1 TO W11-LIST-LEN                                      99-0512
055100     END-IF                                                          99-0512
055200     .                                                               99-0512
055300 C411-99.                                                            99-0512
055400     EXIT.                                                           99-0512
