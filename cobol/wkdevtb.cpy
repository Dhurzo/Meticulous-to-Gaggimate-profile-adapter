000100*****************************************************************
000200* Member       :: WKDEVTB
000300* Letzte Aenderung :: 1990-01-15
000400* Letzte Version   :: A.00.00
000500* Kurzbeschreibung :: LINK-REC Parameterbereich VALDRV0O -> VALRPT0O
000600*                     (Abweichungsbericht Profilvalidierung)
000700*
000800*----------------------------------------------------------------*
000900* Vers.  | Datum    | von | Kommentar                            *
001000*--------|----------|-----|--------------------------------------*
001100* A.00.00|1990-01-15| DJP | Neuerstellung                         *
001200*----------------------------------------------------------------*
001300*
001400* WKD-CMD steuert, welcher Berichtsblock VALRPT0O erzeugt:
001500*   "PB" = Profil-Banner (Profilname, Quell-/Zieldatei)
001600*   "PD" = Phasen-Detail (Status, Abweichungen einer Phase)
001700*   "PS" = Profil-Zusammenfassung (PASSED/FAILED, Phasen, Abw.)
001800*   "BS" = Stapel-Zusammenfassung (Kontrollsummen ueber alle Paare)
001900*
002000******************************************************************
002100 01          WKD-LINK-REC.
002200     05      WKD-CMD              PIC X(02).
002300          88 WKD-CMD-PROFILE-BANNER          VALUE "PB".
002400          88 WKD-CMD-PHASE-DETAIL            VALUE "PD".
002500          88 WKD-CMD-PROFILE-SUMMARY         VALUE "PS".
002600          88 WKD-CMD-BATCH-SUMMARY           VALUE "BS".
002700
002800     05      WKD-PROFILE-NAME     PIC X(40).
002900     05      WKD-SRC-FILE-NAME    PIC X(40).
003000     05      WKD-TGT-FILE-NAME    PIC X(40).
003100
003200     05      WKD-PHASE-NAME       PIC X(50).
003300     05      WKD-PHASE-SPLIT-IDX  PIC  9(02) COMP.
003400     05      WKD-PHASE-SPLIT-TOT  PIC  9(02) COMP.
003500     05      WKD-PHASE-STATUS     PIC X(01).
003600          88 WKD-PHASE-PASSED                VALUE "P".
003700          88 WKD-PHASE-FAILED                VALUE "F".
003800
003900     05      WKD-DEV-COUNT        PIC  9(01) COMP.
004000     05      WKD-DEV-TABLE OCCURS 2
004100                           INDEXED BY WKD-DEV-IX.
004200         10  WKD-DEV-VARIABLE     PIC X(10).
004300         10  WKD-DEV-SRC-VALUE    PIC S9(04)V9(02).
004400         10  WKD-DEV-TGT-VALUE    PIC S9(04)V9(02).
004500         10  WKD-DEV-ABS          PIC S9(04)V9(03).
004600         10  WKD-DEV-PCT          PIC S9(03)V9(01).
004700         10  WKD-DEV-WITHIN-TOL   PIC X(01).
004800          88 WKD-DEV-IS-WITHIN               VALUE "Y".
004900         10  WKD-DEV-TOL-USED     PIC X(10).
005000         10  WKD-DEV-TOL-VALUE    PIC S9(02)V9(03).
005100
005200     05      WKD-PROFILE-RESULT.
005300         10  WKD-PHASE-TOTAL      PIC  9(02) COMP.
005400         10  WKD-PHASE-PASSED-CNT PIC  9(02) COMP.
005500         10  WKD-DEV-TOTAL        PIC  9(03) COMP.
005600         10  WKD-PROFILE-PASSED   PIC X(01).
005700          88 WKD-PROFILE-IS-PASSED           VALUE "Y".
005800
005900     05      WKD-LIST-COUNT       PIC  9(04) COMP.
006000     05      WKD-LIST-TABLE OCCURS 500
006100                            INDEXED BY WKD-LIST-IX.
006200         10  WKD-LIST-NAME        PIC X(40).
006300         10  WKD-LIST-PASSED      PIC X(01).
006400         10  WKD-LIST-PHASE-PASS  PIC  9(02) COMP.
006500         10  WKD-LIST-PHASE-TOT   PIC  9(02) COMP.
006600         10  WKD-LIST-DEV-COUNT   PIC  9(03) COMP.
006700
006800     05      WKD-BATCH-TOTAL      PIC  9(04) COMP.
006900     05      WKD-BATCH-PASSED     PIC  9(04) COMP.
007000     05      WKD-BATCH-FAILED     PIC  9(04) COMP.
007100     05      FILLER               PIC X(04).
