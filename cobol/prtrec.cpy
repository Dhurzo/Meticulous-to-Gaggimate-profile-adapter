000100*****************************************************************
000200* Member       :: PRTREC
000300* Letzte Aenderung :: 2003-01-21
000400* Letzte Version   :: A.00.02
000500* Kurzbeschreibung :: Satzbild Zielprofil (Gaggimate), flach
000600*                     abgelegt - Satzart in Spalte 1-2
000700*
000800*----------------------------------------------------------------*
000900* Vers.  | Datum    | von | Kommentar                            *
001000*--------|----------|-----|--------------------------------------*
001100* A.00.00|1989-07-14| HRK | Neuerstellung fuer SSF-Profiluebers.  *
001150* A.00.01|1999-03-15| RFK | PRT-HD-DESCR auf X(120) verbreitert,  *
001160*        |          |     | FILLER-Fuellbyte entfernt, Satz stimmt*
001170*        |          |     | jetzt exakt mit dem Satzbild ueberein *
001180*        |          |     | (Anforderung 99-0512)                *
001190* A.00.02|2003-01-21| HGS | Spaltenkopf fuer Archivauswertung     *
001195*        |          |     | geprueft, keine Satzaenderung noetig  *
001198*        |          |     | (Anforderung 02-0733)                 *
001200*----------------------------------------------------------------*
001300*
001400* PRT-TAG bestimmt, welcher REDEFINES-Zweig gueltig ist:
001500*   "HD" = Profilkopf (1x je Profil)
001600*   "PH" = Phasensatz (1x je erzeugter Phase)
001700*   "TG" = Ausstiegsziel (0 bis 4x je Phase, folgt direkt auf
001800*                          den zugehoerigen PH-Satz)
001900*
002000******************************************************************
002100 01          PRT-RECORD.
002200     05      PRT-TAG             PIC X(02).
002300          88 PRT-TAG-HEADER                  VALUE "HD".
002400          88 PRT-TAG-PHASE                   VALUE "PH".
002500          88 PRT-TAG-TARGET                  VALUE "TG".
002600     05      PRT-BODY            PIC X(172).
002700
002800*--------------------------------------------------------------------*
002900* HD - Profilkopf (Zielprofil)
003000*--------------------------------------------------------------------*
003100     05      PRT-HD-REC REDEFINES PRT-BODY.
003200         10  PRT-HD-LABEL         PIC X(40).
003300         10  PRT-HD-TYPE          PIC X(04).
003400         10  PRT-HD-DESCR         PIC X(120).
003500         10  PRT-HD-TEMPERATURE   PIC S9(03)V9(02).
003600         10  PRT-HD-UTIL-FLAG     PIC X(01).
003700         10  PRT-HD-PHASE-COUNT   PIC  9(02).
003900
004000*--------------------------------------------------------------------*
004100* PH - Phasensatz
004200*--------------------------------------------------------------------*
004300     05      PRT-PH-REC REDEFINES PRT-BODY.
004400         10  PRT-PH-NAME          PIC X(50).
004500         10  PRT-PH-KIND          PIC X(12).
004600         10  PRT-PH-VALVE         PIC  9(01).
004700         10  PRT-PH-DURATION      PIC S9(04)V9(02).
004800         10  PRT-PH-TEMPERATURE   PIC S9(03)V9(02).
004900         10  PRT-PH-TRANS-TYPE    PIC X(12).
005000         10  PRT-PH-TRANS-DUR     PIC S9(04)V9(02).
005100         10  PRT-PH-TRANS-ADAPT   PIC X(01).
005200         10  PRT-PH-PUMP-TARGET   PIC X(08).
005300         10  PRT-PH-PUMP-PRESS    PIC S9(02)V9(02).
005400         10  PRT-PH-PUMP-FLOW     PIC S9(02)V9(02).
005500         10  PRT-PH-TGT-COUNT     PIC  9(01).
005600         10  FILLER               PIC X(62).
005700
005800*--------------------------------------------------------------------*
005900* TG - Ausstiegsziel
006000*--------------------------------------------------------------------*
006100     05      PRT-TG-REC REDEFINES PRT-BODY.
006200         10  PRT-TG-TYPE          PIC X(12).
006300         10  PRT-TG-OPER          PIC X(03).
006400         10  PRT-TG-VALUE         PIC S9(04)V9(02).
006500         10  FILLER               PIC X(151).
