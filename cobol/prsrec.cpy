000100*****************************************************************
000200* Member       :: PRSREC
000300* Letzte Aenderung :: 1989-09-21
000400* Letzte Version   :: A.01.00
000500* Kurzbeschreibung :: Satzbild Quellprofil (Meticulous), flach
000600*                     abgelegt - Satzart in Spalte 1-2
000700*
000800*----------------------------------------------------------------*
000900* Vers.  | Datum    | von | Kommentar                            *
001000*--------|----------|-----|--------------------------------------*
001100* A.00.00|1989-06-30| HRK | Neuerstellung fuer SSF-Profiluebers.  *
001200* A.01.00|1993-02-11| WTS | Kurvenpunkt- und Trigger-Satzart      *
001300*        |          |     | um Variablen-Feld (PT-TIME-VAR usw.)  *
001400*        |          |     | erweitert (Anforderung 93-0118)       *
001500*----------------------------------------------------------------*
001600*
001700* PRS-TAG bestimmt, welcher REDEFINES-Zweig gueltig ist:
001800*   "HD" = Profilkopf (1x je Profil)
001900*   "VA" = Variableneintrag (0 bis 20x)
002000*   "ST" = Stufensatz        (1 bis 20x)
002100*   "PT" = Kurvenpunkt       (0 bis 10x je Stufe, folgt direkt
002200*                             auf den zugehoerigen ST-Satz)
002300*   "TR" = Ausstiegstrigger  (0 bis  5x je Stufe, folgt den
002400*                             Kurvenpunkten der Stufe)
002500*
002600******************************************************************
002700 01          PRS-RECORD.
002800     05      PRS-TAG             PIC X(02).
002900          88 PRS-TAG-HEADER                  VALUE "HD".
003000          88 PRS-TAG-VARIABLE                VALUE "VA".
003100          88 PRS-TAG-STAGE                   VALUE "ST".
003200          88 PRS-TAG-POINT                   VALUE "PT".
003300          88 PRS-TAG-TRIGGER                 VALUE "TR".
003400     05      PRS-BODY            PIC X(170).
003500
003600*--------------------------------------------------------------------*
003700* HD - Profilkopf (Quellprofil)
003800*--------------------------------------------------------------------*
003900     05      PRS-HD-REC REDEFINES PRS-BODY.
004000         10  PRS-HD-NAME          PIC X(40).
004100         10  PRS-HD-PROFILE-ID    PIC X(36).
004200         10  PRS-HD-AUTHOR        PIC X(30).
004300         10  PRS-HD-AUTHOR-ID     PIC X(36).
004400         10  PRS-HD-TEMPERATURE   PIC S9(03)V9(02).
004500         10  PRS-HD-FINAL-WEIGHT  PIC S9(03)V9(02).
004600         10  PRS-HD-VAR-COUNT     PIC  9(02).
004700         10  PRS-HD-STAGE-COUNT   PIC  9(02).
004800         10  FILLER               PIC X(14).
004900
005000*--------------------------------------------------------------------*
005100* VA - Variableneintrag
005200*--------------------------------------------------------------------*
005300     05      PRS-VA-REC REDEFINES PRS-BODY.
005400         10  PRS-VA-NAME          PIC X(30).
005500         10  PRS-VA-KEY           PIC X(20).
005600         10  PRS-VA-TYPE          PIC X(10).
005700         10  PRS-VA-VALUE         PIC S9(04)V9(02).
005800         10  FILLER               PIC X(104).
005900
006000*--------------------------------------------------------------------*
006100* ST - Stufensatz (Brueh-Stufe)
006200*--------------------------------------------------------------------*
006300     05      PRS-ST-REC REDEFINES PRS-BODY.
006400         10  PRS-ST-NAME          PIC X(40).
006500         10  PRS-ST-KEY           PIC X(20).
006600         10  PRS-ST-TYPE          PIC X(10).
006700          88 PRS-ST-TYPE-POWER              VALUE "power".
006800          88 PRS-ST-TYPE-FLOW               VALUE "flow".
006900          88 PRS-ST-TYPE-PRESSURE           VALUE "pressure".
007000         10  PRS-ST-INTERP        PIC X(10).
007100         10  PRS-ST-PT-COUNT      PIC  9(02).
007200         10  PRS-ST-TR-COUNT      PIC  9(02).
007300         10  FILLER               PIC X(86).
007400
007500*--------------------------------------------------------------------*
007600* PT - Kurvenpunkt
007700*--------------------------------------------------------------------*
007800     05      PRS-PT-REC REDEFINES PRS-BODY.
007900         10  PRS-PT-TIME          PIC S9(04)V9(02).
008000         10  PRS-PT-VALUE         PIC S9(04)V9(02).
008100         10  PRS-PT-TIME-VAR      PIC X(20).
008200         10  PRS-PT-VALUE-VAR     PIC X(20).
008300         10  FILLER               PIC X(118).
008400
008500*--------------------------------------------------------------------*
008600* TR - Ausstiegstrigger
008700*--------------------------------------------------------------------*
008800     05      PRS-TR-REC REDEFINES PRS-BODY.
008900         10  PRS-TR-TYPE          PIC X(16).
009000         10  PRS-TR-VALUE         PIC S9(04)V9(02).
009100         10  PRS-TR-VALUE-VAR     PIC X(20).
009200         10  PRS-TR-RELATIVE      PIC X(01).
009300          88 PRS-TR-IS-RELATIVE             VALUE "Y".
009400         10  PRS-TR-COMPARISON    PIC X(02).
009500         10  FILLER               PIC X(125).
