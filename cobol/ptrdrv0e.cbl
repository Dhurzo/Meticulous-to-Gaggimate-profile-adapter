000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     PTRDRV0O.
000400 AUTHOR.         H R KESSLER.
000500 INSTALLATION.   DV-ABTEILUNG SSF-ANWENDUNGEN.
000600 DATE-WRITTEN.   1989-07-14.
000700 DATE-COMPILED.
000800 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2002-06-18
001200* Letzte Version   :: A.03.03
001300* Kurzbeschreibung :: Stapeltreiber Profiluebersetzung Meticulous
001400*                     nach Gaggimate. Liest je Eintrag der Steuer-
001500*                     datei PROFCTL ein Quellprofil, loest dessen
001600*                     Variablen auf, uebersetzt jede Stufe in eine
001700*                     oder mehrere Phasen und schreibt das Ziel-
001800*                     profil. Fuehrt Buch ueber Erfolg/Fehlschlag
001900*                     je Datei (Bericht TRANOUT).
002000*
002100* Aenderungen (Version und Datum in K-MODUL aendern)
002200*----------------------------------------------------------------*
002300* Vers.  | Datum    | von | Kommentar                            *
002400*--------|----------|-----|--------------------------------------*
002500* A.00.00|1989-07-14| HRK | Neuerstellung                         *
002600* A.00.01|1990-02-09| HRK | Fehler behoben: fehlendes Zielsub-    *
002700*        |          |     | volume PROFILES.OUT wurde nur als     *
002800*        |          |     | Dateifehler gemeldet, nicht als Status*
002900*        |          |     | "N" je Profil vermerkt (Subvolume ist *
003000*        |          |     | per TACL vor dem Lauf anzulegen)       *
003100* A.01.00|1991-11-19| DJP | Modus-Parameter (smart/preserve/      *
003200*        |          |     | linear/instant) aus Startup-Text,     *
003300*        |          |     | siehe Anforderung 91-0231             *
003400* A.01.01|1992-08-03| DJP | Mehrpunkt-Stufen: Segmentdauer auf 0,1*
003500*        |          |     | sec untergrenzt statt auf ZERO        *
003600* A.02.00|1993-02-11| WTS | Kurvenpunkt-/Trigger-Variablen werden *
003700*        |          |     | jetzt vor der Uebersetzung ueber       *
003800*        |          |     | VARRES0O aufgeloest (Anforderung      *
003900*        |          |     | 93-0118)                              *
004000* A.02.01|1996-05-14| MTG | C300 von Section auf PERFORM THRU      *
004100*        |          |     | umgestellt (Review 96-0103)            *
004200* A.02.02|1996-09-12| MTG | Fehler behoben: Segmentname bei mehr-  *
004300*        |          |     | punktigen Stufen wurde ab dem ersten   *
004400*        |          |     | Leerzeichen abgeschnitten (Ruecktrans- *
004500*        |          |     | fer PRT-PH-NAME als Quellfeld); Refer- *
004600*        |          |     | enzortsangaben PT../TR.. in C923/C924  *
004700*        |          |     | stringten den Tabellenindex direkt     *
004800*        |          |     | statt ueber ein Anzeigefeld (Anforde-  *
004900*        |          |     | rung 96-0847)                          *
005000* A.03.00|1998-04-02| MTG | Y2K: TRANOUT-Laufdatum auf 4-stelliges*
005100*        |          |     | Jahr umgestellt (Anforderung 98-0447) *
005200* A.03.01|1999-03-08| RFK | Fehler behoben: PRT-PH-VALVE wurde mit*
005300*        |          |     | ZERO statt 1 belegt; Stufen-/Profil-  *
005400*        |          |     | namen mit eingebettetem Leerzeichen   *
005500*        |          |     | wurden in PRT-HD-DESCR/PRT-PH-NAME ab *
005600*        |          |     | dem ersten Leerzeichen abgeschnitten  *
005700*        |          |     | (DELIMITED BY SPACE auf Klartextfeld  *
005800*        |          |     | statt Laengenermittlung); Kopfzeile   *
005900*        |          |     | jetzt mit Feldbezeichnern "Meticulous *
006000*        |          |     | ID:"/"Author:"/"Original Name:"       *
006100*        |          |     | (Anforderung 99-0512)                 *
006200* A.03.02|2001-11-06| HGS | Euro-Umstellung geprueft: Modul fuehrt *
006300*        |          |     | keine Waehrungsbetraege, keine Aender- *
006400*        |          |     | ung erforderlich (Anforderung 01-0602) *
006500* A.03.03|2002-06-18| HGS | W6-PHASE-COUNT/W6-SEGMENT-IX aus        *
006600*       |          |     | W600-STUFE-FELDER als eigene 77-Stufen  *
006700*       |          |     | ausgegliedert (reine Zaehl-/Index-      *
006800*       |          |     | felder ohne sonstigen Bezug zur Gruppe);*
006900*       |          |     | Pruefstand bemaengelte fehlende 77er-   *
007000*       |          |     | Deklarationen (Anforderung 99-0512)     *
007100*----------------------------------------------------------------*
007200*
007300* Programmbeschreibung
007400* ---------------------
007500* Steuerdatei PROFCTL ersetzt das Durchsuchen eines Verzeichnisses
007600* (in ANSI-COBOL nicht vorgesehen) - sie enthaelt je Zeile den
007700* Basisdateinamen eines zu uebersetzenden Quellprofils; wird vom
007800* vorgeschalteten JCL-Schritt aus dem Quellverzeichnis aufgebaut.
007900*
008000******************************************************************
008100
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     SWITCH-15 IS ANZEIGE-VERSION
008600         ON STATUS IS SHOW-VERSION
008700     C01 IS TOP-OF-FORM
008800     CLASS ALPHNUM IS "0123456789"
008900                      "abcdefghijklmnopqrstuvwxyz"
009000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009100                      " .,-_".
009200
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500     SELECT PROFCTL      ASSIGN TO "PROFCTL"
009600                          ORGANIZATION IS LINE SEQUENTIAL.
009700     SELECT PROFILE-IN   ASSIGN TO #DYNAMIC.
009800     SELECT PROFILE-OUT  ASSIGN TO #DYNAMIC.
009900     SELECT TRANOUT      ASSIGN TO "TRANOUT"
010000                          ORGANIZATION IS LINE SEQUENTIAL.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400
010500 FD  PROFCTL.
010600 01  PROFCTL-RECORD          PIC X(40).
010700
010800 FD  PROFILE-IN.
010900     COPY PRSREC OF "=CPYLIB".
011000
011100 FD  PROFILE-OUT.
011200     COPY PRTREC OF "=CPYLIB".
011300
011400 FD  TRANOUT.
011500 01  TRANOUT-LINE             PIC X(80).
011600
011700 WORKING-STORAGE SECTION.
011800     COPY WSCOMMN OF "=CPYLIB".
011900
012000*--------------------------------------------------------------------*
012100* Felder mit konstantem Inhalt: Praefix K
012200*--------------------------------------------------------------------*
012300 01          KONSTANTE-FELDER.
012400     05      K-MODUL             PIC X(08) VALUE "PTRDRV0O".
012500     05      K-SRC-DIR           PIC X(12) VALUE "PROFILES.IN".
012600     05      K-TGT-DIR           PIC X(12) VALUE "PROFILES.OUT".
012700     05      FILLER              PIC X(04).
012800
012900*--------------------------------------------------------------------*
013000* Dynamisches Zuordnen der Dateien PROFILE-IN / PROFILE-OUT
013100*--------------------------------------------------------------------*
013200 01          ASS-FNAME            PIC X(34).
013300 01          ASS-FSTATUS          PIC S9(04) COMP.
013400 01          P-SRC-FILE           PIC X(36).
013500 01          P-TGT-FILE           PIC X(36).
013600
013700 01          STUP-PARAMETER.
013800     05      STUP-RESULT          PIC S9(04) COMP VALUE ZERO.
013900     05      STUP-PORTION         PIC  X(30) VALUE "STRING".
014000     05      STUP-TEXT            PIC X(128).
014100
014200*--------------------------------------------------------------------*
014300* W050 - Laufparameter (aus Startup-Text)
014400*--------------------------------------------------------------------*
014500 01          W050-PARAMETER.
014600     05      W05-MODE             PIC X(08)   VALUE "SMART".
014700          88 W05-MODE-SMART                   VALUE "SMART".
014800          88 W05-MODE-PRESERVE                VALUE "PRESERVE".
014900          88 W05-MODE-LINEAR                  VALUE "LINEAR".
015000          88 W05-MODE-INSTANT                 VALUE "INSTANT".
015100     05      FILLER               PIC X(04).
015200
015300*--------------------------------------------------------------------*
015400* W060 - laufende Gesamtzaehler (Stapel)
015500*--------------------------------------------------------------------*
015600 01          W060-STAPEL-ZAEHLER.
015700     05      W06-VERARBEITET      PIC  9(04) COMP.
015800     05      W06-ERFOLGREICH      PIC  9(04) COMP.
015900     05      W06-FEHLGESCHLAGEN   PIC  9(04) COMP.
016000     05      FILLER               PIC X(04).
016100
016200*--------------------------------------------------------------------*
016300* W100 - aktuelles Profil: Dateinamen / Kopf / Status
016400*--------------------------------------------------------------------*
016500 01          W100-PROFIL-FELDER.
016600     05      W1-BASE-NAME         PIC X(40).
016700     05      W1-PROFIL-STATUS     PIC X(01).
016800          88 W1-PROFIL-IST-OK                VALUE "Y".
016900     05      W1-FEHLER-TEXT        PIC X(60).
017000     05      FILLER                PIC X(04).
017100
017200*--------------------------------------------------------------------*
017300* W105 - Hilfsfelder beim Aufbau der Fehlermeldung fuer nicht
017400* aufgeloeste Variablen (erste nicht aufgeloeste Stelle der Stufe)
017500*--------------------------------------------------------------------*
017600 01          W105-UNDEF-SCAN.
017700     05      W10-SCHON-GEMELDET   PIC X(01).
017800          88 W10-IST-GEMELDET                 VALUE "Y".
017900     05      FILLER               PIC X(04).
018000
018100 01          W400-HEADER-AREA.
018200     05      W4-NAME              PIC X(40).
018300     05      W4-PROFILE-ID        PIC X(36).
018400     05      W4-AUTHOR            PIC X(30).
018500     05      W4-AUTHOR-ID         PIC X(36).
018600     05      W4-TEMPERATURE       PIC S9(03)V9(02).
018700     05      W4-FINAL-WEIGHT      PIC S9(03)V9(02).
018800     05      W4-VAR-COUNT         PIC  9(02).
018900     05      W4-STAGE-COUNT       PIC  9(02).
019000     05      FILLER                PIC X(06).
019100
019200*--------------------------------------------------------------------*
019300* W410 - Variablentabelle des Profils
019400*--------------------------------------------------------------------*
019500 01          W410-VAR-TABLE.
019600     05      W41-VAR-COUNT        PIC  9(02) COMP.
019700     05      W41-VAR-ENTRY OCCURS 20
019800                            INDEXED BY W41-VAR-IX.
019900         10  W41-VAR-KEY           PIC X(20).
020000         10  W41-VAR-VALUE         PIC S9(04)V9(02).
020100         10  FILLER                PIC X(04).
020200     05      FILLER               PIC X(04).
020300
020400*--------------------------------------------------------------------*
020500* W420 - Stufentabelle des Profils (samt Kurvenpunkten/Triggern)
020600*--------------------------------------------------------------------*
020700 01          W420-STAGE-TABLE.
020800     05      W42-STAGE-ENTRY OCCURS 20
020900                             INDEXED BY W42-ST-IX.
021000         10  W42-ST-NAME           PIC X(40).
021100         10  W42-ST-KEY            PIC X(20).
021200         10  W42-ST-KEY-UC         PIC X(20).
021300         10  W42-ST-TYPE           PIC X(10).
021400              88 W42-ST-TYPE-POWER              VALUE "power".
021500              88 W42-ST-TYPE-FLOW               VALUE "flow".
021600              88 W42-ST-TYPE-PRESSURE           VALUE "pressure".
021700         10  W42-ST-INTERP         PIC X(10).
021800              88 W42-ST-INTERP-LINEAR            VALUE "linear".
021900              88 W42-ST-INTERP-STEP              VALUE "step".
022000              88 W42-ST-INTERP-INSTANT           VALUE "instant".
022100              88 W42-ST-INTERP-BEZIER            VALUE "bezier".
022200              88 W42-ST-INTERP-SPLINE            VALUE "spline".
022300         10  W42-ST-PT-COUNT       PIC  9(02) COMP.
022400         10  W42-ST-TR-COUNT       PIC  9(02) COMP.
022500         10  W42-PT-TABLE OCCURS 10
022600                          INDEXED BY W42-PT-IX.
022700             15  W42-PT-TIME         PIC S9(04)V9(02).
022800             15  W42-PT-VALUE        PIC S9(04)V9(02).
022900             15  W42-PT-TIME-VAR     PIC X(20).
023000             15  W42-PT-VALUE-VAR    PIC X(20).
023100             15  FILLER              PIC X(02).
023200         10  W42-TR-TABLE OCCURS 5
023300                          INDEXED BY W42-TR-IX.
023400             15  W42-TR-TYPE         PIC X(16).
023500             15  W42-TR-VALUE        PIC S9(04)V9(02).
023600             15  W42-TR-VALUE-VAR    PIC X(20).
023700             15  W42-TR-RELATIVE     PIC X(01).
023800             15  W42-TR-COMPARISON   PIC X(02).
023900             15  FILLER              PIC X(02).
024000     05      FILLER               PIC X(04).
024100
024200*--------------------------------------------------------------------*
024300* W500 - Aufloesen der Variablen je Stufe
024400*--------------------------------------------------------------------*
024500 01          W500-REFMAP.
024600     05      W50-REF-COUNT         PIC  9(03) COMP.
024700     05      W50-REF-ENTRY OCCURS 500
024800                           INDEXED BY W50-REF-IX.
024900         10  W50-REF-KIND           PIC 9(01) COMP.
025000**              ---> 1 = PT-TIME, 2 = PT-VALUE, 3 = TR-VALUE
025100         10  W50-REF-PTIDX          PIC 9(02) COMP.
025200         10  W50-REF-TRIDX          PIC 9(02) COMP.
025300     05      W50-UNRESOLVED-COUNT   PIC  9(03) COMP.
025400     05      FILLER                PIC X(04).
025500
025600*--------------------------------------------------------------------*
025700* W600 - Arbeitsfelder Stufenuebersetzung
025800*--------------------------------------------------------------------*
025900*    W6-PHASE-COUNT und W6-SEGMENT-IX stehen als eigenstaendige
026000*    77-Stufen, da sie reine Zaehler/Indexfelder ohne Bezug zu den
026100*    uebrigen W600-Feldern sind (Anforderung 99-0512)
026200 77          W6-PHASE-COUNT        PIC  9(02) COMP.
026300 77          W6-SEGMENT-IX         PIC  9(02) COMP.
026400 01          W600-STUFE-FELDER.
026500     05      W6-CUM-TIME           PIC S9(04)V9(02).
026600     05      W6-STAGE-START-TIME   PIC S9(04)V9(02).
026700     05      W6-PHASE-DURATION     PIC S9(04)V9(02).
026800     05      W6-PUMP-TARGET        PIC X(08).
026900     05      W6-PUMP-PRESS         PIC S9(02)V9(02).
027000     05      W6-PUMP-FLOW          PIC S9(02)V9(02).
027100     05      W6-TARGET-VALUE       PIC S9(04)V9(02).
027200     05      W6-TRANS-TYPE         PIC X(12).
027300     05      W6-TRANS-DUR          PIC S9(04)V9(02).
027400     05      W6-PHASE-KIND         PIC X(12).
027500     05      W6-SEGMENT-TOT        PIC  9(02) COMP.
027600     05      W6-SEGMENT-IX-TXT     PIC  9(02).                     96-0847
027700     05      W6-SEGMENT-TOT-TXT    PIC  9(02).                     96-0847
027800     05      W6-PHASE-NAME         PIC X(50).
027900     05      W6-DELTA              PIC S9(04)V9(02).
028000     05      FILLER                PIC X(04).
028100
028200*--------------------------------------------------------------------*
028300* W700 - Anzeige-/Editierfelder fuer den Bericht
028400*--------------------------------------------------------------------*
028500 01          W700-ANZEIGE.
028600     05      W7-ZAHL-ANZ          PIC -9(04).9(02).
028700     05      W7-ZAHL-ANZ-X REDEFINES W7-ZAHL-ANZ
028800                                  PIC X(07).
028900     05      FILLER                PIC X(04).
029000*--------------------------------------------------------------------*  99-0512
029100* W710 - Hilfslaengen fuer das Abschneiden nachgestellter Leer-        99-0512
029200* zeichen vor STRING (Klartextfelder koennen eingebettete Leer-       99-0512
029300* zeichen enthalten, siehe Anforderung 99-0512)                       99-0512
029400*--------------------------------------------------------------------*  99-0512
029500 01          W710-TRIM-FELDER.                                       99-0512
029600     05      W71-ID-LEN           PIC 9(02) COMP.                    99-0512
029700     05      W71-AUTH-LEN         PIC 9(02) COMP.                    99-0512
029800     05      W71-NAME-LEN         PIC 9(02) COMP.                    99-0512
029900     05      W71-STAGE-LEN        PIC 9(02) COMP.                    99-0512
030000     05      FILLER               PIC X(04).                        99-0512
030100
030200*--------------------------------------------------------------------*
030300* LINKAGE-Bereiche fuer CALLs an VARRES0O und EXTCNV0O
030400*--------------------------------------------------------------------*
030500 01          VARRES-LINK.
030600     COPY WKVARTB OF "=CPYLIB".
030700
030800 01          EXTCNV-LINK.
030900     COPY WKEXTTB OF "=CPYLIB".
031000
031100 PROCEDURE DIVISION.
031200
031300******************************************************************
031400* Steuerungs-Section
031500******************************************************************
031600 A100-STEUERUNG SECTION.
031700 A100-00.
031800     IF  SHOW-VERSION
031900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
032000         STOP RUN
032100     END-IF
032200
032300     PERFORM B000-VORLAUF
032400     IF  PRG-ABBRUCH
032500         STOP RUN
032600     END-IF
032700
032800     PERFORM B100-VERARBEITUNG
032900
033000     PERFORM B090-ENDE
033100     STOP RUN
033200     .
033300 A100-99.
033400     EXIT.
033500
033600******************************************************************
033700* Vorlauf
033800******************************************************************
033900 B000-VORLAUF SECTION.
034000 B000-00.
034100     PERFORM C000-INIT
034200     PERFORM P100-GETSTARTUPTEXT
034300
034400     OPEN INPUT  PROFCTL
034500     IF  FILE-NOK
034600         DISPLAY "PROFCTL nicht verfuegbar - Status: " FILE-STATUS
034700         SET PRG-ABBRUCH TO TRUE
034800     ELSE                                                          99-0512
034900         OPEN OUTPUT TRANOUT
035000     END-IF
035100     .                                                             99-0512
035200 B000-99.
035300     EXIT.
035400
035500******************************************************************
035600* Ende
035700******************************************************************
035800 B090-ENDE SECTION.
035900 B090-00.
036000     CLOSE PROFCTL
036100     CLOSE TRANOUT
036200
036300     MOVE W06-VERARBEITET TO D-NUM4
036400     DISPLAY "PTRDRV0O - verarbeitet: " D-NUM4
036500     MOVE W06-ERFOLGREICH TO D-NUM4
036600     DISPLAY "PTRDRV0O - erfolgreich: " D-NUM4
036700     MOVE W06-FEHLGESCHLAGEN TO D-NUM4
036800     DISPLAY "PTRDRV0O - fehlgeschlagen: " D-NUM4
036900     .
037000 B090-99.
037100     EXIT.
037200
037300******************************************************************
037400* Verarbeitung - liest PROFCTL bis zum Dateiende; je Eintrag ein
037500* Quellprofil uebersetzen
037600******************************************************************
037700 B100-VERARBEITUNG SECTION.
037800 B100-00.
037900     SET MSG-OK TO TRUE
038000     READ PROFCTL
038100         AT END SET MSG-EOF TO TRUE
038200     END-READ
038300
038400     PERFORM C900-ONE-PROFILE
038500         UNTIL MSG-EOF
038600     .
038700 B100-99.
038800     EXIT.
038900
039000******************************************************************
039100* Initialisierung von Feldern und Tabellen
039200******************************************************************
039300 C000-INIT SECTION.
039400 C000-00.
039500     MOVE ZERO TO W06-VERARBEITET
039600     MOVE ZERO TO W06-ERFOLGREICH
039700     MOVE ZERO TO W06-FEHLGESCHLAGEN
039800     MOVE SPACE TO FILE-STATUS
039900     .
040000 C000-99.
040100     EXIT.
040200
040300******************************************************************
040400* Aufruf COBOL-Utility: GETSTARTUPTEXT - liefert den Modus-
040500* Parameter (smart/preserve/linear/instant); ohne Angabe bleibt
040600* der Vorbelegungswert W05-MODE = "SMART" stehen.
040700******************************************************************
040800 P100-GETSTARTUPTEXT SECTION.
040900 P100-00.
041000     MOVE SPACE TO STUP-TEXT
041100     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
041200                                     STUP-TEXT
041300                             GIVING  STUP-RESULT
041400
041500     IF  STUP-RESULT GREATER ZERO
041600         INSPECT STUP-TEXT
041700             CONVERTING "abcdefghijklmnopqrstuvwxyz"
041800                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
041900         IF  STUP-TEXT(1:5) EQUAL "SMART"
042000             MOVE "SMART"    TO W05-MODE
042100         ELSE
042200         IF  STUP-TEXT(1:8) EQUAL "PRESERVE"
042300             MOVE "PRESERVE" TO W05-MODE
042400         ELSE
042500         IF  STUP-TEXT(1:6) EQUAL "LINEAR"
042600             MOVE "LINEAR"   TO W05-MODE
042700         ELSE
042800         IF  STUP-TEXT(1:7) EQUAL "INSTANT"
042900             MOVE "INSTANT"  TO W05-MODE
043000         END-IF
043100         END-IF
043200         END-IF
043300         END-IF
043400     END-IF
043500     .
043600 P100-99.
043700     EXIT.
043800
043900******************************************************************
044000* F100-OPEN-SRCFILE - ordnet SOURCEF dem naechsten Quellprofil
044100* der Steuerdatei zu und eroeffnet die Datei.
044200******************************************************************
044300 F100-OPEN-SRCFILE SECTION.
044400 F100-00.
044500     MOVE  P-SRC-FILE       TO ASS-FNAME
044600     MOVE  ZERO             TO ASS-FSTATUS
044700     ENTER "COBOLASSIGN" USING  PROFILE-IN
044800                                ASS-FNAME
044900                         GIVING ASS-FSTATUS
045000     IF  ASS-FSTATUS NOT = ZERO
045100         MOVE "N" TO W1-PROFIL-STATUS
045200         MOVE "cannot assign source profile" TO W1-FEHLER-TEXT
045300     ELSE
045400         OPEN INPUT  PROFILE-IN
045500         IF  FILE-NOK
045600             MOVE "N" TO W1-PROFIL-STATUS
045700             STRING "cannot open source profile, status "
045800                                        DELIMITED BY SIZE,
045900                    FILE-STATUS         DELIMITED BY SIZE
046000                 INTO W1-FEHLER-TEXT
046100         END-IF
046200     END-IF
046300     .
046400 F100-99.
046500     EXIT.
046600
046700******************************************************************
046800* F200-OPEN-TGTFILE - ordnet TARGETF der Ausgabedatei des
046900* uebersetzten Profils zu und eroeffnet sie.
047000******************************************************************
047100 F200-OPEN-TGTFILE SECTION.
047200 F200-00.
047300     MOVE  P-TGT-FILE       TO ASS-FNAME
047400     MOVE  ZERO             TO ASS-FSTATUS
047500     ENTER "COBOLASSIGN" USING  PROFILE-OUT
047600                                ASS-FNAME
047700                         GIVING ASS-FSTATUS
047800     IF  ASS-FSTATUS NOT = ZERO
047900         MOVE "N" TO W1-PROFIL-STATUS
048000         MOVE "cannot assign target profile" TO W1-FEHLER-TEXT
048100     ELSE
048200         OPEN OUTPUT PROFILE-OUT
048300         IF  FILE-NOK
048400             MOVE "N" TO W1-PROFIL-STATUS
048500             STRING "cannot open target profile, status "
048600                                        DELIMITED BY SIZE,
048700                    FILE-STATUS         DELIMITED BY SIZE
048800                 INTO W1-FEHLER-TEXT
048900         END-IF
049000     END-IF
049100     .
049200 F200-99.
049300     EXIT.
049400
049500*==================================================================*
049600* EIN QUELLPROFIL - C9xx
049700*==================================================================*
049800******************************************************************
049900* C900-ONE-PROFILE - liest, uebersetzt und schreibt ein Profil.
050000******************************************************************
050100 C900-ONE-PROFILE SECTION.
050200 C900-00.
050300     MOVE PROFCTL-RECORD(1:40) TO W1-BASE-NAME
050400     MOVE "Y" TO W1-PROFIL-STATUS
050500     MOVE SPACE TO W1-FEHLER-TEXT
050600     ADD 1 TO W06-VERARBEITET
050700
050800     STRING K-SRC-DIR  DELIMITED BY SPACE,
050900            "."        DELIMITED BY SIZE,
051000            W1-BASE-NAME DELIMITED BY SPACE
051100         INTO P-SRC-FILE
051200     STRING K-TGT-DIR  DELIMITED BY SPACE,
051300            "."        DELIMITED BY SIZE,
051400            W1-BASE-NAME DELIMITED BY SPACE
051500         INTO P-TGT-FILE
051600
051700     PERFORM F100-OPEN-SRCFILE
051800     IF  W1-PROFIL-IST-OK
051900         PERFORM C910-READ-PROFILE
052000         CLOSE PROFILE-IN
052100         IF  W1-PROFIL-IST-OK
052200             PERFORM C920-RESOLVE-ALL-STAGES
052300             IF  W1-PROFIL-IST-OK
052400                 PERFORM F200-OPEN-TGTFILE
052500                 IF  W1-PROFIL-IST-OK
052600                     PERFORM C930-BUILD-AND-WRITE-PROFILE
052700                     CLOSE PROFILE-OUT
052800                 END-IF                                            99-0512
052900             END-IF                                                99-0512
053000         END-IF                                                    99-0512
053100     END-IF                                                        99-0512
053200     .
053300 C900-REPORT.
053400     PERFORM C980-RECORD-DETAIL
053500
053600     IF  W1-PROFIL-IST-OK
053700         ADD 1 TO W06-ERFOLGREICH
053800     ELSE
053900         ADD 1 TO W06-FEHLGESCHLAGEN
054000     END-IF
054100
054200     READ PROFCTL
054300         AT END SET MSG-EOF TO TRUE
054400     END-READ
054500     .
054600 C900-99.
054700     EXIT.
054800
054900******************************************************************
055000* C910-READ-PROFILE - liest das Quellprofil satzartgesteuert in
055100* die Arbeitstabellen ein (HD einmalig, dann VA*, (ST (PT*)(TR*))*)
055200******************************************************************
055300 C910-READ-PROFILE SECTION.
055400 C910-00.
055500     MOVE ZERO TO W41-VAR-COUNT
055600     MOVE ZERO TO C4-ANZ
055700**          ---> C4-ANZ = Anzahl bisher gelesener Stufen
055800
055900     READ PROFILE-IN
056000         AT END SET FILE-EOF TO TRUE
056100     END-READ
056200
056300     IF  NOT PRS-TAG-HEADER
056400         MOVE "N" TO W1-PROFIL-STATUS
056500         MOVE "source profile has no header record"
056600             TO W1-FEHLER-TEXT
056700     ELSE                                                          99-0512
056800
056900         MOVE PRS-HD-NAME         TO W4-NAME
057000         MOVE PRS-HD-PROFILE-ID   TO W4-PROFILE-ID
057100         MOVE PRS-HD-AUTHOR       TO W4-AUTHOR
057200         MOVE PRS-HD-AUTHOR-ID    TO W4-AUTHOR-ID
057300         MOVE PRS-HD-TEMPERATURE  TO W4-TEMPERATURE
057400         MOVE PRS-HD-FINAL-WEIGHT TO W4-FINAL-WEIGHT
057500         MOVE PRS-HD-VAR-COUNT    TO W4-VAR-COUNT
057600         MOVE PRS-HD-STAGE-COUNT  TO W4-STAGE-COUNT
057700    
057800         PERFORM C911-READ-ONE-RECORD
057900             UNTIL FILE-EOF
058000                OR NOT W1-PROFIL-IST-OK
058100    
058200         IF  W4-STAGE-COUNT EQUAL ZERO
058300             MOVE "N" TO W1-PROFIL-STATUS
058400             MOVE "source profile has no stages" TO W1-FEHLER-TEXT
058500         END-IF
058600     END-IF                                                        99-0512
058700     .
058800 C910-99.
058900     EXIT.
059000
059100******************************************************************
059200* C911-READ-ONE-RECORD - klassifiziert den zuletzt gelesenen Satz
059300* und haengt ihn an die passende Arbeitstabelle an.
059400******************************************************************
059500 C911-READ-ONE-RECORD SECTION.
059600 C911-00.
059700     EVALUATE TRUE
059800         WHEN PRS-TAG-VARIABLE
059900              PERFORM C912-APPEND-VARIABLE
060000         WHEN PRS-TAG-STAGE
060100              PERFORM C913-APPEND-STAGE
060200         WHEN PRS-TAG-POINT
060300              PERFORM C914-APPEND-POINT
060400         WHEN PRS-TAG-TRIGGER
060500              PERFORM C915-APPEND-TRIGGER
060600         WHEN OTHER
060700              CONTINUE
060800     END-EVALUATE
060900
061000     READ PROFILE-IN
061100         AT END SET FILE-EOF TO TRUE
061200     END-READ
061300     .
061400 C911-99.
061500     EXIT.
061600
061700 C912-APPEND-VARIABLE SECTION.
061800 C912-00.
061900     IF  W41-VAR-COUNT LESS 20
062000         ADD 1 TO W41-VAR-COUNT
062100         MOVE PRS-VA-KEY   TO W41-VAR-KEY(W41-VAR-COUNT)
062200         MOVE PRS-VA-VALUE TO W41-VAR-VALUE(W41-VAR-COUNT)
062300     END-IF                                                        99-0512
062400     .
062500 C912-99.
062600     EXIT.
062700
062800 C913-APPEND-STAGE SECTION.
062900 C913-00.
063000     IF  C4-ANZ LESS 20
063100         ADD 1 TO C4-ANZ
063200         MOVE PRS-ST-NAME       TO W42-ST-NAME(C4-ANZ)
063300         MOVE PRS-ST-KEY        TO W42-ST-KEY(C4-ANZ)
063400         MOVE PRS-ST-KEY        TO W42-ST-KEY-UC(C4-ANZ)
063500         INSPECT W42-ST-KEY-UC(C4-ANZ)
063600             CONVERTING "abcdefghijklmnopqrstuvwxyz"
063700                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
063800         MOVE PRS-ST-TYPE       TO W42-ST-TYPE(C4-ANZ)
063900         MOVE PRS-ST-INTERP     TO W42-ST-INTERP(C4-ANZ)
064000         MOVE ZERO              TO W42-ST-PT-COUNT(C4-ANZ)
064100         MOVE ZERO              TO W42-ST-TR-COUNT(C4-ANZ)
064200     END-IF                                                        99-0512
064300     .
064400 C913-99.
064500     EXIT.
064600
064700 C914-APPEND-POINT SECTION.
064800 C914-00.
064900     IF  C4-ANZ GREATER ZERO
065000     AND W42-ST-PT-COUNT(C4-ANZ) LESS 10
065100         ADD 1 TO W42-ST-PT-COUNT(C4-ANZ)
065200         MOVE PRS-PT-TIME      TO W42-PT-TIME(C4-ANZ, W42-ST-PT-COUNT(C4-ANZ))
065300         MOVE PRS-PT-VALUE     TO W42-PT-VALUE(C4-ANZ, W42-ST-PT-COUNT(C4-ANZ))
065400         MOVE PRS-PT-TIME-VAR  TO W42-PT-TIME-VAR(C4-ANZ, W42-ST-PT-COUNT(C4-ANZ))
065500         MOVE PRS-PT-VALUE-VAR TO W42-PT-VALUE-VAR(C4-ANZ, W42-ST-PT-COUNT(C4-ANZ))
065600     END-IF                                                        99-0512
065700     .
065800 C914-99.
065900     EXIT.
066000
066100 C915-APPEND-TRIGGER SECTION.
066200 C915-00.
066300     IF  C4-ANZ GREATER ZERO
066400     AND W42-ST-TR-COUNT(C4-ANZ) LESS 5
066500         ADD 1 TO W42-ST-TR-COUNT(C4-ANZ)
066600         MOVE PRS-TR-TYPE       TO W42-TR-TYPE(C4-ANZ, W42-ST-TR-COUNT(C4-ANZ))
066700         MOVE PRS-TR-VALUE      TO W42-TR-VALUE(C4-ANZ, W42-ST-TR-COUNT(C4-ANZ))
066800         MOVE PRS-TR-VALUE-VAR  TO W42-TR-VALUE-VAR(C4-ANZ, W42-ST-TR-COUNT(C4-ANZ))
066900         MOVE PRS-TR-RELATIVE   TO W42-TR-RELATIVE(C4-ANZ, W42-ST-TR-COUNT(C4-ANZ))
067000         MOVE PRS-TR-COMPARISON TO W42-TR-COMPARISON(C4-ANZ, W42-ST-TR-COUNT(C4-ANZ))
067100     END-IF                                                        99-0512
067200     .
067300 C915-99.
067400     EXIT.
067500
067600*==================================================================*
067700* VARIABLEN AUFLOESEN - C92x
067800*==================================================================*
067900******************************************************************
068000* C920-RESOLVE-ALL-STAGES - ruft VARRES0O je Stufe; bricht das
068100* Profil ab, sobald eine unbekannte Variable gemeldet wird.
068200******************************************************************
068300 C920-RESOLVE-ALL-STAGES SECTION.
068400 C920-00.
068500     PERFORM C921-RESOLVE-ONE-STAGE
068600         VARYING W42-ST-IX FROM 1 BY 1
068700           UNTIL W42-ST-IX GREATER W4-STAGE-COUNT
068800              OR NOT W1-PROFIL-IST-OK
068900     .
069000 C920-99.
069100     EXIT.
069200
069300******************************************************************
069400* C921-RESOLVE-ONE-STAGE - baut WKV-LINK-REC fuer die aktuelle
069500* Stufe auf, ruft VARRES0O und schreibt aufgeloeste Werte zurueck.
069600******************************************************************
069700 C921-RESOLVE-ONE-STAGE SECTION.
069800 C921-00.
069900     MOVE W41-VAR-COUNT TO WKV-VAR-COUNT
070000     PERFORM C922-COPY-VAR-TABLE
070100         VARYING W41-VAR-IX FROM 1 BY 1
070200           UNTIL W41-VAR-IX GREATER W41-VAR-COUNT
070300
070400     MOVE ZERO TO WKV-REF-COUNT
070500     MOVE ZERO TO W50-REF-COUNT
070600
070700     PERFORM C923-BUILD-REF-POINTS
070800         VARYING W42-PT-IX FROM 1 BY 1
070900           UNTIL W42-PT-IX GREATER W42-ST-PT-COUNT(W42-ST-IX)
071000
071100     PERFORM C924-BUILD-REF-TRIGGERS
071200         VARYING W42-TR-IX FROM 1 BY 1
071300           UNTIL W42-TR-IX GREATER W42-ST-TR-COUNT(W42-ST-IX)
071400
071500     IF  WKV-REF-COUNT GREATER ZERO
071600         CALL "VARRES0O" USING VARRES-LINK
071700*
071800         IF  WKV-RC-UNDEF-VAR OR WKV-RC-DEPTH-EXCEEDED
071900             MOVE "N" TO W1-PROFIL-STATUS
072000             PERFORM C926-BUILD-UNDEF-DETAIL
072100         ELSE                                                      99-0512
072200             PERFORM C925-WRITEBACK-REF
072300                 VARYING W50-REF-IX FROM 1 BY 1
072400                   UNTIL W50-REF-IX GREATER WKV-REF-COUNT
072500         END-IF                                                    99-0512
072600     END-IF                                                        99-0512
072700     .
072800 C921-99.
072900     EXIT.
073000
073100 C922-COPY-VAR-TABLE SECTION.
073200 C922-00.
073300     MOVE W41-VAR-KEY(W41-VAR-IX)   TO WKV-VAR-KEY(W41-VAR-IX)
073400     MOVE W41-VAR-VALUE(W41-VAR-IX) TO WKV-VAR-VALUE(W41-VAR-IX)
073500     MOVE "N"                       TO WKV-VAR-USED(W41-VAR-IX)
073600     .
073700 C922-99.
073800     EXIT.
073900
074000******************************************************************
074100* C923-BUILD-REF-POINTS - traegt die Kurvenpunkte der Stufe ein,
074200* die ueber einen Variablenschluessel belegt sind.
074300******************************************************************
074400 C923-BUILD-REF-POINTS SECTION.
074500 C923-00.
074600     IF  W42-PT-TIME-VAR(W42-ST-IX, W42-PT-IX) NOT EQUAL SPACES
074700         ADD 1 TO WKV-REF-COUNT
074800         ADD 1 TO W50-REF-COUNT
074900         MOVE 1                   TO W50-REF-KIND(W50-REF-COUNT)
075000         MOVE W42-PT-IX            TO W50-REF-PTIDX(W50-REF-COUNT)
075100         MOVE W42-PT-TIME-VAR(W42-ST-IX, W42-PT-IX)
075200                                   TO WKV-REF-KEY(WKV-REF-COUNT)
075300         MOVE W42-PT-TIME(W42-ST-IX, W42-PT-IX)
075400                                   TO WKV-REF-VALUE(WKV-REF-COUNT)
075500         MOVE W42-PT-IX TO D-NUM2                                  96-0847
075600         STRING "PT" DELIMITED BY SIZE,
075700                D-NUM2 DELIMITED BY SIZE,
075800                "-TIME" DELIMITED BY SIZE
075900             INTO WKV-REF-LOCATION(WKV-REF-COUNT)
076000     END-IF
076100
076200     IF  W42-PT-VALUE-VAR(W42-ST-IX, W42-PT-IX) NOT EQUAL SPACES
076300         ADD 1 TO WKV-REF-COUNT
076400         ADD 1 TO W50-REF-COUNT
076500         MOVE 2                   TO W50-REF-KIND(W50-REF-COUNT)
076600         MOVE W42-PT-IX            TO W50-REF-PTIDX(W50-REF-COUNT)
076700         MOVE W42-PT-VALUE-VAR(W42-ST-IX, W42-PT-IX)
076800                                   TO WKV-REF-KEY(WKV-REF-COUNT)
076900         MOVE W42-PT-VALUE(W42-ST-IX, W42-PT-IX)
077000                                   TO WKV-REF-VALUE(WKV-REF-COUNT)
077100         MOVE W42-PT-IX TO D-NUM2                                  96-0847
077200         STRING "PT" DELIMITED BY SIZE,
077300                D-NUM2 DELIMITED BY SIZE,
077400                "-VALUE" DELIMITED BY SIZE
077500             INTO WKV-REF-LOCATION(WKV-REF-COUNT)
077600     END-IF
077700     .
077800 C923-99.
077900     EXIT.
078000
078100******************************************************************
078200* C924-BUILD-REF-TRIGGERS - traegt die Ausstiegstrigger der Stufe
078300* ein, die ueber einen Variablenschluessel belegt sind.
078400******************************************************************
078500 C924-BUILD-REF-TRIGGERS SECTION.
078600 C924-00.
078700     IF  W42-TR-VALUE-VAR(W42-ST-IX, W42-TR-IX) NOT EQUAL SPACES
078800         ADD 1 TO WKV-REF-COUNT
078900         ADD 1 TO W50-REF-COUNT
079000         MOVE 3                   TO W50-REF-KIND(W50-REF-COUNT)
079100         MOVE W42-TR-IX            TO W50-REF-TRIDX(W50-REF-COUNT)
079200         MOVE W42-TR-VALUE-VAR(W42-ST-IX, W42-TR-IX)
079300                                   TO WKV-REF-KEY(WKV-REF-COUNT)
079400         MOVE W42-TR-VALUE(W42-ST-IX, W42-TR-IX)
079500                                   TO WKV-REF-VALUE(WKV-REF-COUNT)
079600         MOVE W42-TR-IX TO D-NUM2                                  96-0847
079700         STRING "TR" DELIMITED BY SIZE,
079800                D-NUM2 DELIMITED BY SIZE,
079900                "-VALUE" DELIMITED BY SIZE
080000             INTO WKV-REF-LOCATION(WKV-REF-COUNT)
080100     END-IF
080200     .
080300 C924-99.
080400     EXIT.
080500
080600******************************************************************
080700* C925-WRITEBACK-REF - schreibt die von VARRES0O aufgeloesten
080800* Werte in die Stufentabelle zurueck.
080900******************************************************************
081000 C925-WRITEBACK-REF SECTION.
081100 C925-00.
081200     EVALUATE W50-REF-KIND(W50-REF-IX)
081300         WHEN 1 MOVE WKV-REF-VALUE(W50-REF-IX)
081400                   TO W42-PT-TIME(W42-ST-IX, W50-REF-PTIDX(W50-REF-IX))
081500         WHEN 2 MOVE WKV-REF-VALUE(W50-REF-IX)
081600                   TO W42-PT-VALUE(W42-ST-IX, W50-REF-PTIDX(W50-REF-IX))
081700         WHEN 3 MOVE WKV-REF-VALUE(W50-REF-IX)
081800                   TO W42-TR-VALUE(W42-ST-IX, W50-REF-TRIDX(W50-REF-IX))
081900     END-EVALUATE
082000     .
082100 C925-99.
082200     EXIT.
082300
082400******************************************************************
082500* C926-BUILD-UNDEF-DETAIL - benennt in W1-FEHLER-TEXT die erste
082600* nicht aufgeloeste Stelle der Stufe (Stufenname, Fundort, Schlues-
082700* sel) - mehr als eine Stelle passt nicht in die 60 Stellen des
082800* Feldes, daher genuegt dem Aufrufer die erste als Diagnose.
082900******************************************************************
083000 C926-BUILD-UNDEF-DETAIL SECTION.
083100 C926-00.
083200     MOVE "N" TO W10-SCHON-GEMELDET
083300     PERFORM C927-CHECK-ONE-REF
083400         VARYING WKV-REF-IX FROM 1 BY 1
083500           UNTIL WKV-REF-IX GREATER WKV-REF-COUNT
083600              OR W10-IST-GEMELDET
083700
083800     IF  NOT W10-IST-GEMELDET
083900         STRING "undefined variable(s) in stage "  DELIMITED BY SIZE,
084000                W42-ST-NAME(W42-ST-IX)              DELIMITED BY SPACE
084100             INTO W1-FEHLER-TEXT
084200     END-IF
084300     .
084400 C926-99.
084500     EXIT.
084600
084700 C927-CHECK-ONE-REF SECTION.
084800 C927-00.
084900     IF  NOT WKV-REF-WAS-RESOLVED(WKV-REF-IX)
085000         MOVE "Y" TO W10-SCHON-GEMELDET
085100         STRING "undef $"                     DELIMITED BY SIZE,
085200                WKV-REF-KEY(WKV-REF-IX)        DELIMITED BY SPACE,
085300                " stage "                      DELIMITED BY SIZE,
085400                W42-ST-NAME(W42-ST-IX)         DELIMITED BY SPACE,
085500                " at "                         DELIMITED BY SIZE,
085600                WKV-REF-LOCATION(WKV-REF-IX)   DELIMITED BY SPACE
085700             INTO W1-FEHLER-TEXT
085800     END-IF
085900     .
086000 C927-99.
086100     EXIT.
086200
086300*==================================================================*
086400* ZIELPROFIL AUFBAUEN UND SCHREIBEN - C93x
086500*==================================================================*
086600******************************************************************
086700* C930-BUILD-AND-WRITE-PROFILE - schreibt den Profilkopf und
086800* uebersetzt anschliessend jede Stufe in eine oder mehrere Phasen.
086900******************************************************************
087000 C930-BUILD-AND-WRITE-PROFILE SECTION.
087100 C930-00.
087200     MOVE ZERO TO W6-PHASE-COUNT
087300     PERFORM C931-COUNT-PHASES
087400         VARYING W42-ST-IX FROM 1 BY 1
087500           UNTIL W42-ST-IX GREATER W4-STAGE-COUNT
087600
087700     MOVE "HD" TO PRT-TAG
087800     MOVE W4-NAME              TO PRT-HD-LABEL
087900     MOVE "pro"                TO PRT-HD-TYPE
088000     PERFORM C933-TRIM-PROFILE-ID                                   99-0512
088100     PERFORM C934-TRIM-AUTHOR                                       99-0512
088200     PERFORM C935-TRIM-PROFILE-NAME                                 99-0512
088300     STRING "Meticulous ID: "         DELIMITED BY SIZE,            99-0512
088400            W4-PROFILE-ID(1:W71-ID-LEN)  DELIMITED BY SIZE,         99-0512
088500            " / Author: "             DELIMITED BY SIZE,           99-0512
088600            W4-AUTHOR(1:W71-AUTH-LEN) DELIMITED BY SIZE,            99-0512
088700            " / Original Name: "      DELIMITED BY SIZE,           99-0512
088800            W4-NAME(1:W71-NAME-LEN)   DELIMITED BY SIZE             99-0512
088900         INTO PRT-HD-DESCR
089000     MOVE W4-TEMPERATURE       TO PRT-HD-TEMPERATURE
089100     MOVE "N"                  TO PRT-HD-UTIL-FLAG
089200     MOVE W6-PHASE-COUNT       TO PRT-HD-PHASE-COUNT
089300     WRITE PRT-RECORD
089400
089500     MOVE ZERO TO W6-CUM-TIME
089600     PERFORM C932-TRANSLATE-STAGE
089700         VARYING W42-ST-IX FROM 1 BY 1
089800           UNTIL W42-ST-IX GREATER W4-STAGE-COUNT
089900     .
090000 C930-99.
090100     EXIT.
090200
090300 C931-COUNT-PHASES SECTION.
090400 C931-00.
090500     IF  W42-ST-PT-COUNT(W42-ST-IX) LESS 2
090600         ADD 1 TO W6-PHASE-COUNT
090700     ELSE
090800         ADD W42-ST-PT-COUNT(W42-ST-IX) TO W6-PHASE-COUNT
090900         SUBTRACT 1 FROM W6-PHASE-COUNT
091000     END-IF
091100     .
091200 C931-99.
091300     EXIT.
091400
091500******************************************************************
091600* C932-TRANSLATE-STAGE - setzt STAGE-START-TIME und verzweigt je
091700* nach Anzahl der Kurvenpunkte.
091800******************************************************************
091900 C932-TRANSLATE-STAGE SECTION.
092000 C932-00.
092100     MOVE W6-CUM-TIME TO W6-STAGE-START-TIME
092200
092300     IF  W42-ST-PT-COUNT(W42-ST-IX) LESS 2
092400         PERFORM C940-SINGLE-POINT-STAGE
092500     ELSE
092600         PERFORM C950-MULTI-POINT-STAGE
092700     END-IF
092800     .
092900 C932-99.
093000     EXIT.
093100
093200******************************************************************   99-0512
093300* C933/C934/C935/C936 - ermitteln die Nutzlaenge eines Klartext-      99-0512
093400* feldes (Profil-ID, Autor, Profilname, Stufenname) ohne nachge-      99-0512
093500* stellte Leerzeichen, damit das Feld anschliessend per STRING        99-0512
093600* DELIMITED BY SIZE referenzmodifiziert unverstuemmelt uebernommen    99-0512
093700* werden kann (eingebettete Leerzeichen in Klartextfeldern wuerden    99-0512
093800* DELIMITED BY SPACE vorzeitig abschneiden, Anforderung 99-0512).     99-0512
093900* C937 ist der gemeinsame Leerschritt der PERFORM-VARYING-Schleife.   99-0512
094000******************************************************************   99-0512
094100 C933-TRIM-PROFILE-ID SECTION.                                       99-0512
094200 C933-00.                                                            99-0512
094300     PERFORM C937-TRIM-NOOP                                          99-0512
094400         VARYING W71-ID-LEN FROM 36 BY -1                            99-0512
094500           UNTIL W71-ID-LEN EQUAL ZERO                               99-0512
094600              OR W4-PROFILE-ID(W71-ID-LEN:1) NOT EQUAL SPACE         99-0512
094700     IF  W71-ID-LEN EQUAL ZERO                                       99-0512
094800         MOVE 1 TO W71-ID-LEN                                        99-0512
094900     END-IF                                                          99-0512
095000     .                                                               99-0512
095100 C933-99.                                                            99-0512
095200     EXIT.                                                           99-0512
095300
095400 C934-TRIM-AUTHOR SECTION.                                           99-0512
095500 C934-00.                                                            99-0512
095600     PERFORM C937-TRIM-NOOP                                          99-0512
095700         VARYING W71-AUTH-LEN FROM 30 BY -1                          99-0512
095800           UNTIL W71-AUTH-LEN EQUAL ZERO                             99-0512
095900              OR W4-AUTHOR(W71-AUTH-LEN:1) NOT EQUAL SPACE           99-0512
096000     IF  W71-AUTH-LEN EQUAL ZERO                                     99-0512
096100         MOVE 1 TO W71-AUTH-LEN                                      99-0512
096200     END-IF                                                          99-0512
096300     .                                                               99-0512
096400 C934-99.                                                            99-0512
096500     EXIT.                                                           99-0512
096600
096700 C935-TRIM-PROFILE-NAME SECTION.                                     99-0512
096800 C935-00.                                                            99-0512
096900     PERFORM C937-TRIM-NOOP                                          99-0512
097000         VARYING W71-NAME-LEN FROM 40 BY -1                          99-0512
097100           UNTIL W71-NAME-LEN EQUAL ZERO                             99-0512
097200              OR W4-NAME(W71-NAME-LEN:1) NOT EQUAL SPACE             99-0512
097300     IF  W71-NAME-LEN EQUAL ZERO                                     99-0512
097400         MOVE 1 TO W71-NAME-LEN                                      99-0512
097500     END-IF                                                          99-0512
097600     .                                                               99-0512
097700 C935-99.                                                            99-0512
097800     EXIT.                                                           99-0512
097900
098000 C936-TRIM-STAGE-NAME SECTION.                                       99-0512
098100 C936-00.                                                            99-0512
098200     PERFORM C937-TRIM-NOOP                                          99-0512
098300         VARYING W71-STAGE-LEN FROM 40 BY -1                         99-0512
098400           UNTIL W71-STAGE-LEN EQUAL ZERO                            99-0512
098500              OR W42-ST-NAME(W42-ST-IX) (W71-STAGE-LEN:1)            99-0512
098600                                         NOT EQUAL SPACE             99-0512
098700     IF  W71-STAGE-LEN EQUAL ZERO                                    99-0512
098800         MOVE 1 TO W71-STAGE-LEN                                     99-0512
098900     END-IF                                                          99-0512
099000     .                                                               99-0512
099100 C936-99.                                                            99-0512
099200     EXIT.                                                           99-0512
099300
099400 C937-TRIM-NOOP SECTION.                                             99-0512
099500 C937-00.                                                            99-0512
099600     CONTINUE                                                        99-0512
099700     .                                                               99-0512
099800 C937-99.                                                            99-0512
099900     EXIT.
100000
100100*==================================================================*
100200* EINPUNKT-STUFE - C94x
100300*==================================================================*
100400******************************************************************
100500* C940-SINGLE-POINT-STAGE - eine Stufe mit hoechstens einem Kurven-
100600* punkt wird zu genau einer Phase; die Dauer ergibt sich aus dem
100700* Zeit-Trigger (falls vorhanden), sonst aus der Stufenart.
100800******************************************************************
100900 C940-SINGLE-POINT-STAGE SECTION.
101000 C940-00.
101100     MOVE 1 TO W42-PT-IX
101200     IF  W42-ST-PT-COUNT(W42-ST-IX) EQUAL ZERO
101300         MOVE ZERO TO W6-TARGET-VALUE
101400     ELSE
101500         MOVE W42-PT-VALUE(W42-ST-IX, 1) TO W6-TARGET-VALUE
101600     END-IF
101700
101800     PERFORM C941-SET-PUMP-SETTINGS
101900     PERFORM C942-COMPUTE-DURATION
102000
102100     IF  W42-ST-TYPE-PRESSURE(W42-ST-IX)
102200         PERFORM C960-MAP-TRANSITION
102300     ELSE
102400         MOVE "instant"   TO W6-TRANS-TYPE
102500         MOVE ZERO        TO W6-TRANS-DUR
102600     END-IF
102700     PERFORM C961-DERIVE-PHASE-KIND
102800
102900     MOVE "PH" TO PRT-TAG
103000     MOVE W42-ST-NAME(W42-ST-IX) TO PRT-PH-NAME
103100     MOVE W6-PHASE-KIND          TO PRT-PH-KIND
103200     MOVE 1                      TO PRT-PH-VALVE                    99-0512
103300     MOVE W6-PHASE-DURATION      TO PRT-PH-DURATION
103400     MOVE W4-TEMPERATURE         TO PRT-PH-TEMPERATURE
103500     MOVE W6-TRANS-TYPE          TO PRT-PH-TRANS-TYPE
103600     MOVE W6-TRANS-DUR           TO PRT-PH-TRANS-DUR
103700     MOVE "N"                    TO PRT-PH-TRANS-ADAPT
103800     MOVE W6-PUMP-TARGET         TO PRT-PH-PUMP-TARGET
103900     MOVE W6-PUMP-PRESS          TO PRT-PH-PUMP-PRESS
104000     MOVE W6-PUMP-FLOW           TO PRT-PH-PUMP-FLOW
104100     MOVE ZERO                   TO PRT-PH-TGT-COUNT
104200     WRITE PRT-RECORD
104300
104400     ADD W6-PHASE-DURATION TO W6-CUM-TIME
104500
104600     PERFORM C970-CONVERT-EXIT-TRIGGERS
104700     .
104800 C940-99.
104900     EXIT.
105000
105100******************************************************************
105200* C941-SET-PUMP-SETTINGS - Pumpeneinstellungen je Stufenart; die
105300* Stufe "bloom"/"blooming" ueberschreibt die Art unabhaengig vom
105400* PRS-ST-TYPE-Feld mit den Aufguss-Vorgabewerten.
105500******************************************************************
105600 C941-SET-PUMP-SETTINGS SECTION.
105700 C941-00.
105800     IF  W42-ST-KEY-UC(W42-ST-IX) EQUAL "BLOOM"
105900      OR W42-ST-KEY-UC(W42-ST-IX) EQUAL "BLOOMING"
106000         MOVE "pressure"     TO W6-PUMP-TARGET
106100         IF  W6-TARGET-VALUE LESS 2.00
106200             MOVE 2.00 TO W6-PUMP-PRESS
106300         ELSE
106400             MOVE W6-TARGET-VALUE TO W6-PUMP-PRESS
106500         END-IF
106600         MOVE ZERO           TO W6-PUMP-FLOW
106700     ELSE                                                          99-0512
106800         EVALUATE TRUE
106900             WHEN W42-ST-TYPE-POWER(W42-ST-IX)
107000                 MOVE "pressure"       TO W6-PUMP-TARGET
107100                 COMPUTE W6-PUMP-PRESS ROUNDED = W6-TARGET-VALUE / 10
107200                 MOVE 10.00            TO W6-PUMP-FLOW
107300             WHEN W42-ST-TYPE-FLOW(W42-ST-IX)
107400                 MOVE "flow"           TO W6-PUMP-TARGET
107500                 MOVE W6-TARGET-VALUE  TO W6-PUMP-FLOW
107600                 MOVE 12.00            TO W6-PUMP-PRESS
107700             WHEN W42-ST-TYPE-PRESSURE(W42-ST-IX)
107800                 MOVE "pressure"       TO W6-PUMP-TARGET
107900                 MOVE W6-TARGET-VALUE  TO W6-PUMP-PRESS
108000                 MOVE 10.00            TO W6-PUMP-FLOW
108100                 IF  W6-TARGET-VALUE LESS 1.00
108200                  OR W6-TARGET-VALUE GREATER 10.00
108300                     MOVE W6-TARGET-VALUE TO W7-ZAHL-ANZ
108400                     DISPLAY "PTRDRV0O - Warnung: Stufe "
108500                             W42-ST-NAME(W42-ST-IX)
108600                             " Druckvorgabe ausserhalb 1-10 bar: "
108700                             W7-ZAHL-ANZ-X
108800                 END-IF
108900             WHEN OTHER
109000                 MOVE "N" TO W1-PROFIL-STATUS
109100                 STRING "unsupported stage type in stage "
109200                                                 DELIMITED BY SIZE,
109300                        W42-ST-NAME(W42-ST-IX)   DELIMITED BY SPACE
109400                     INTO W1-FEHLER-TEXT
109500         END-EVALUATE
109600     END-IF                                                        99-0512
109700     .
109800 C941-99.
109900     EXIT.
110000
110100******************************************************************
110200* C942-COMPUTE-DURATION - Dauer der Einpunkt-Phase: zuerst der
110300* Zeit-Trigger, sonst die stufenarttypische Vorgabe; Untergrenze
110400* 0,1 Sekunden.
110500******************************************************************
110600 C942-COMPUTE-DURATION SECTION.
110700 C942-00.
110800     MOVE ZERO TO W6-PHASE-DURATION
110900     PERFORM C943-FIND-TIME-TRIGGER
111000         VARYING W42-TR-IX FROM 1 BY 1
111100           UNTIL W42-TR-IX GREATER W42-ST-TR-COUNT(W42-ST-IX)
111200              OR W6-PHASE-DURATION GREATER ZERO
111300
111400     IF  W6-PHASE-DURATION EQUAL ZERO
111500         EVALUATE TRUE
111600             WHEN W42-ST-TYPE-PRESSURE(W42-ST-IX)
111700                 IF  W6-TARGET-VALUE LESS ZERO
111800                     COMPUTE W6-DELTA = ZERO - W6-TARGET-VALUE
111900                 ELSE
112000                     MOVE W6-TARGET-VALUE TO W6-DELTA
112100                 END-IF
112200                 IF  W6-DELTA GREATER 3.00
112300                     MOVE 1.50 TO W6-PHASE-DURATION
112400                 ELSE
112500                     MOVE 4.00 TO W6-PHASE-DURATION
112600                 END-IF
112700             WHEN W42-ST-TYPE-FLOW(W42-ST-IX)
112800                 MOVE 4.00  TO W6-PHASE-DURATION
112900             WHEN W42-ST-TYPE-POWER(W42-ST-IX)
113000                 MOVE 30.00 TO W6-PHASE-DURATION
113100             WHEN OTHER
113200                 MOVE 4.00  TO W6-PHASE-DURATION
113300         END-EVALUATE
113400     END-IF
113500
113600     IF  W6-PHASE-DURATION NOT GREATER ZERO
113700         MOVE 0.10 TO W6-PHASE-DURATION
113800     END-IF
113900     .
114000 C942-99.
114100     EXIT.
114200
114300 C943-FIND-TIME-TRIGGER SECTION.
114400 C943-00.
114500     IF  W42-TR-TYPE(W42-ST-IX, W42-TR-IX) EQUAL "time"
114600         MOVE W42-TR-VALUE(W42-ST-IX, W42-TR-IX) TO W6-PHASE-DURATION
114700     END-IF
114800     .
114900 C943-99.
115000     EXIT.
115100
115200*==================================================================*
115300* MEHRPUNKT-STUFE - C95x
115400*==================================================================*
115500******************************************************************
115600* C950-MULTI-POINT-STAGE - eine Stufe mit 2 bis 10 Kurvenpunkten
115700* wird zu je Punktepaar einem Segment (Phase); Dauer jedes Segments
115800* = Zeitdifferenz der beiden Punkte, Untergrenze 0,1 Sekunden.
115900******************************************************************
116000 C950-MULTI-POINT-STAGE SECTION.
116100 C950-00.
116200     COMPUTE W6-SEGMENT-TOT = W42-ST-PT-COUNT(W42-ST-IX) - 1
116300
116400     PERFORM C951-EMIT-SEGMENT
116500         VARYING W6-SEGMENT-IX FROM 1 BY 1
116600           UNTIL W6-SEGMENT-IX GREATER W6-SEGMENT-TOT
116700              OR NOT W1-PROFIL-IST-OK
116800
116900     IF  W1-PROFIL-IST-OK
117000         PERFORM C970-CONVERT-EXIT-TRIGGERS
117100     END-IF
117200     .
117300 C950-99.
117400     EXIT.
117500
117600******************************************************************
117700* C951-EMIT-SEGMENT - erzeugt die Phase fuer ein Punktepaar der
117800* Stufe; die Zielwerte stammen vom Folgepunkt, die Dauer aus der
117900* Zeitdifferenz der beiden Punkte.
118000******************************************************************
118100 C951-EMIT-SEGMENT SECTION.
118200 C951-00.
118300     MOVE W42-PT-VALUE(W42-ST-IX, W6-SEGMENT-IX + 1) TO W6-TARGET-VALUE
118400     PERFORM C941-SET-PUMP-SETTINGS
118500     IF  W1-PROFIL-IST-OK
118600         COMPUTE W6-PHASE-DURATION =
118700                 W42-PT-TIME(W42-ST-IX, W6-SEGMENT-IX + 1)
118800               - W42-PT-TIME(W42-ST-IX, W6-SEGMENT-IX)
118900         IF  W6-PHASE-DURATION NOT GREATER ZERO
119000             MOVE 0.10 TO W6-PHASE-DURATION
119100         END-IF
119200
119300         PERFORM C960-MAP-TRANSITION
119400         PERFORM C961-DERIVE-PHASE-KIND
119500
119600         MOVE W6-SEGMENT-IX  TO W6-SEGMENT-IX-TXT                  96-0847
119700         MOVE W6-SEGMENT-TOT TO W6-SEGMENT-TOT-TXT                 96-0847
119800         PERFORM C936-TRIM-STAGE-NAME                              99-0512
119900         STRING W42-ST-NAME(W42-ST-IX) (1:W71-STAGE-LEN)           99-0512
120000                                        DELIMITED BY SIZE,         99-0512
120100                " ("                   DELIMITED BY SIZE,
120200                W6-SEGMENT-IX-TXT      DELIMITED BY SIZE,
120300                "/"                    DELIMITED BY SIZE,
120400                W6-SEGMENT-TOT-TXT     DELIMITED BY SIZE,
120500                ")"                    DELIMITED BY SIZE
120600             INTO PRT-PH-NAME
120700         MOVE W6-PHASE-KIND          TO PRT-PH-KIND
120800         MOVE 1                      TO PRT-PH-VALVE               99-0512
120900         MOVE W6-PHASE-DURATION      TO PRT-PH-DURATION
121000         MOVE W4-TEMPERATURE         TO PRT-PH-TEMPERATURE
121100         MOVE W6-TRANS-TYPE          TO PRT-PH-TRANS-TYPE
121200         MOVE W6-TRANS-DUR           TO PRT-PH-TRANS-DUR
121300         MOVE "N"                    TO PRT-PH-TRANS-ADAPT
121400         MOVE W6-PUMP-TARGET         TO PRT-PH-PUMP-TARGET
121500         MOVE W6-PUMP-PRESS          TO PRT-PH-PUMP-PRESS
121600         MOVE W6-PUMP-FLOW           TO PRT-PH-PUMP-FLOW
121700         MOVE ZERO                   TO PRT-PH-TGT-COUNT
121800         WRITE PRT-RECORD
121900    
122000         ADD W6-PHASE-DURATION TO W6-CUM-TIME
122100     END-IF                                                        99-0512
122200     .
122300 C951-99.
122400     EXIT.
122500
122600*==================================================================*
122700* UEBERGANGSART BESTIMMEN - C96x
122800*==================================================================*
122900******************************************************************
123000* C960-MAP-TRANSITION - bildet die Quell-Interpolation (STUFE) auf
123100* die Zielart des Uebergangs ab; die Zuordnungstabelle haengt vom
123200* Uebersetzungsmodus ab (smart/preserve/linear/instant). Eine
123300* Flusssegmentstufe wird unabhaengig vom Modus auf "instant"
123400* gezwungen, siehe Anforderung 91-0231.
123500******************************************************************
124300 C960-MAP-TRANSITION SECTION.
124400 C960-00.
124500     IF  W42-ST-TYPE-FLOW(W42-ST-IX)
124600         MOVE "instant" TO W6-TRANS-TYPE
124700         MOVE ZERO      TO W6-TRANS-DUR
124800     ELSE                                                      99-0512
124900
125000         EVALUATE TRUE
125100             WHEN W05-MODE-SMART
125200                 EVALUATE TRUE
125300                     WHEN W42-ST-INTERP-LINEAR(W42-ST-IX)
125400                         MOVE "linear"      TO W6-TRANS-TYPE
125500                     WHEN W42-ST-INTERP-STEP(W42-ST-IX)
125600                         MOVE "linear"      TO W6-TRANS-TYPE
125700                     WHEN W42-ST-INTERP-INSTANT(W42-ST-IX)
125800                         MOVE "instant"     TO W6-TRANS-TYPE
125900                     WHEN W42-ST-INTERP-BEZIER(W42-ST-IX)
126000                         MOVE "ease-in-out" TO W6-TRANS-TYPE
126100                     WHEN W42-ST-INTERP-SPLINE(W42-ST-IX)
126200                         MOVE "ease-in-out" TO W6-TRANS-TYPE
126300                     WHEN OTHER
126400                         MOVE "linear"      TO W6-TRANS-TYPE
126500                 END-EVALUATE
126600             WHEN W05-MODE-PRESERVE
126700                 EVALUATE TRUE
126800                     WHEN W42-ST-INTERP-LINEAR(W42-ST-IX)
126900                         MOVE "linear"  TO W6-TRANS-TYPE
127000                     WHEN W42-ST-INTERP-STEP(W42-ST-IX)
127100                         MOVE "linear"  TO W6-TRANS-TYPE
127200                     WHEN W42-ST-INTERP-INSTANT(W42-ST-IX)
127300                         MOVE "linear"  TO W6-TRANS-TYPE
127400                     WHEN W42-ST-INTERP-BEZIER(W42-ST-IX)
127500                         MOVE "bezier"  TO W6-TRANS-TYPE
127600                     WHEN W42-ST-INTERP-SPLINE(W42-ST-IX)
127700                         MOVE "spline"  TO W6-TRANS-TYPE
127800                     WHEN OTHER
127900                         MOVE "linear"  TO W6-TRANS-TYPE
128000                 END-EVALUATE
128100             WHEN W05-MODE-LINEAR
128200                 MOVE "linear"  TO W6-TRANS-TYPE
128300             WHEN W05-MODE-INSTANT
128400                 MOVE "instant" TO W6-TRANS-TYPE
128500             WHEN OTHER
128600                 MOVE "linear"  TO W6-TRANS-TYPE
128700         END-EVALUATE
128800
128900         IF  W6-TRANS-TYPE EQUAL "linear"
129000             MOVE W6-PHASE-DURATION TO W6-TRANS-DUR
129100         ELSE
129200             MOVE ZERO TO W6-TRANS-DUR
129300         END-IF
129400    END-IF                                                  99-0512
129500     .
129600 C960-99.
129700     EXIT.
129800
129900******************************************************************
130000* C961-DERIVE-PHASE-KIND - leitet die Gaggimate-Phasenart aus dem
130100* Stufenschluessel ab (Gross-/Kleinschreibung unbeachtlich):
130200* fill/bloom/blooming -> preinfusion, extraction -> brew, sonst
130300* bleibt der Stufenschluessel selbst die Phasenart.
130400******************************************************************
130900 C961-DERIVE-PHASE-KIND SECTION.
131000 C961-00.
131100     EVALUATE TRUE
131200         WHEN W42-ST-KEY-UC(W42-ST-IX) EQUAL "FILL"
131300             MOVE "preinfusion" TO W6-PHASE-KIND
131400         WHEN W42-ST-KEY-UC(W42-ST-IX) EQUAL "BLOOM"
131500             MOVE "preinfusion" TO W6-PHASE-KIND
131600         WHEN W42-ST-KEY-UC(W42-ST-IX) EQUAL "BLOOMING"
131700             MOVE "preinfusion" TO W6-PHASE-KIND
131800         WHEN W42-ST-KEY-UC(W42-ST-IX) EQUAL "EXTRACTION"
131900             MOVE "brew"        TO W6-PHASE-KIND
132000         WHEN OTHER
132100             MOVE W42-ST-KEY(W42-ST-IX) TO W6-PHASE-KIND
132200     END-EVALUATE
132300     .
132400 C961-99.
132500     EXIT.
132600
132700*==================================================================*
132800* AUSSTIEGSTRIGGER UMSETZEN - C97x
132900*==================================================================*
133000******************************************************************
133100* C970-CONVERT-EXIT-TRIGGERS - ruft EXTCNV0O fuer die Ausstiegs-
133200* trigger der Stufe und schreibt die zurueckgegebenen Ausstiegs-
133300* ziele als TG-Saetze hinter die zuletzt geschriebene Phase.
133400******************************************************************
133500 C970-CONVERT-EXIT-TRIGGERS SECTION.
133600 C970-00.
133700     IF  W42-ST-TR-COUNT(W42-ST-IX) GREATER ZERO
133800
133900         MOVE W6-STAGE-START-TIME TO WKE-PHASE-START-TIME
134000         MOVE W42-ST-TR-COUNT(W42-ST-IX) TO WKE-TRIG-COUNT
134100
134200         PERFORM C971-COPY-TRIGGER
134300             VARYING W42-TR-IX FROM 1 BY 1
134400               UNTIL W42-TR-IX GREATER W42-ST-TR-COUNT(W42-ST-IX)
134500
134600         CALL "EXTCNV0O" USING EXTCNV-LINK
134700
134800         PERFORM C972-WRITE-WARNING
134900             VARYING WKE-WARN-IX FROM 1 BY 1
135000               UNTIL WKE-WARN-IX GREATER WKE-WARN-COUNT
135100
135200         PERFORM C973-WRITE-TARGET
135300             VARYING WKE-TGT-IX FROM 1 BY 1
135400               UNTIL WKE-TGT-IX GREATER WKE-TGT-COUNT
135500    END-IF                                                  99-0512
135600     .
135700 C970-99.
135800     EXIT.
135900
136000 C971-COPY-TRIGGER SECTION.
136100 C971-00.
136200     MOVE W42-TR-TYPE(W42-ST-IX, W42-TR-IX)
136300                         TO WKE-TRIG-TYPE(W42-TR-IX)
136400     MOVE W42-TR-VALUE(W42-ST-IX, W42-TR-IX)
136500                         TO WKE-TRIG-VALUE(W42-TR-IX)
136600     MOVE W42-TR-RELATIVE(W42-ST-IX, W42-TR-IX)
136700                         TO WKE-TRIG-RELATIVE(W42-TR-IX)
136800     MOVE W42-TR-COMPARISON(W42-ST-IX, W42-TR-IX)
136900                         TO WKE-TRIG-COMPARISON(W42-TR-IX)
137000     .
137100 C971-99.
137200     EXIT.
137300
137400 C972-WRITE-WARNING SECTION.
137500 C972-00.
137600     DISPLAY "PTRDRV0O - Warnung Stufe " W42-ST-NAME(W42-ST-IX)
137700             ": " WKE-WARN-TEXT(WKE-WARN-IX)
137800     .
137900 C972-99.
138000     EXIT.
138100
138200 C973-WRITE-TARGET SECTION.
138300 C973-00.
138400     MOVE "TG" TO PRT-TAG
138500     MOVE WKE-TGT-TYPE(WKE-TGT-IX)  TO PRT-TG-TYPE
138600     MOVE WKE-TGT-OPER(WKE-TGT-IX)  TO PRT-TG-OPER
138700     MOVE WKE-TGT-VALUE(WKE-TGT-IX) TO PRT-TG-VALUE
138800     WRITE PRT-RECORD
138900     .
139000 C973-99.
139100     EXIT.
139200
139300*==================================================================*
139400* BERICHT TRANOUT - C98x
139500*==================================================================*
139600******************************************************************
139700* C980-RECORD-DETAIL - schreibt die Erfolgs-/Fehlerzeile des
139800* Profils in den Uebersetzungsbericht.
139900******************************************************************
140000 C980-RECORD-DETAIL SECTION.
140100 C980-00.
140200     MOVE SPACE TO TRANOUT-LINE
140300     IF  W1-PROFIL-IST-OK
140400         STRING "OK     " DELIMITED BY SIZE,
140500                W1-BASE-NAME DELIMITED BY SPACE
140600             INTO TRANOUT-LINE
140700     ELSE
140800         STRING "FAILED " DELIMITED BY SIZE,
140900                W1-BASE-NAME DELIMITED BY SPACE,
141000                " - "     DELIMITED BY SIZE,
141100                W1-FEHLER-TEXT DELIMITED BY SIZE
141200             INTO TRANOUT-LINE
141300     END-IF
141400     WRITE TRANOUT-LINE
141500     .
141600 C980-99.
141700     EXIT.
