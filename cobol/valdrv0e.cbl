000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     VALDRV0O.
000400 AUTHOR.         H R KESSLER.
000500 INSTALLATION.   DV-ABTEILUNG SSF-ANWENDUNGEN.
000600 DATE-WRITTEN.   1989-08-02.
000700 DATE-COMPILED.
000800 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2001-11-06
001200* Letzte Version   :: A.03.03
001300* Kurzbeschreibung :: Stapeltreiber Profilvalidierung. Liest je
001400*                     Eintrag der Steuerdatei VALCTL ein Quell-
001500*                     profil und das dazu uebersetzte Zielprofil,
001600*                     ordnet die Phasen des Zielprofils den Stufen
001700*                     des Quellprofils zu und vergleicht Pumpwert
001800*                     und Dauer je Zuordnung gegen die Toleranz-
001900*                     vorgaben. Ruft VALRPT0O je Profil und am
002000*                     Stapelende fuer die Sammelzeile.
002100*
002200* Aenderungen (Version und Datum in K-MODUL aendern)
002300*----------------------------------------------------------------*
002400* Vers.  | Datum    | von | Kommentar                            *
002500*--------|----------|-----|--------------------------------------*
002600* A.00.00|1989-08-02| HRK | Neuerstellung                         *
002700* A.01.00|1991-11-19| DJP | Stufenschluessel-Klassifikation um    *
002800*        |          |     | Namensstichworte erweitert, wenn der  *
002900*        |          |     | Stufenschluessel selbst nicht eindeu- *
003000*        |          |     | tig ist, siehe Anforderung 91-0231    *
003100* A.01.01|1992-08-03| DJP | Vergleich der Stufendauer nur noch,   *
003200*        |          |     | wenn beide Dauerwerte > 0 sind, siehe *
003300*        |          |     | Anforderung 92-0215                   *
003400* A.02.00|1996-05-14| MTG | C300/C400 von Section auf PERFORM     *
003500*        |          |     | THRU umgestellt (Review 96-0103)      *
003600* A.03.00|1998-04-02| MTG | Y2K: kein Datumbezug in diesem Modul, *
003700*        |          |     | Pruefung durchgefuehrt, keine Aend.   *
003800*        |          |     | erforderlich (Anforderung 98-0447)    *
003900* A.03.01|1999-03-15| RFK | Fehler behoben: C930-CLASSIFY-SOURCE  *
004000*        |          |     | pruefte den Namensstichwort-Ausweich- *
004100*        |          |     | zweig (Anforderung 91-0231) erneut    *
004200*        |          |     | gegen den Stufenschluessel statt      *
004300*        |          |     | gegen den Stufennamen, Stufen mit un- *
004400*        |          |     | klarem Schluessel aber eindeutigem    *
004500*        |          |     | Namen (z.B. "stage_3"/"Bloom Phase")  *
004600*        |          |     | wurden als "unknown" eingestuft;      *
004700*        |          |     | ausserdem GO TO durch EXIT SECTION /  *
004800*        |          |     | verschachtelte IF ersetzt (Anford.    *
004900*        |          |     | 99-0512)                              *
005000* A.03.02|1999-03-22| WTS | Nachtrag zu A.03.01: C930-CLASSIFY-   *
005100*        |          |     | SOURCE pruefte im EVALUATE weiterhin  *
005200*        |          |     | den Stufenschluessel gegen die Stich- *
005300*        |          |     | worte PREBREW/PREINFUS/BREW, obwohl   *
005400*        |          |     | Schritt 6 dort nur den genauen        *
005500*        |          |     | Schluesselvergleich vorsieht; die vier*
005600*        |          |     | ueberholten WHEN-Zweige wurden ent-   *
005700*        |          |     | fernt, es gilt jetzt nur noch der     *
005800*        |          |     | Namensstichwort-Ausweichzweig         *
005900*        |          |     | (Anforderung 99-0512)                 *
006000* A.03.03|2001-11-06| HGS | Euro-Umstellung geprueft: Modul fuehrt *
006100*        |          |     | keine Waehrungsbetraege, keine Aender-*
006200*        |          |     | ung erforderlich (Anforderung 01-0602)*
006300*----------------------------------------------------------------*
006400*
006500* Programmbeschreibung
006600* ---------------------
006700* Steuerdatei VALCTL ersetzt wie bei PTRDRV0O das Durchsuchen des
006800* Quellverzeichnisses; sie enthaelt je Zeile den Basisdateinamen
006900* eines Quellprofils. Fehlt die zugehoerige Datei im Zielverzeich-
007000* nis (Profil wurde noch nicht oder fehlerhaft uebersetzt), wird
007100* der Eintrag ohne Zaehlung uebersprungen (Schritt 1 BATCH
007200* VALIDATOR).
007300*
007400******************************************************************
007500
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     SWITCH-15 IS ANZEIGE-VERSION
008000         ON STATUS IS SHOW-VERSION
008100     C01 IS TOP-OF-FORM
008200     CLASS ALPHNUM IS "0123456789"
008300                      "abcdefghijklmnopqrstuvwxyz"
008400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008500                      " .,-_".
008600
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT VALCTL      ASSIGN TO "VALCTL"
009000                         ORGANIZATION IS LINE SEQUENTIAL.
009100     SELECT SOURCE-IN   ASSIGN TO #DYNAMIC.
009200     SELECT TARGET-IN   ASSIGN TO #DYNAMIC.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600
009700 FD  VALCTL.
009800 01  VALCTL-RECORD            PIC X(40).
009900
010000 FD  SOURCE-IN.
010100     COPY PRSREC OF "=CPYLIB".
010200
010300 FD  TARGET-IN.
010400     COPY PRTREC OF "=CPYLIB".
010500
010600 WORKING-STORAGE SECTION.
010700     COPY WSCOMMN OF "=CPYLIB".
010800
010900*--------------------------------------------------------------------*
011000* Felder mit konstantem Inhalt: Praefix K
011100*--------------------------------------------------------------------*
011200 01          KONSTANTE-FELDER.
011300     05      K-MODUL             PIC X(08) VALUE "VALDRV0O".
011400     05      K-SRC-DIR           PIC X(12) VALUE "PROFILES.IN".
011500     05      K-TGT-DIR           PIC X(12) VALUE "PROFILES.OUT".
011600     05      FILLER              PIC X(04).
011700
011800*--------------------------------------------------------------------*
011900* Dynamisches Zuordnen der Dateien SOURCE-IN / TARGET-IN
012000*--------------------------------------------------------------------*
012100 01          ASS-FNAME            PIC X(34).
012200 01          ASS-FSTATUS          PIC S9(04) COMP.
012300 01          P-SRC-FILE           PIC X(36).
012400 01          P-TGT-FILE           PIC X(36).
012500
012600*--------------------------------------------------------------------*
012700* W060 - laufende Gesamtzaehler (Stapel)
012800*--------------------------------------------------------------------*
012900 01          W060-STAPEL-ZAEHLER.
013000     05      W06-GEPRUEFT         PIC  9(04) COMP.
013100     05      W06-BESTANDEN        PIC  9(04) COMP.
013200     05      W06-FEHLGESCHLAGEN   PIC  9(04) COMP.
013300     05      FILLER               PIC X(04).
013400
013500*--------------------------------------------------------------------*
013600* W100 - aktuelles Profilpaar: Dateinamen / Status
013700*--------------------------------------------------------------------*
013800 01          W100-PROFIL-FELDER.
013900     05      W1-BASE-NAME         PIC X(40).
014000     05      W1-PROFIL-STATUS     PIC X(01).
014100          88 W1-PROFIL-IST-OK                 VALUE "Y".
014200     05      W1-ZIEL-FEHLT        PIC X(01).
014300          88 W1-IST-ZIEL-FEHLT                VALUE "Y".
014400     05      W1-FEHLER-TEXT        PIC X(60).
014500     05      FILLER                PIC X(04).
014600
014700*--------------------------------------------------------------------*
014800* W400 - Kopfdaten beider Profile
014900*--------------------------------------------------------------------*
015000 01          W400-HEADER-AREA.
015100     05      W4-SRC-NAME          PIC X(40).
015200     05      W4-SRC-STAGE-COUNT   PIC  9(02) COMP.
015300     05      W4-TGT-PHASE-COUNT   PIC  9(02) COMP.
015400     05      FILLER                PIC X(04).
015500
015600*--------------------------------------------------------------------*
015700* W200 - Stufentabelle des Quellprofils (mit Kurvenpunkten und
015800* Ausstiegstriggern, so weit fuer die Validierung benoetigt)
015900*--------------------------------------------------------------------*
016000 01          W200-SRC-STAGE-TABLE.
016100     05      W20-STAGE-ENTRY OCCURS 20
016200                             INDEXED BY W20-ST-IX.
016300         10  W20-ST-NAME           PIC X(40).
016400         10  W20-ST-KEY            PIC X(20).
016500         10  W20-ST-KEY-UC         PIC X(20).
016600         10  W20-ST-TYPE           PIC X(10).
016700              88 W20-ST-TYPE-POWER              VALUE "power".
016800              88 W20-ST-TYPE-FLOW               VALUE "flow".
016900              88 W20-ST-TYPE-PRESSURE           VALUE "pressure".
017000         10  W20-ST-CTRL-VAR       PIC X(08).
017100         10  W20-ST-PHASE-TYPE     PIC X(12).
017200         10  W20-ST-DURATION       PIC S9(04)V9(02).
017300         10  W20-ST-FIRST-VALUE    PIC S9(04)V9(02).
017400         10  W20-ST-MATCHED        PIC X(01).
017500              88 W20-ST-IST-MATCHED            VALUE "Y".
017600         10  W20-ST-PT-COUNT       PIC  9(02) COMP.
017700         10  W20-PT-TABLE OCCURS 10
017800                          INDEXED BY W20-PT-IX.
017900             15  W20-PT-TIME         PIC S9(04)V9(02).
018000             15  W20-PT-VALUE        PIC S9(04)V9(02).
018100             15  FILLER              PIC X(02).
018200         10  W20-ST-TR-COUNT       PIC  9(02) COMP.
018300         10  W20-TR-TABLE OCCURS 5
018400                          INDEXED BY W20-TR-IX.
018500             15  W20-TR-TYPE         PIC X(16).
018600             15  W20-TR-VALUE        PIC S9(04)V9(02).
018700             15  W20-TR-RELATIVE     PIC X(01).
018800             15  FILLER              PIC X(02).
018900     05      FILLER               PIC X(04).
019000
019100*--------------------------------------------------------------------*
019200* W300 - Phasentabelle des Zielprofils
019300*--------------------------------------------------------------------*
019400 01          W300-PHASE-TABLE.
019500     05      W30-PHASE-ENTRY OCCURS 180
019600                             INDEXED BY W30-PH-IX.
019700         10  W30-PH-NAME           PIC X(50).
019800         10  W30-PH-BASE-NAME      PIC X(40).
019900         10  W30-PH-SPLIT-IDX      PIC  9(02) COMP.
020000         10  W30-PH-SPLIT-TOT      PIC  9(02) COMP.
020100         10  W30-PH-PUMP-TARGET    PIC X(08).
020200         10  W30-PH-PRESSURE       PIC S9(02)V9(02).
020300         10  W30-PH-FLOW           PIC S9(02)V9(02).
020400         10  W30-PH-DURATION       PIC S9(04)V9(02).
020500         10  W30-PH-TYPE           PIC X(12).
020600         10  W30-PH-CONSUMED       PIC X(01).
020700              88 W30-PH-IST-CONSUMED          VALUE "Y".
020800         10  W30-PH-STATUS         PIC X(01).
020900              88 W30-PH-IST-PASSED            VALUE "P".
021000         10  FILLER                PIC X(03).
021100     05      FILLER               PIC X(04).
021200
021300*--------------------------------------------------------------------*
021400* W500 - Hilfsfelder beim Zerlegen des Phasennamens "<Name> (i/n)"
021500*--------------------------------------------------------------------*
021600 01          W500-SPLIT-FELDER.
021700     05      W50-ROH-NAME          PIC X(50).
021800     05      W50-KLAMMER-POS       PIC  9(02) COMP.
021900     05      W50-SCHRAEG-POS       PIC  9(02) COMP.
022000     05      W50-ZU-POS            PIC  9(02) COMP.
022100     05      W50-LAENGE            PIC  9(02) COMP.
022200     05      W50-IDX-TEXT          PIC X(02).
022300     05      W50-TOT-TEXT          PIC X(02).
022400     05      FILLER                PIC X(04).
022500
022600*--------------------------------------------------------------------*
022700* W600 - Arbeitsfelder Toleranzvergleich (je Zuordnung wiederholt
022800* verwendet)
022900*--------------------------------------------------------------------*
023000 01          W600-VERGLEICH-FELDER.
023100     05      W6-SRC-VALUE          PIC S9(04)V9(02).
023200     05      W6-TGT-VALUE          PIC S9(04)V9(02).
023300     05      W6-ABS-TOL            PIC  9(02)V9(03).
023400     05      W6-PCT-TOL            PIC  9(02)V9(03).
023500     05      W6-PCT-GRENZE         PIC  9(02)V9(03).
023600     05      W6-EFF-TOL            PIC  9(02)V9(03).
023700     05      W6-ABS-DIFF           PIC  9(04)V9(03).
023800     05      W6-PCT-DIFF           PIC  9(03)V9(01).
023900     05      W6-WITHIN             PIC X(01).
024000          88 W6-IST-WITHIN                    VALUE "Y".
024100     05      W6-TOL-USED           PIC X(10).
024200     05      FILLER                PIC X(04).
024300
024400*--------------------------------------------------------------------*
024500* W700 - Profilergebnis-Zwischenspeicher (vor dem CALL an VALRPT0O
024600* in die LINKAGE kopiert)
024700*--------------------------------------------------------------------*
024800 01          W700-PROFIL-ERGEBNIS.
024900     05      W7-PHASE-TOTAL        PIC  9(02) COMP.
025000     05      W7-PHASE-PASSED       PIC  9(02) COMP.
025100     05      W7-DEV-TOTAL          PIC  9(03) COMP.
025200     05      W7-PROFILE-PASSED     PIC X(01).
025300          88 W7-IST-PASSED                    VALUE "Y".
025400     05      FILLER                PIC X(04).
025500
025600*--------------------------------------------------------------------*
025700* LINKAGE-Bereich fuer den CALL an VALRPT0O
025800*--------------------------------------------------------------------*
025900 01          VALRPT-LINK.
026000     COPY WKDEVTB OF "=CPYLIB".
026100
026200 PROCEDURE DIVISION.
026300
026400******************************************************************
026500* Steuerungs-Section
026600******************************************************************
026700 A100-STEUERUNG SECTION.
026800 A100-00.
026900     IF  SHOW-VERSION
027000         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
027100         STOP RUN
027200     END-IF
027300
027400     PERFORM B000-VORLAUF
027500     IF  PRG-ABBRUCH
027600         STOP RUN
027700     END-IF
027800
027900     PERFORM B100-VERARBEITUNG
028000
028100     PERFORM B090-ENDE
028200     STOP RUN
028300     .
028400 A100-99.
028500     EXIT.
028600
028700******************************************************************
028800* Vorlauf
028900******************************************************************
029000 B000-VORLAUF SECTION.
029100 B000-00.
029200     PERFORM C000-INIT
029300
029400     OPEN INPUT VALCTL
029500     .
029600 B000-99.
029700     EXIT.
029800
029900******************************************************************
030000* Ende
030100******************************************************************
030200 B090-ENDE SECTION.
030300 B090-00.
030400     CLOSE VALCTL
030500
030600     MOVE WKD-LIST-COUNT  TO WKD-BATCH-TOTAL
030700     MOVE W06-BESTANDEN   TO WKD-BATCH-PASSED
030800     MOVE W06-FEHLGESCHLAGEN TO WKD-BATCH-FAILED
030900     SET  WKD-CMD-BATCH-SUMMARY TO TRUE
031000     CALL "VALRPT0O" USING VALRPT-LINK
031100
031200     MOVE W06-GEPRUEFT TO D-NUM4
031300     DISPLAY "VALDRV0O - geprueft: " D-NUM4
031400     MOVE W06-BESTANDEN TO D-NUM4
031500     DISPLAY "VALDRV0O - bestanden: " D-NUM4
031600     MOVE W06-FEHLGESCHLAGEN TO D-NUM4
031700     DISPLAY "VALDRV0O - fehlgeschlagen: " D-NUM4
031800     .
031900 B090-99.
032000     EXIT.
032100
032200******************************************************************
032300* Verarbeitung - liest VALCTL bis zum Dateiende; je Eintrag ein
032400* Profilpaar validieren (Eintraege ohne Zielprofil werden in
032500* C900-ONE-PAIR kommentarlos uebersprungen - Schritt 1 BATCH
032600* VALIDATOR)
032700******************************************************************
032800 B100-VERARBEITUNG SECTION.
032900 B100-00.
033000     SET MSG-OK TO TRUE
033100     READ VALCTL
033200         AT END SET MSG-EOF TO TRUE
033300     END-READ
033400
033500     PERFORM C900-ONE-PAIR
033600         UNTIL MSG-EOF
033700     .
033800 B100-99.
033900     EXIT.
034000
034100******************************************************************
034200* Initialisierung von Feldern und Tabellen
034300******************************************************************
034400 C000-INIT SECTION.
034500 C000-00.
034600     MOVE ZERO TO W06-GEPRUEFT
034700     MOVE ZERO TO W06-BESTANDEN
034800     MOVE ZERO TO W06-FEHLGESCHLAGEN
034900     MOVE ZERO TO WKD-LIST-COUNT
035000     MOVE SPACE TO FILE-STATUS
035100     .
035200 C000-99.
035300     EXIT.
035400
035500******************************************************************
035600* F100-OPEN-SRCFILE / F200-OPEN-TGTFILE - wie PTRDRV0O: ordnen die
035700* Arbeitsdateien dynamisch zu und eroeffnen sie.
035800******************************************************************
035900 F100-OPEN-SRCFILE SECTION.
036000 F100-00.
036100     MOVE  P-SRC-FILE       TO ASS-FNAME
036200     MOVE  ZERO             TO ASS-FSTATUS
036300     ENTER "COBOLASSIGN" USING  SOURCE-IN
036400                                ASS-FNAME
036500                         GIVING ASS-FSTATUS
036600     IF  ASS-FSTATUS NOT = ZERO
036700         MOVE "N" TO W1-PROFIL-STATUS
036800         MOVE "cannot assign source profile" TO W1-FEHLER-TEXT
036900     ELSE
037000         OPEN INPUT  SOURCE-IN
037100         IF  FILE-NOK
037200             MOVE "N" TO W1-PROFIL-STATUS
037300             MOVE "cannot open source profile" TO W1-FEHLER-TEXT
037400         END-IF
037500     END-IF
037600     .
037700 F100-99.
037800     EXIT.
037900
038000******************************************************************
038100* F200-OPEN-TGTFILE - ein Fehlstatus hier bedeutet lediglich, dass
038200* das Zielprofil (noch) nicht existiert - W1-ZIEL-FEHLT wird ge-
038300* setzt, der Eintrag in C900-ONE-PAIR kommentarlos uebersprungen.
038400******************************************************************
038500 F200-OPEN-TGTFILE SECTION.
038600 F200-00.
038700     MOVE  P-TGT-FILE       TO ASS-FNAME
038800     MOVE  ZERO             TO ASS-FSTATUS
038900     ENTER "COBOLASSIGN" USING  TARGET-IN
039000                                ASS-FNAME
039100                         GIVING ASS-FSTATUS
039200     IF  ASS-FSTATUS NOT = ZERO
039300         MOVE "Y" TO W1-ZIEL-FEHLT
039400     ELSE
039500         OPEN INPUT  TARGET-IN
039600         IF  FILE-NOK
039700             MOVE "Y" TO W1-ZIEL-FEHLT
039800         END-IF
039900     END-IF
040000     .
040100 F200-99.
040200     EXIT.
040300
040400*==================================================================*
040500* EIN PROFILPAAR - C9xx
040600*==================================================================*
040700******************************************************************
040800* C900-ONE-PAIR - validiert ein Quell-/Zielprofilpaar.
040900******************************************************************
041000 C900-ONE-PAIR SECTION.
041100 C900-00.
041200     MOVE VALCTL-RECORD(1:40) TO W1-BASE-NAME
041300     MOVE "Y" TO W1-PROFIL-STATUS
041400     MOVE "N" TO W1-ZIEL-FEHLT
041500     MOVE SPACE TO W1-FEHLER-TEXT
041600
041700     STRING K-SRC-DIR  DELIMITED BY SPACE,
041800            "."        DELIMITED BY SIZE,
041900            W1-BASE-NAME DELIMITED BY SPACE
042000         INTO P-SRC-FILE
042100     STRING K-TGT-DIR  DELIMITED BY SPACE,
042200            "."        DELIMITED BY SIZE,
042300            W1-BASE-NAME DELIMITED BY SPACE
042400         INTO P-TGT-FILE
042500
042600     PERFORM F200-OPEN-TGTFILE
042700     IF  NOT W1-IST-ZIEL-FEHLT
042800
042900         PERFORM F100-OPEN-SRCFILE
043000         IF  W1-PROFIL-IST-OK
043100
043200             ADD 1 TO W06-GEPRUEFT
043300
043400             MOVE W1-BASE-NAME TO WKD-PROFILE-NAME
043500             MOVE P-SRC-FILE   TO WKD-SRC-FILE-NAME
043600             MOVE P-TGT-FILE   TO WKD-TGT-FILE-NAME
043700             SET  WKD-CMD-PROFILE-BANNER TO TRUE
043800             CALL "VALRPT0O" USING VALRPT-LINK
043900
044000             PERFORM C910-READ-SOURCE
044100             CLOSE SOURCE-IN
044200
044300             PERFORM C920-READ-TARGET
044400             CLOSE TARGET-IN
044500
044600             PERFORM C930-CLASSIFY-SOURCE
044700                 VARYING W20-ST-IX FROM 1 BY 1
044800                   UNTIL W20-ST-IX GREATER W4-SRC-STAGE-COUNT
044900
045000             PERFORM C940-CLASSIFY-PHASE
045100                 VARYING W30-PH-IX FROM 1 BY 1
045200                   UNTIL W30-PH-IX GREATER W4-TGT-PHASE-COUNT
045300
045400             PERFORM C950-MATCH-PHASES
045500
045600             MOVE ZERO TO W7-PHASE-TOTAL
045700             MOVE ZERO TO W7-PHASE-PASSED
045800             MOVE ZERO TO W7-DEV-TOTAL
045900             MOVE "Y"  TO W7-PROFILE-PASSED
046000
046100             PERFORM C960-COMPARE-ONE-MATCH
046200                 VARYING W30-PH-IX FROM 1 BY 1
046300                   UNTIL W30-PH-IX GREATER W4-TGT-PHASE-COUNT
046400
046500             PERFORM C970-CHECK-ORDERING
046600
046700             PERFORM C980-REPORT-PROFILE
046800
046900             IF  W7-IST-PASSED
047000                 ADD 1 TO W06-BESTANDEN
047100             ELSE
047200                 ADD 1 TO W06-FEHLGESCHLAGEN
047300             END-IF
047400
047500             IF  WKD-LIST-COUNT LESS 500
047600                 ADD 1 TO WKD-LIST-COUNT
047700                 MOVE W1-BASE-NAME      TO WKD-LIST-NAME(WKD-LIST-COUNT)
047800                 MOVE W7-PROFILE-PASSED TO WKD-LIST-PASSED(WKD-LIST-COUNT)
047900                 MOVE W7-PHASE-PASSED   TO WKD-LIST-PHASE-PASS(WKD-LIST-COUNT)
048000                 MOVE W7-PHASE-TOTAL    TO WKD-LIST-PHASE-TOT(WKD-LIST-COUNT)
048100                 MOVE W7-DEV-TOTAL      TO WKD-LIST-DEV-COUNT(WKD-LIST-COUNT)
048200             END-IF
048300         ELSE                                                      99-0512
048400             CLOSE TARGET-IN                                       99-0512
048500         END-IF                                                    99-0512
048600     END-IF                                                        99-0512
048700     .
048800 C900-NEXT.
048900     READ VALCTL
049000         AT END SET MSG-EOF TO TRUE
049100     END-READ
049200     .
049300 C900-99.
049400     EXIT.
049500
049600******************************************************************
049700* C910-READ-SOURCE - liest das Quellprofil in die Stufentabelle.
049800******************************************************************
049900 C910-READ-SOURCE SECTION.
050000 C910-00.
050100     MOVE ZERO TO C4-ANZ
050200     READ SOURCE-IN
050300         AT END SET FILE-EOF TO TRUE
050400     END-READ
050500
050600     MOVE PRS-HD-NAME       TO W4-SRC-NAME
050700     MOVE PRS-HD-STAGE-COUNT TO W4-SRC-STAGE-COUNT
050800
050900     PERFORM C911-READ-ONE-SRC-RECORD
051000         UNTIL FILE-EOF
051100     .
051200 C910-99.
051300     EXIT.
051400
051500 C911-READ-ONE-SRC-RECORD SECTION.
051600 C911-00.
051700     EVALUATE TRUE
051800         WHEN PRS-TAG-STAGE
051900              PERFORM C912-APPEND-STAGE
052000         WHEN PRS-TAG-POINT
052100              PERFORM C913-APPEND-POINT
052200         WHEN PRS-TAG-TRIGGER
052300              PERFORM C914-APPEND-TRIGGER
052400         WHEN OTHER
052500              CONTINUE
052600     END-EVALUATE
052700
052800     READ SOURCE-IN
052900         AT END SET FILE-EOF TO TRUE
053000     END-READ
053100     .
053200 C911-99.
053300     EXIT.
053400
053500 C912-APPEND-STAGE SECTION.
053600 C912-00.
053700     IF  C4-ANZ LESS 20
053800         ADD 1 TO C4-ANZ
053900         MOVE PRS-ST-NAME   TO W20-ST-NAME(C4-ANZ)
054000         MOVE PRS-ST-KEY    TO W20-ST-KEY(C4-ANZ)
054100         MOVE PRS-ST-KEY    TO W20-ST-KEY-UC(C4-ANZ)
054200         INSPECT W20-ST-KEY-UC(C4-ANZ)
054300             CONVERTING "abcdefghijklmnopqrstuvwxyz"
054400                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
054500         MOVE PRS-ST-TYPE   TO W20-ST-TYPE(C4-ANZ)
054600         MOVE ZERO          TO W20-ST-PT-COUNT(C4-ANZ)
054700         MOVE ZERO          TO W20-ST-TR-COUNT(C4-ANZ)
054800         MOVE "N"           TO W20-ST-MATCHED(C4-ANZ)
054900     END-IF                                                       99-0512
055000     .
055100 C912-99.
055200     EXIT.
055300
055400 C913-APPEND-POINT SECTION.
055500 C913-00.
055600    IF  C4-ANZ GREATER ZERO
055700    AND W20-ST-PT-COUNT(C4-ANZ) LESS 10
055800         ADD 1 TO W20-ST-PT-COUNT(C4-ANZ)
055900         MOVE PRS-PT-TIME  TO W20-PT-TIME(C4-ANZ, W20-ST-PT-COUNT(C4-ANZ))
056000         MOVE PRS-PT-VALUE TO W20-PT-VALUE(C4-ANZ, W20-ST-PT-COUNT(C4-ANZ))
056100     END-IF                                                       99-0512
056200     .
056300 C913-99.
056400     EXIT.
056500
056600 C914-APPEND-TRIGGER SECTION.
056700 C914-00.
056800     IF  C4-ANZ GREATER ZERO
056900     AND W20-ST-TR-COUNT(C4-ANZ) LESS 5
057000         ADD 1 TO W20-ST-TR-COUNT(C4-ANZ)
057100         MOVE PRS-TR-TYPE     TO W20-TR-TYPE(C4-ANZ, W20-ST-TR-COUNT(C4-ANZ))
057200         MOVE PRS-TR-VALUE    TO W20-TR-VALUE(C4-ANZ, W20-ST-TR-COUNT(C4-ANZ))
057300         MOVE PRS-TR-RELATIVE TO W20-TR-RELATIVE(C4-ANZ, W20-ST-TR-COUNT(C4-ANZ))
057400     END-IF                                                       99-0512
057500     .
057600 C914-99.
057700     EXIT.
057800
057900******************************************************************
058000* C920-READ-TARGET - liest das Zielprofil in die Phasentabelle.
058100******************************************************************
058200 C920-READ-TARGET SECTION.
058300 C920-00.
058400     MOVE ZERO TO C4-ANZ
058500     SET FILE-OK TO TRUE
058600     READ TARGET-IN
058700         AT END SET FILE-EOF TO TRUE
058800     END-READ
058900
059000     MOVE PRT-HD-PHASE-COUNT TO W4-TGT-PHASE-COUNT
059100
059200     PERFORM C921-READ-ONE-TGT-RECORD
059300         UNTIL FILE-EOF
059400     .
059500 C920-99.
059600     EXIT.
059700
059800 C921-READ-ONE-TGT-RECORD SECTION.
059900 C921-00.
060000     IF  PRT-TAG-PHASE
060100         PERFORM C922-APPEND-PHASE
060200     END-IF
060300
060400     READ TARGET-IN
060500         AT END SET FILE-EOF TO TRUE
060600     END-READ
060700     .
060800 C921-99.
060900     EXIT.
061000
061100 C922-APPEND-PHASE SECTION.
061200 C922-00.
061300     IF  C4-ANZ LESS 180
061400         ADD 1 TO C4-ANZ
061500         MOVE PRT-PH-NAME        TO W30-PH-NAME(C4-ANZ)
061600         MOVE PRT-PH-PUMP-TARGET TO W30-PH-PUMP-TARGET(C4-ANZ)
061700         MOVE PRT-PH-PUMP-PRESS  TO W30-PH-PRESSURE(C4-ANZ)
061800         MOVE PRT-PH-PUMP-FLOW   TO W30-PH-FLOW(C4-ANZ)
061900         MOVE PRT-PH-DURATION    TO W30-PH-DURATION(C4-ANZ)
062000         MOVE "N"                TO W30-PH-CONSUMED(C4-ANZ)
062100     END-IF                                                       99-0512
062200     .
062300 C922-99.
062400     EXIT.
062500
062600*==================================================================*
062700* QUELLSTUFEN KLASSIFIZIEREN - C93x
062800*==================================================================*
062900******************************************************************
063000* C930-CLASSIFY-SOURCE - ermittelt je Quellstufe die geregelte
063100* Groesse, die Dauer (Schritt 2 PAIR VALIDATOR) und die Phasenart.
063200******************************************************************
063300 C930-CLASSIFY-SOURCE SECTION.
063400 C930-00.
063500     IF  W20-ST-PT-COUNT(W20-ST-IX) GREATER ZERO
063600         MOVE W20-PT-VALUE(W20-ST-IX, 1) TO W20-ST-FIRST-VALUE(W20-ST-IX)
063700     ELSE
063800         MOVE ZERO TO W20-ST-FIRST-VALUE(W20-ST-IX)
063900     END-IF
064000
064100     IF  W20-ST-TYPE-PRESSURE(W20-ST-IX)
064200         MOVE "pressure" TO W20-ST-CTRL-VAR(W20-ST-IX)
064300     ELSE
064400         MOVE "flow"     TO W20-ST-CTRL-VAR(W20-ST-IX)
064500     END-IF
064600
064700     PERFORM C931-SOURCE-DURATION
064800
064900     MOVE W20-ST-NAME(W20-ST-IX) TO W50-ROH-NAME                    99-0512
065000     INSPECT W50-ROH-NAME                                           99-0512
065100         CONVERTING "abcdefghijklmnopqrstuvwxyz"                    99-0512
065200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                    99-0512
065300
065400     EVALUATE TRUE
065500         WHEN W20-ST-KEY-UC(W20-ST-IX) EQUAL "FILL"
065600             MOVE "preinfusion" TO W20-ST-PHASE-TYPE(W20-ST-IX)
065700         WHEN W20-ST-KEY-UC(W20-ST-IX) EQUAL "BLOOM"
065800             MOVE "preinfusion" TO W20-ST-PHASE-TYPE(W20-ST-IX)
065900         WHEN W20-ST-KEY-UC(W20-ST-IX) EQUAL "BLOOMING"
066000             MOVE "preinfusion" TO W20-ST-PHASE-TYPE(W20-ST-IX)
066100         WHEN W20-ST-KEY-UC(W20-ST-IX) EQUAL "EXTRACTION"
066200             MOVE "brew"        TO W20-ST-PHASE-TYPE(W20-ST-IX)
066300         WHEN W50-ROH-NAME(1:7) EQUAL "PREBREW"                     99-0512
066400             MOVE "preinfusion" TO W20-ST-PHASE-TYPE(W20-ST-IX)     99-0512
066500         WHEN W50-ROH-NAME(1:8) EQUAL "PREINFUS"                    99-0512
066600             MOVE "preinfusion" TO W20-ST-PHASE-TYPE(W20-ST-IX)     99-0512
066700         WHEN W50-ROH-NAME(1:4) EQUAL "FILL"                        99-0512
066800             MOVE "preinfusion" TO W20-ST-PHASE-TYPE(W20-ST-IX)     99-0512
066900         WHEN W50-ROH-NAME(1:5) EQUAL "BLOOM"                       99-0512
067000             MOVE "preinfusion" TO W20-ST-PHASE-TYPE(W20-ST-IX)     99-0512
067100         WHEN W50-ROH-NAME(1:10) EQUAL "EXTRACTION"                 99-0512
067200             MOVE "brew"        TO W20-ST-PHASE-TYPE(W20-ST-IX)     99-0512
067300         WHEN W50-ROH-NAME(1:4) EQUAL "BREW"                        99-0512
067400             MOVE "brew"        TO W20-ST-PHASE-TYPE(W20-ST-IX)     99-0512
067500         WHEN OTHER
067600             MOVE "unknown"     TO W20-ST-PHASE-TYPE(W20-ST-IX)
067700     END-EVALUATE
067800     .
067900 C930-99.
068000     EXIT.
068100
068200******************************************************************
068300* C931-SOURCE-DURATION - Dauer der Quellstufe: hoechste Zeit aller
068400* Kurvenpunkte; ist diese Null, weicht die Regel auf einen relati-
068500* ven Zeit-Trigger oder (Gewichtstrigger) auf 60,0 Sekunden aus.
068600******************************************************************
068700 C931-SOURCE-DURATION SECTION.
068800 C931-00.
068900     MOVE ZERO TO W20-ST-DURATION(W20-ST-IX)
069000
069100     PERFORM C932-MAX-POINT-TIME
069200         VARYING W20-PT-IX FROM 1 BY 1
069300           UNTIL W20-PT-IX GREATER W20-ST-PT-COUNT(W20-ST-IX)
069400
069500     IF  W20-ST-DURATION(W20-ST-IX) EQUAL ZERO
069600         PERFORM C933-DURATION-FALLBACK
069700             VARYING W20-TR-IX FROM 1 BY 1
069800               UNTIL W20-TR-IX GREATER W20-ST-TR-COUNT(W20-ST-IX)
069900                  OR W20-ST-DURATION(W20-ST-IX) GREATER ZERO
070000     END-IF
070100     .
070200 C931-99.
070300     EXIT.
070400
070500 C932-MAX-POINT-TIME SECTION.
070600 C932-00.
070700     IF  W20-PT-TIME(W20-ST-IX, W20-PT-IX)
070800               GREATER W20-ST-DURATION(W20-ST-IX)
070900         MOVE W20-PT-TIME(W20-ST-IX, W20-PT-IX)
071000                             TO W20-ST-DURATION(W20-ST-IX)
071100     END-IF
071200     .
071300 C932-99.
071400     EXIT.
071500
071600 C933-DURATION-FALLBACK SECTION.
071700 C933-00.
071800     IF  W20-TR-TYPE(W20-ST-IX, W20-TR-IX) EQUAL "time"
071900     AND W20-TR-RELATIVE(W20-ST-IX, W20-TR-IX) EQUAL "Y"
072000         MOVE W20-TR-VALUE(W20-ST-IX, W20-TR-IX)
072100                             TO W20-ST-DURATION(W20-ST-IX)
072200     END-IF
072300     IF  W20-ST-DURATION(W20-ST-IX) EQUAL ZERO
072400     AND W20-TR-TYPE(W20-ST-IX, W20-TR-IX) EQUAL "weight"
072500         MOVE 60.00          TO W20-ST-DURATION(W20-ST-IX)
072600     END-IF
072700     .
072800 C933-99.
072900     EXIT.
073000
073100*==================================================================*
073200* ZIELPHASEN KLASSIFIZIEREN - C94x
073300*==================================================================*
073400******************************************************************
073500* C940-CLASSIFY-PHASE - zerlegt den Phasennamen in Basisname und
073600* Split-Index/-Gesamtzahl, klassifiziert die Phasenart anhand von
073700* Namensstichworten.
073800******************************************************************
073900 C940-CLASSIFY-PHASE SECTION.
074000 C940-00.
074100     PERFORM C945-SPLIT-PHASE-NAME
074200
074300     MOVE W30-PH-NAME(W30-PH-IX) TO W50-ROH-NAME
074400     INSPECT W50-ROH-NAME
074500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
074600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
074700
074800     EVALUATE TRUE
074900         WHEN W50-ROH-NAME EQUAL SPACES
075000             MOVE "unknown"     TO W30-PH-TYPE(W30-PH-IX)
075100         WHEN W50-ROH-NAME(1:6) EQUAL "FLUSH "
075200             MOVE "unknown"     TO W30-PH-TYPE(W30-PH-IX)
075300         WHEN W50-ROH-NAME(1:7) EQUAL "PREBREW"
075400             MOVE "preinfusion" TO W30-PH-TYPE(W30-PH-IX)
075500         WHEN W50-ROH-NAME(1:8) EQUAL "PREINFUS"
075600             MOVE "preinfusion" TO W30-PH-TYPE(W30-PH-IX)
075700         WHEN W50-ROH-NAME(1:4) EQUAL "FILL"
075800             MOVE "preinfusion" TO W30-PH-TYPE(W30-PH-IX)
075900         WHEN W50-ROH-NAME(1:5) EQUAL "BLOOM"
076000             MOVE "preinfusion" TO W30-PH-TYPE(W30-PH-IX)
076100         WHEN W50-ROH-NAME(1:4) EQUAL "BREW"
076200             MOVE "brew"        TO W30-PH-TYPE(W30-PH-IX)
076300         WHEN W50-ROH-NAME(1:10) EQUAL "EXTRACTION"
076400             MOVE "brew"        TO W30-PH-TYPE(W30-PH-IX)
076500         WHEN OTHER
076600             MOVE "unknown"     TO W30-PH-TYPE(W30-PH-IX)
076700     END-EVALUATE
076800     .
076900 C940-99.
077000     EXIT.
077100
077200******************************************************************
077300* C945-SPLIT-PHASE-NAME - sucht die Endung " (i/n)" im Phasennamen
077400* und trennt Basisname, Split-Index und Split-Gesamtzahl ab; ohne
077500* Klammerausdruck gelten Index 1 und Gesamtzahl 1.
077600******************************************************************
077700 C945-SPLIT-PHASE-NAME SECTION.
077800 C945-00.
077900     MOVE W30-PH-NAME(W30-PH-IX) TO W30-PH-BASE-NAME(W30-PH-IX)
078000     MOVE 1 TO W30-PH-SPLIT-IDX(W30-PH-IX)
078100     MOVE 1 TO W30-PH-SPLIT-TOT(W30-PH-IX)
078200
078300     MOVE ZERO TO W50-KLAMMER-POS
078400     INSPECT W30-PH-NAME(W30-PH-IX)
078500         TALLYING W50-LAENGE FOR CHARACTERS BEFORE " ("
078600     IF  W50-LAENGE LESS 50
078700         ADD 1 TO W50-LAENGE
078800         MOVE W50-LAENGE TO W50-KLAMMER-POS
078900     END-IF
079000
079100     IF  W50-KLAMMER-POS GREATER ZERO
079200     AND W30-PH-NAME(W30-PH-IX) (W50-KLAMMER-POS + 1:1) EQUAL "("
079300         MOVE ZERO TO W50-SCHRAEG-POS
079400         INSPECT W30-PH-NAME(W30-PH-IX) TALLYING W50-SCHRAEG-POS
079500             FOR CHARACTERS BEFORE "/"
079600         ADD 1 TO W50-SCHRAEG-POS
079700
079800         MOVE ZERO TO W50-ZU-POS
079900         INSPECT W30-PH-NAME(W30-PH-IX) TALLYING W50-ZU-POS
080000             FOR CHARACTERS BEFORE ")"
080100         ADD 1 TO W50-ZU-POS
080200
080300         IF  W50-SCHRAEG-POS GREATER (W50-KLAMMER-POS + 1)
080400         AND W50-ZU-POS GREATER W50-SCHRAEG-POS
080500             MOVE W30-PH-NAME(W30-PH-IX) (1:W50-KLAMMER-POS - 1)
080600                 TO W30-PH-BASE-NAME(W30-PH-IX)
080700             MOVE SPACE TO W50-IDX-TEXT
080800             MOVE W30-PH-NAME(W30-PH-IX)
080900                     (W50-KLAMMER-POS + 2:W50-SCHRAEG-POS - W50-KLAMMER-POS - 2)
081000                 TO W50-IDX-TEXT
081100             MOVE SPACE TO W50-TOT-TEXT
081200             MOVE W30-PH-NAME(W30-PH-IX)
081300                     (W50-SCHRAEG-POS + 1:W50-ZU-POS - W50-SCHRAEG-POS - 1)
081400                 TO W50-TOT-TEXT
081500             MOVE W50-IDX-TEXT TO W30-PH-SPLIT-IDX(W30-PH-IX)
081600             MOVE W50-TOT-TEXT TO W30-PH-SPLIT-TOT(W30-PH-IX)
081700         END-IF
081800     END-IF
081900     .
082000 C945-99.
082100     EXIT.
082200
082300*==================================================================*
082400* PHASEN DEN STUFEN ZUORDNEN - C95x
082500*==================================================================*
082600******************************************************************
082700* C950-MATCH-PHASES - ordnet die Phasen der Reihe nach den Stufen
082800* zu: der erste Teil einer Stufe (Split-Index 1, oder die einzige
082900* Phase einer Einpunkt-Stufe) bindet unbedingt an die naechste noch
083000* nicht zugeordnete Stufe; weitere Teile (Split-Index > 1) muessen
083100* im Basisnamen mit dieser Stufe uebereinstimmen. Eine Stufe ohne
083200* passende Phase bleibt unzugeordnet (Schritt 4 PAIR VALIDATOR).
083300******************************************************************
083400 C950-MATCH-PHASES SECTION.
083500 C950-00.
083600     MOVE 1 TO W20-ST-IX
083700     MOVE 1 TO W30-PH-IX
083800
083900     PERFORM C951-MATCH-ONE-STAGE
084000         UNTIL W20-ST-IX GREATER W4-SRC-STAGE-COUNT
084100            OR W30-PH-IX GREATER W4-TGT-PHASE-COUNT
084200     .
084300 C950-99.
084400     EXIT.
084500
084600 C951-MATCH-ONE-STAGE SECTION.
084700 C951-00.
084800     IF  W30-PH-SPLIT-IDX(W30-PH-IX) EQUAL 1
084900         SET W20-ST-IST-MATCHED(W20-ST-IX) TO TRUE
085000         MOVE "Y" TO W30-PH-CONSUMED(W30-PH-IX)
085100         MOVE W20-ST-IX TO C4-I1
085200         ADD 1 TO W30-PH-IX
085300
085400         PERFORM C952-MATCH-CONTINUATION
085500             UNTIL W30-PH-IX GREATER W4-TGT-PHASE-COUNT
085600                OR W30-PH-SPLIT-IDX(W30-PH-IX) EQUAL 1
085700                OR W30-PH-BASE-NAME(W30-PH-IX)
085800                       NOT EQUAL W20-ST-NAME(C4-I1)
085900
086000         ADD 1 TO W20-ST-IX
086100     ELSE
086200**          ---> Phase ohne zugehoerige erste Teilphase (beschae-
086300**          ---> digte Aufteilung) - Stufe bleibt unzugeordnet
086400         ADD 1 TO W20-ST-IX
086500     END-IF
086600     .
086700 C951-99.
086800     EXIT.
086900
087000 C952-MATCH-CONTINUATION SECTION.
087100 C952-00.
087200     MOVE "Y" TO W30-PH-CONSUMED(W30-PH-IX)
087300     ADD 1 TO W30-PH-IX
087400     .
087500 C952-99.
087600     EXIT.
087700
087800*==================================================================*
087900* TOLERANZVERGLEICH - C96x
088000*==================================================================*
088100******************************************************************
088200* C960-COMPARE-ONE-MATCH - vergleicht eine zugeordnete Phase gegen
088300* die Stufe, der sie zugeordnet wurde (Schritt 5/6 PAIR VALIDATOR).
088400******************************************************************
088500 C960-COMPARE-ONE-MATCH SECTION.
088600 C960-00.
088700     IF  W30-PH-IST-CONSUMED(W30-PH-IX)
088800         PERFORM C961-FIND-MATCHED-STAGE
088900         IF  C4-I2 GREATER ZERO
089000
089100             ADD 1 TO W7-PHASE-TOTAL
089200             MOVE "Y" TO W6-WITHIN
089300             MOVE ZERO TO WKD-DEV-COUNT
089400
089500**              ---> geregelte Groesse (Druck oder Fluss)
089600             MOVE W20-ST-FIRST-VALUE(C4-I2) TO W6-SRC-VALUE
089700             IF  W20-ST-CTRL-VAR(C4-I2) EQUAL "pressure"
089800                 MOVE W30-PH-PRESSURE(W30-PH-IX) TO W6-TGT-VALUE
089900             ELSE
090000                 MOVE W30-PH-FLOW(W30-PH-IX)     TO W6-TGT-VALUE
090100             END-IF
090200             IF  W20-ST-CTRL-VAR(C4-I2) EQUAL "pressure"
090300                 MOVE 0.100 TO W6-ABS-TOL
090400                 MOVE 0.020 TO W6-PCT-TOL
090500             ELSE
090600                 MOVE 0.200 TO W6-ABS-TOL
090700                 MOVE 0.050 TO W6-PCT-TOL
090800             END-IF
090900             MOVE W20-ST-CTRL-VAR(C4-I2) TO WKD-DEV-VARIABLE(1)
091000             PERFORM C962-TOLERANCE-CHECK
091100             PERFORM C965-STORE-DEVIATION
091200
091300**              ---> Stufendauer, nur wenn beide Dauerwerte > 0 sind   92-0215
091400             IF  W20-ST-DURATION(C4-I2) GREATER ZERO                       92-0215
091500             AND W30-PH-DURATION(W30-PH-IX) GREATER ZERO
091600                 MOVE W20-ST-DURATION(C4-I2)     TO W6-SRC-VALUE
091700                 MOVE W30-PH-DURATION(W30-PH-IX) TO W6-TGT-VALUE
091800                 MOVE 0.500 TO W6-ABS-TOL
091900                 MOVE 0.020 TO W6-PCT-TOL
092000                 MOVE "duration" TO WKD-DEV-VARIABLE(2)
092100                 PERFORM C962-TOLERANCE-CHECK
092200                 PERFORM C965-STORE-DEVIATION
092300             END-IF
092400
092500**              ---> Phasenart muss mit der Stufenart uebereinstimmen
092600             IF  W20-ST-PHASE-TYPE(C4-I2) NOT EQUAL W30-PH-TYPE(W30-PH-IX)
092700                 MOVE "N" TO W6-WITHIN
092800             END-IF
092900
093000             IF  W6-IST-WITHIN
093100                 ADD 1 TO W7-PHASE-PASSED
093200                 MOVE "P" TO W30-PH-STATUS(W30-PH-IX)
093300             ELSE
093400                 MOVE "N" TO W7-PROFILE-PASSED
093500                 MOVE "F" TO W30-PH-STATUS(W30-PH-IX)
093600             END-IF
093700
093800             ADD WKD-DEV-COUNT TO W7-DEV-TOTAL
093900
094000             MOVE W30-PH-NAME(W30-PH-IX)      TO WKD-PHASE-NAME
094100             MOVE W30-PH-SPLIT-IDX(W30-PH-IX) TO WKD-PHASE-SPLIT-IDX
094200             MOVE W30-PH-SPLIT-TOT(W30-PH-IX) TO WKD-PHASE-SPLIT-TOT
094300             MOVE W30-PH-STATUS(W30-PH-IX)    TO WKD-PHASE-STATUS
094400             SET  WKD-CMD-PHASE-DETAIL TO TRUE
094500             CALL "VALRPT0O" USING VALRPT-LINK
094600         END-IF                                                       99-0512
094700     END-IF                                                           99-0512
094800     .
094900 C960-99.
095000     EXIT.
095100
095200******************************************************************
095300* C961-FIND-MATCHED-STAGE - liefert in C4-I2 den Index der Stufe,
095400* deren Name dem Basisnamen der aktuellen Phase entspricht (ZERO,
095500* wenn keine Stufe passt - kann bei beschaedigter Zuordnung sein).
095600******************************************************************
095700 C961-FIND-MATCHED-STAGE SECTION.
095800 C961-00.
095900     MOVE ZERO TO C4-I2
096000     PERFORM C963-TEST-ONE-STAGE
096100         VARYING W20-ST-IX FROM 1 BY 1
096200           UNTIL W20-ST-IX GREATER W4-SRC-STAGE-COUNT
096300              OR C4-I2 GREATER ZERO
096400     .
096500 C961-99.
096600     EXIT.
096700
096800 C963-TEST-ONE-STAGE SECTION.
096900 C963-00.
097000     IF  W20-ST-NAME(W20-ST-IX) EQUAL W30-PH-BASE-NAME(W30-PH-IX)
097100         MOVE W20-ST-IX TO C4-I2
097200     END-IF
097300     .
097400 C963-99.
097500     EXIT.
097600
097700******************************************************************
097800* C962-TOLERANCE-CHECK - effektive Toleranz = groesserer Wert aus
097900* absoluter und prozentualer Toleranz (Quellwert * Prozentsatz);
098000* Quellwert Null: innerhalb, wenn Differenz <= absoluter Toleranz.
098100******************************************************************
098200 C962-TOLERANCE-CHECK SECTION.
098300 C962-00.
098400     IF  W6-TGT-VALUE GREATER-EQUAL W6-SRC-VALUE
098500         COMPUTE W6-ABS-DIFF ROUNDED = W6-TGT-VALUE - W6-SRC-VALUE
098600     ELSE
098700         COMPUTE W6-ABS-DIFF ROUNDED = W6-SRC-VALUE - W6-TGT-VALUE
098800     END-IF
098900
099000     IF  W6-SRC-VALUE EQUAL ZERO
099100         IF  W6-ABS-DIFF GREATER W6-ABS-TOL
099200             MOVE "N" TO W6-WITHIN
099300         END-IF
099400         IF  W6-TGT-VALUE NOT EQUAL ZERO
099500             MOVE 100.0 TO W6-PCT-DIFF
099600         ELSE
099700             MOVE ZERO  TO W6-PCT-DIFF
099800         END-IF
099900         MOVE "absolute" TO W6-TOL-USED
100000         MOVE W6-ABS-TOL  TO W6-EFF-TOL
100100     ELSE
100200         COMPUTE W6-PCT-DIFF ROUNDED =
100300                 (W6-ABS-DIFF / W6-SRC-VALUE) * 100
100400
100500         IF  W6-SRC-VALUE LESS ZERO
100600             COMPUTE W6-PCT-GRENZE ROUNDED =
100700                     (ZERO - W6-SRC-VALUE) * W6-PCT-TOL
100800         ELSE
100900             COMPUTE W6-PCT-GRENZE ROUNDED =
101000                     W6-SRC-VALUE * W6-PCT-TOL
101100         END-IF
101200
101300         IF  W6-ABS-TOL GREATER-EQUAL W6-PCT-GRENZE
101400             MOVE W6-ABS-TOL  TO W6-EFF-TOL
101500             MOVE "absolute"  TO W6-TOL-USED
101600         ELSE
101700             MOVE W6-PCT-GRENZE TO W6-EFF-TOL
101800             MOVE "percentage"  TO W6-TOL-USED
101900         END-IF
102000
102100         IF  W6-ABS-DIFF GREATER W6-EFF-TOL
102200             MOVE "N" TO W6-WITHIN
102300         END-IF
102400     END-IF
102500     .
102600 C962-99.
102700     EXIT.
102800
102900******************************************************************
103000* C965-STORE-DEVIATION - traegt die eben verglichene Groesse in die
103100* LINKAGE-Abweichungstabelle ein, fuer die Weitergabe an VALRPT0O.
103200******************************************************************
103300 C965-STORE-DEVIATION SECTION.
103400 C965-00.
103500     IF  WKD-DEV-COUNT LESS 2
103600         ADD 1 TO WKD-DEV-COUNT
103700         MOVE W6-SRC-VALUE  TO WKD-DEV-SRC-VALUE(WKD-DEV-COUNT)
103800         MOVE W6-TGT-VALUE  TO WKD-DEV-TGT-VALUE(WKD-DEV-COUNT)
103900         MOVE W6-ABS-DIFF   TO WKD-DEV-ABS(WKD-DEV-COUNT)
104000         MOVE W6-PCT-DIFF   TO WKD-DEV-PCT(WKD-DEV-COUNT)
104100         MOVE W6-WITHIN     TO WKD-DEV-WITHIN-TOL(WKD-DEV-COUNT)
104200         MOVE W6-TOL-USED   TO WKD-DEV-TOL-USED(WKD-DEV-COUNT)
104300         MOVE W6-EFF-TOL    TO WKD-DEV-TOL-VALUE(WKD-DEV-COUNT)
104400     END-IF                                                       99-0512
104500     .
104600 C965-99.
104700     EXIT.
104800
104900*==================================================================*
105000* REIHENFOLGE PREINFUSION/BREW PRUEFEN - C97x
105100*==================================================================*
105200******************************************************************
105300* C970-CHECK-ORDERING - alle Vorbruehstufen muessen vor allen
105400* Bruehstufen liegen (letzter Vorbrueh-Index < erster Brueh-Index,
105500* unbedingt wahr, wenn eine der beiden Mengen leer ist).
105600******************************************************************
105700 C970-CHECK-ORDERING SECTION.
105800 C970-00.
105900     MOVE ZERO TO C4-I1
106000     MOVE ZERO TO C4-I2
106100
106200     PERFORM C971-SCAN-ONE-STAGE
106300         VARYING W20-ST-IX FROM 1 BY 1
106400           UNTIL W20-ST-IX GREATER W4-SRC-STAGE-COUNT
106500
106600     IF  C4-I1 GREATER ZERO
106700     AND C4-I2 GREATER ZERO
106800     AND C4-I1 NOT LESS C4-I2
106900         MOVE "N" TO W7-PROFILE-PASSED
107000     END-IF
107100     .
107200 C970-99.
107300     EXIT.
107400
107500 C971-SCAN-ONE-STAGE SECTION.
107600 C971-00.
107700     IF  W20-ST-PHASE-TYPE(W20-ST-IX) EQUAL "preinfusion"
107800         MOVE W20-ST-IX TO C4-I1
107900     END-IF
108000     IF  W20-ST-PHASE-TYPE(W20-ST-IX) EQUAL "brew"
108100     AND C4-I2 EQUAL ZERO
108200         MOVE W20-ST-IX TO C4-I2
108300     END-IF
108400     .
108500 C971-99.
108600     EXIT.
108700
108800*==================================================================*
108900* BERICHT - C98x
109000*==================================================================*
109100******************************************************************
109200* C980-REPORT-PROFILE - ruft VALRPT0O fuer die Profilzusammen-
109300* fassung (Profilbanner und Phasendetail sind bereits beim Lesen
109400* bzw. beim Toleranzvergleich gemeldet worden).
109500******************************************************************
109600 C980-REPORT-PROFILE SECTION.
109700 C980-00.
109800     MOVE W7-PHASE-TOTAL  TO WKD-PHASE-TOTAL
109900     MOVE W7-PHASE-PASSED TO WKD-PHASE-PASSED-CNT
110000     MOVE W7-DEV-TOTAL    TO WKD-DEV-TOTAL
110100     MOVE W7-PROFILE-PASSED TO WKD-PROFILE-PASSED
110200     SET  WKD-CMD-PROFILE-SUMMARY TO TRUE
110300     CALL "VALRPT0O" USING VALRPT-LINK
110400     .
110500 C980-99.
110600     EXIT.
