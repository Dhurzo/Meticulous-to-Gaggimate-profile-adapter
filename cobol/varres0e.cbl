000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     VARRES0O.
000400 AUTHOR.         H R KESSLER.
000500 INSTALLATION.   DV-ABTEILUNG SSF-ANWENDUNGEN.
000600 DATE-WRITTEN.   1989-09-22.
000700 DATE-COMPILED.
000800 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2001-11-06
001200* Letzte Version   :: A.02.02
001300* Kurzbeschreibung :: Aufloesen der $-Variablen eines Profils
001400*                     (Kurvenpunkte, Trigger-Schwellen) anhand
001500*                     der im Profilkopf mitgelieferten Werte-
001600*                     tabelle. Wird je Stufe aus PTRDRV0O gerufen.
001700*
001800* Aenderungen (Version und Datum in K-MODUL-aendern)
001900*----------------------------------------------------------------*
002000* Vers.  | Datum    | von | Kommentar                            *
002100*--------|----------|-----|--------------------------------------*
002200* A.00.00|1989-09-22| HRK | Neuerstellung                         *
002300* A.00.01|1990-06-08| HRK | Fehler behoben: WKV-REF-VALUE wurde    *
002400*        |          |     | bei nicht gefundenem Schluessel auf   *
002500*        |          |     | ZERO statt unveraendert gelassen      *
002600* A.01.00|1991-11-19| DJP | Maximale Rekursionstiefe (10) fuer    *
002700*        |          |     | verschachtelte Variablen eingebaut,   *
002800*        |          |     | siehe Anforderung 91-0231             *
002900* A.01.01|1993-02-11| WTS | unbenutzte Variablen werden jetzt in  *
003000*        |          |     | WKV-UNUSED-COUNT mitgezaehlt          *
003100* A.01.02|1996-05-14| MTG | C200/C300 von Section auf PERFORM     *
003200*        |          |     | THRU umgestellt (Review 96-0103)      *
003300* A.02.00|1998-04-02| MTG | Y2K: kein Datumbezug in diesem Modul, *
003400*        |          |     | Pruefung durchgefuehrt, keine Aend.   *
003500*        |          |     | erforderlich (Anforderung 98-0447)    *
003510* A.02.01|1999-03-15| RFK | GO TO durch EXIT SECTION / verschach- *
003520*        |          |     | telte IF ersetzt, kein fachlicher     *
003530*        |          |     | Aenderungsbedarf (Anforderung 99-0512)*
003540* A.02.02|2001-11-06| HGS | Euro-Umstellung geprueft: Modul fuehrt *
003550*        |          |     | keine Waehrungsbetraege, keine Aender- *
003560*        |          |     | ung erforderlich (Anforderung 01-0602) *
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* ---------------------
004000* Eingang (LINKAGE WKV-LINK-REC, siehe Member WKVARTB):
004100*   WKV-VAR-TABLE  - Variablentabelle des Profils (KEY/VALUE)
004200*   WKV-REF-TABLE  - jede Stelle des Profils, die ueber einen
004300*                    VAR-KEY symbolisch belegt sein kann
004400* Ausgang:
004500*   WKV-REF-VALUE  - aufgeloester Wert je Tabellenzeile
004600*   WKV-RETURN-CODE- 0 = OK, 4 = unbekannte Variable vorhanden,
004700*                    8 = maximale Rekursionstiefe ueberschritten
004800*
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS ALPHNUM IS "0123456789"
005600                      "abcdefghijklmnopqrstuvwxyz"
005700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800                      " .,-_".
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 WORKING-STORAGE SECTION.
006700     COPY WSCOMMN OF "=CPYLIB".
006800
006900*--------------------------------------------------------------------*
007000* Felder mit konstantem Inhalt: Praefix K
007100*--------------------------------------------------------------------*
007200 01          KONSTANTE-FELDER.
007300     05      K-MODUL             PIC X(08)          VALUE "VARRES0O".
007400     05      K-MAX-DEPTH         PIC  9(02) COMP     VALUE 10.
007500     05      FILLER              PIC X(04).
007600
007700*--------------------------------------------------------------------*
007800* Arbeitsfelder fuer die Aufloesung
007900*--------------------------------------------------------------------*
008000 01          W100-ARBEITSFELDER.
008100     05      W1-GEFUNDEN         PIC X(01).
008200          88 W1-IST-GEFUNDEN                 VALUE "Y".
008300     05      W1-DEPTH            PIC  9(02) COMP.
008400     05      W1-SUCH-KEY         PIC X(20).
008500     05      W1-SUCH-VALUE       PIC S9(04)V9(02).
008600
008700**          ---> alternative Sicht auf den gesuchten Wert, fuer
008800**          ---> die Umwandlungsanzeige bei C4-NUM-DEPTH-Fehler
008900     05      W1-ANZEIGE-WERT.
009000         10  W1-AW-GANZ          PIC S9(04).
009100         10  W1-AW-NACHKOMMA     PIC  9(02).
009200     05      W1-ANZEIGE-WERT-X REDEFINES W1-ANZEIGE-WERT
009300                                 PIC X(07).
009400     05      FILLER              PIC X(04).
009500
009600*--------------------------------------------------------------------*
009700* LINKAGE SECTION
009800*--------------------------------------------------------------------*
009900 LINKAGE SECTION.
010000     COPY WKVARTB OF "=CPYLIB".
010100
010200 PROCEDURE DIVISION USING WKV-LINK-REC.
010300
010400******************************************************************
010500* Steuerungs-Section
010600******************************************************************
010700 A100-STEUERUNG SECTION.
010800 A100-00.
010900     PERFORM B000-VORLAUF
011000     PERFORM B100-VERARBEITUNG
011100     PERFORM B090-ENDE
011200     EXIT PROGRAM
011300     .
011400 A100-99.
011500     EXIT.
011600
011700******************************************************************
011800* Vorlauf
011900******************************************************************
012000 B000-VORLAUF SECTION.
012100 B000-00.
012200     PERFORM C000-INIT
012300     .
012400 B000-99.
012500     EXIT.
012600
012700******************************************************************
012800* Ende
012900******************************************************************
013000 B090-ENDE SECTION.
013100 B090-00.
013200     IF  WKV-UNRES-COUNT GREATER ZERO
013300         SET WKV-RC-UNDEF-VAR TO TRUE
013400     END-IF
013500     .
013600 B090-99.
013700     EXIT.
013800
013900******************************************************************
014000* Verarbeitung - loest jeden Eintrag der Referenztabelle auf
014100******************************************************************
014200 B100-VERARBEITUNG SECTION.
014300 B100-00.
014400     IF  WKV-VAR-COUNT GREATER ZERO
014500     AND WKV-REF-COUNT GREATER ZERO
014550**          ---> sonst keine Variablentabelle/Referenz: No-Op      99-0512
014600
014700         PERFORM C100-RESOLVE-FIELD
014750             VARYING WKV-REF-IX FROM 1 BY 1
014800               UNTIL WKV-REF-IX GREATER WKV-REF-COUNT
014850
014900         PERFORM C300-SCAN-UNUSED
014950             VARYING WKV-VAR-IX FROM 1 BY 1
015000               UNTIL WKV-VAR-IX GREATER WKV-VAR-COUNT
015100     END-IF                                                       99-0512
016000     .
016100 B100-99.
016200     EXIT.
016300
016400******************************************************************
016500* Initialisierung von Feldern und Schaltern
016600******************************************************************
016700 C000-INIT SECTION.
016800 C000-00.
016900     MOVE ZERO TO WKV-UNRES-COUNT
017000     MOVE ZERO TO WKV-UNUSED-COUNT
017100     SET WKV-RC-OK TO TRUE
017200     .
017300 C000-99.
017400     EXIT.
017500
017600******************************************************************
017700* C100-RESOLVE-FIELD - loest einen Eintrag der Referenztabelle
017800* auf. Der aufzuloesende Schluessel kann seinerseits wieder auf
017900* einen Variablenschluessel zeigen (der Wert einer Variablen darf
018000* selbst symbolisch sein) - daher die mit K-MAX-DEPTH begrenzte
018100* Schleife in C110-SUCHE-UND-ERSETZE statt echter Rekursion.
018200******************************************************************
018300 C100-RESOLVE-FIELD SECTION.
018400 C100-00.
018500     MOVE WKV-REF-KEY(WKV-REF-IX)  TO W1-SUCH-KEY
018600     MOVE ZERO                     TO W1-DEPTH
018700     MOVE "N" TO W1-GEFUNDEN
018800
018900     PERFORM C110-SUCHE-UND-ERSETZE
019000         UNTIL W1-SUCH-KEY EQUAL SPACES
019100            OR W1-DEPTH GREATER K-MAX-DEPTH
019200
019300     IF  W1-DEPTH GREATER K-MAX-DEPTH
019400**          ---> Abbruchtiefe erreicht: Wert unveraendert lassen,
019500**          ---> Meldung aufaddieren
019600         SET WKV-RC-DEPTH-EXCEEDED TO TRUE
019700         ADD 1 TO WKV-UNRES-COUNT
019800     ELSE
019900         IF  W1-IST-GEFUNDEN
020000             MOVE W1-SUCH-VALUE TO WKV-REF-VALUE(WKV-REF-IX)
020100             SET  WKV-REF-WAS-RESOLVED(WKV-REF-IX) TO TRUE
020200         ELSE
020300**              ---> $key nicht in der Tabelle: Wert bleibt wie er
020400**              ---> vom Aufrufer uebergeben wurde (unveraendert)
020500             ADD 1 TO WKV-UNRES-COUNT
020600         END-IF
020700     END-IF
020800     .
020900 C100-99.
021000     EXIT.
021100
021200******************************************************************
021300* C110-SUCHE-UND-ERSETZE - eine Aufloesungsstufe: sucht
021400* W1-SUCH-KEY in der Variablentabelle; wird sie gefunden und ist
021500* ihr Wert selbst wieder ein Schluessel (WKV-VAR-KEY erneut
021600* belegt), wird in der naechsten Schleifenrunde weitergesucht.
021700******************************************************************
021800 C110-SUCHE-UND-ERSETZE SECTION.
021900 C110-00.
022000     ADD 1 TO W1-DEPTH
022100     MOVE "N" TO W1-GEFUNDEN
022200
022300     PERFORM C120-VAR-SUCHEN
022400         VARYING WKV-VAR-IX FROM 1 BY 1
022500           UNTIL WKV-VAR-IX GREATER WKV-VAR-COUNT
022600              OR W1-IST-GEFUNDEN
022700
022800     IF  NOT W1-IST-GEFUNDEN
022900         MOVE SPACES TO W1-SUCH-KEY
023000     END-IF
023100     .
023200 C110-99.
023300     EXIT.
023400
023500******************************************************************
023600* C120-VAR-SUCHEN - vergleicht eine Tabellenzeile der Variablen-
023700* tabelle mit dem gesuchten Schluessel.
023800******************************************************************
023900 C120-VAR-SUCHEN SECTION.
024000 C120-00.
024100     IF  WKV-VAR-KEY(WKV-VAR-IX) EQUAL W1-SUCH-KEY
024200         MOVE WKV-VAR-VALUE(WKV-VAR-IX) TO W1-SUCH-VALUE
024300         SET  WKV-VAR-WAS-USED(WKV-VAR-IX) TO TRUE
024400         MOVE "Y" TO W1-GEFUNDEN
024500**              ---> Wert selbst nochmal symbolisch? nicht im
024600**              ---> Satzbild vorgesehen (VAR-VALUE ist stets
024700**              ---> numerisch) - Schluessel daher beendet
024800         MOVE SPACES TO W1-SUCH-KEY
024900     END-IF
025000     .
025100 C120-99.
025200     EXIT.
025300
025400******************************************************************
025500* C300-SCAN-UNUSED - zaehlt Variablen der Tabelle, die von
025600* keinem Referenzeintrag in Anspruch genommen wurden (Warnung
025700* an den Aufrufer ueber WKV-UNUSED-COUNT).
025800******************************************************************
025900 C300-SCAN-UNUSED SECTION.
026000 C300-00.
026100     IF  NOT WKV-VAR-WAS-USED(WKV-VAR-IX)
026200         ADD 1 TO WKV-UNUSED-COUNT
026300     END-IF
026400     .
026500 C300-99.
026600     EXIT.
