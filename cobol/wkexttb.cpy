000100*****************************************************************
000200* Member       :: WKEXTTB
000300* Letzte Aenderung :: 1989-09-25
000400* Letzte Version   :: A.00.00
000500* Kurzbeschreibung :: LINK-REC Parameterbereich PTRDRV0O -> EXTCNV0O
000600*                     (Umsetzung Ausstiegstrigger auf Ausstiegsziele)
000700*
000800*----------------------------------------------------------------*
000900* Vers.  | Datum    | von | Kommentar                            *
001000*--------|----------|-----|--------------------------------------*
001100* A.00.00|1989-09-25| HRK | Neuerstellung                         *
001200*----------------------------------------------------------------*
001300******************************************************************
001400 01          WKE-LINK-REC.
001500     05      WKE-PHASE-START-TIME PIC S9(04)V9(02).
001600     05      WKE-TRIG-COUNT       PIC  9(02) COMP.
001700     05      WKE-TRIG-TABLE OCCURS 5
001800                            INDEXED BY WKE-TRIG-IX.
001900         10  WKE-TRIG-TYPE        PIC X(16).
002000         10  WKE-TRIG-VALUE       PIC S9(04)V9(02).
002100         10  WKE-TRIG-RELATIVE    PIC X(01).
002200          88 WKE-TRIG-IS-RELATIVE           VALUE "Y".
002300         10  WKE-TRIG-COMPARISON  PIC X(02).
002400
002500     05      WKE-TGT-COUNT        PIC  9(01) COMP.
002600     05      WKE-TGT-TABLE OCCURS 5
002700                           INDEXED BY WKE-TGT-IX.
002800         10  WKE-TGT-TYPE         PIC X(12).
002900         10  WKE-TGT-OPER         PIC X(03).
003000         10  WKE-TGT-VALUE        PIC S9(04)V9(02).
003100
003200     05      WKE-WARN-COUNT       PIC  9(02) COMP.
003300     05      WKE-WARN-TABLE OCCURS 10
003400                            INDEXED BY WKE-WARN-IX.
003500         10  WKE-WARN-TEXT        PIC X(60).
003600
003700     05      FILLER               PIC X(04).
