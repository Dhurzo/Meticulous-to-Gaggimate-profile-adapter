000100*****************************************************************
000200* Member       :: WSCOMMN
000300* Letzte Aenderung :: 1998-03-12
000400* Letzte Version   :: A.02.00
000500* Kurzbeschreibung :: Gemeinsame Schalter und Zaehlfelder fuer
000600*                     die Profil-Uebersetzung (PTRDRV0O/VALDRV0O
000700*                     und die davon gerufenen SSF-Module)
000800*
000900*----------------------------------------------------------------*
001000* Vers.  | Datum    | von | Kommentar                            *
001100*--------|----------|-----|--------------------------------------*
001200* A.00.00|1986-05-02| HRK | Neuerstellung (SCHALTER-Gruppe aus    *
001300*        |          |     | SSFANO0M uebernommen)                *
001400* A.01.00|1991-11-19| DJP | PRG-STATUS um PRG-UNDEF-VAR erweitert *
001500* A.02.00|1998-03-12| MTG | Y2K: PROFIL-RUN-DATUM auf 4-stelliges *
001600*        |          |     | Jahr umgestellt (Anforderung 98-0447) *
001700*----------------------------------------------------------------*
001800******************************************************************
001900 01          COMP-FELDER.
002000     05      C4-ANZ              PIC S9(04) COMP.
002100     05      C4-COUNT            PIC S9(04) COMP.
002200     05      C4-I1               PIC S9(04) COMP.
002300     05      C4-I2               PIC S9(04) COMP.
002400     05      C4-I3               PIC S9(04) COMP.
002500     05      C4-LEN              PIC S9(04) COMP.
002600     05      C4-PTR              PIC S9(04) COMP.
002700     05      C4-DEPTH            PIC S9(04) COMP.
002800
002900     05      C4-X.
003000      10                         PIC X VALUE LOW-VALUE.
003100      10     C4-X2               PIC X.
003200     05      C4-NUM REDEFINES C4-X
003300                                 PIC S9(04) COMP.
003400
003500     05      C9-ANZ              PIC S9(09) COMP.
003600     05      C9-COUNT            PIC S9(09) COMP.
003700     05      C9-LEIDOS           PIC S9(09) COMP.
003800     05      C9-ERFOLG           PIC S9(09) COMP.
003900     05      C9-FEHLER           PIC S9(09) COMP.
004000
004100     05      C18-VAL             PIC S9(18) COMP.
004200
004300     05      FILLER              PIC X(04).
004400
004500*--------------------------------------------------------------------*
004600* Display-Felder: Praefix D
004700*--------------------------------------------------------------------*
004800 01          DISPLAY-FELDER.
004900     05      D-NUM1              PIC  9.
005000     05      D-NUM2              PIC  9(02).
005100     05      D-NUM3              PIC  9(03).
005200     05      D-NUM4              PIC -9(04).
005300     05      D-NUM6              PIC  9(06).
005400     05      D-NUM9              PIC  9(09).
005500     05      D-DEZ6V2            PIC -9(06).9(02).
005600     05      D-DEZ4V3            PIC -9(04).9(03).
005700     05      FILLER              PIC X(04).
005800
005900*--------------------------------------------------------------------*
006000* Conditional-Felder
006100*--------------------------------------------------------------------*
006200 01          SCHALTER.
006300     05      FILE-STATUS         PIC X(02).
006400          88 FILE-OK                         VALUE "00".
006500          88 FILE-NOK                        VALUE "01" THRU "99".
006600          88 FILE-TIME-OUT                   VALUE "30".
006700     05      REC-STAT REDEFINES  FILE-STATUS.
006800        10   FILE-STATUS1        PIC X.
006900          88 FILE-EOF                        VALUE "1".
007000          88 FILE-INVALID                    VALUE "2".
007100          88 FILE-PERMERR                    VALUE "3".
007200          88 FILE-LOGICERR                   VALUE "4".
007300          88 FILE-NONAME                     VALUE "5" THRU "8".
007400          88 FILE-IMPLERR                    VALUE "9".
007500        10                       PIC X.
007600
007700     05      MSG-STATUS          PIC 9       VALUE ZERO.
007800          88 MSG-OK                          VALUE ZERO.
007900          88 MSG-EOF                         VALUE 1.
008000
008100     05      PRG-STATUS          PIC 9.
008200          88 PRG-OK                          VALUE ZERO.
008300          88 PRG-NOK                         VALUE 1 THRU 9.
008400          88 PRG-ENDE                        VALUE 1.
008500          88 PRG-ABBRUCH                     VALUE 2.
008600          88 PRG-UNDEF-VAR                   VALUE 3.
008700     05      FILLER              PIC X(02).
008800
008900*--------------------------------------------------------------------*
009000* weitere Arbeitsfelder
009100*--------------------------------------------------------------------*
009200 01          WORK-FELDER.
009300     05      W-DUMMY             PIC X(02).
009400     05      ZEILE               PIC X(80).
009500     05      FILLER              PIC X(04).
