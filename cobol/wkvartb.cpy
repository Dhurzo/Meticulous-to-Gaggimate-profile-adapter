000100*****************************************************************
000200* Member       :: WKVARTB
000300* Letzte Aenderung :: 1989-09-22
000400* Letzte Version   :: A.00.00
000500* Kurzbeschreibung :: LINK-REC Parameterbereich PTRDRV0O -> VARRES0O
000600*                     (Aufloesen der $-Variablen eines Profils)
000700*
000800*----------------------------------------------------------------*
000900* Vers.  | Datum    | von | Kommentar                            *
001000*--------|----------|-----|--------------------------------------*
001100* A.00.00|1989-09-22| HRK | Neuerstellung                         *
001200*----------------------------------------------------------------*
001300*
001400* WKV-REF-TABLE nimmt, bevor VARRES0O gerufen wird, jede Stelle im
001500* Profil auf, die symbolisch (ueber einen VAR-KEY) belegt sein
001600* kann (Kurvenpunkt-Zeit/-Wert, Trigger-Schwelle). Maximalgroesse
001700* nach Satzbild PRSREC: 20 Stufen * (10 Punkte * 2 Felder + 5
001800* Trigger) = 500.
001900*
002000******************************************************************
002100 01          WKV-LINK-REC.
002200     05      WKV-VAR-COUNT        PIC  9(02) COMP.
002300     05      WKV-VAR-TABLE OCCURS 20
002400                           INDEXED BY WKV-VAR-IX.
002500         10  WKV-VAR-KEY          PIC X(20).
002600         10  WKV-VAR-VALUE        PIC S9(04)V9(02).
002700         10  WKV-VAR-USED         PIC X(01) VALUE "N".
002800          88 WKV-VAR-WAS-USED               VALUE "Y".
002900
003000     05      WKV-REF-COUNT        PIC  9(03) COMP.
003100     05      WKV-REF-TABLE OCCURS 500
003200                           INDEXED BY WKV-REF-IX.
003300         10  WKV-REF-LOCATION     PIC X(30).
003400         10  WKV-REF-KEY          PIC X(20).
003500         10  WKV-REF-VALUE        PIC S9(04)V9(02).
003600         10  WKV-REF-RESOLVED     PIC X(01) VALUE "N".
003700          88 WKV-REF-WAS-RESOLVED           VALUE "Y".
003800
003900     05      WKV-UNRES-COUNT      PIC  9(03) COMP.
004000     05      WKV-UNUSED-COUNT     PIC  9(02) COMP.
004100     05      WKV-RETURN-CODE      PIC S9(04) COMP.
004200          88 WKV-RC-OK                      VALUE ZERO.
004300          88 WKV-RC-UNDEF-VAR               VALUE 4.
004400          88 WKV-RC-DEPTH-EXCEEDED          VALUE 8.
004500     05      FILLER               PIC X(04).
