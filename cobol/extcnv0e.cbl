000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     EXTCNV0O.
000400 AUTHOR.         H R KESSLER.
000500 INSTALLATION.   DV-ABTEILUNG SSF-ANWENDUNGEN.
000600 DATE-WRITTEN.   1989-09-25.
000700 DATE-COMPILED.
000800 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2003-04-09
001200* Letzte Version   :: A.02.03
001300* Kurzbeschreibung :: Umsetzung der Ausstiegstrigger einer Stufe
001400*                     auf die Ausstiegsziele des Zielprofils -
001500*                     Konflikterkennung, Typ-/Operatorabbildung,
001600*                     Dubletten- und Unstuetzungspruefung. Wird
001700*                     je Stufe aus PTRDRV0O gerufen.
001800*
001900* Aenderungen (Version und Datum in K-MODUL aendern)
002000*----------------------------------------------------------------*
002100* Vers.  | Datum    | von | Kommentar                            *
002200*--------|----------|-----|--------------------------------------*
002300* A.00.00|1989-09-25| HRK | Neuerstellung                         *
002400* A.00.01|1990-06-08| HRK | Fehler behoben: TR-RELATIVE wurde bei *
002500*        |          |     | Leerwert als "relativ" gewertet       *
002600* A.01.00|1991-11-19| DJP | Konflikterkennung fuer gleichartige   *
002700*        |          |     | Trigger eingebaut (Anforderung 91-   *
002800*        |          |     | 0231)                                *
002900* A.01.01|1993-02-11| WTS | Dublettenwarnungen werden jetzt erst  *
003000*        |          |     | nach Abschluss der Stufe angehaengt   *
003100* A.01.02|1996-05-14| MTG | C200 von Section auf PERFORM THRU     *
003200*        |          |     | umgestellt (Review 96-0103)           *
003300* A.02.00|1998-04-02| MTG | Y2K: kein Datumbezug, Pruefung durch- *
003400*        |          |     | gefuehrt, keine Aenderung erforderl.  *
003500*        |          |     | (Anforderung 98-0447)                 *
003600* A.02.01|1999-03-15| RFK | GO TO durch EXIT SECTION / verschach- *
003700*        |          |     | telte IF ersetzt, kein fachlicher     *
003800*        |          |     | Aenderungsbedarf (Anforderung 99-0512)*
003900* A.02.02|2001-11-06| HGS | Euro-Umstellung geprueft: Modul fuehrt *
004000*        |          |     | keine Waehrungsbetraege, keine Aender- *
004100*        |          |     | ung erforderlich (Anforderung 01-0602) *
004150* A.02.03|2003-04-09| HGS | Fehler behoben: Dublettenwarnung in     *
004160*        |          |     | C240-DUBLETTE-MERKEN nannte nur den     *
004170*        |          |     | Vergleichsoperator des bereits verar-   *
004180*        |          |     | beiteten Triggers, nicht dessen Wert    *
004190*        |          |     | (Anforderung 03-0219)                   *
004200*----------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* ---------------------
004600* Eingang (LINKAGE WKE-LINK-REC, siehe Member WKEXTTB):
004700*   WKE-PHASE-START-TIME - Anfangszeit der erzeugten Phase
004800*   WKE-TRIG-TABLE        - Ausstiegstrigger der Quellstufe
004900* Ausgang:
005000*   WKE-TGT-TABLE          - Ausstiegsziele fuer das Zielprofil
005100*   WKE-WARN-TABLE          - Warnhinweise (Konflikt, nicht unter-
005200*                             stuetzt, Dublette)
005300*
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS ALPHNUM IS "0123456789"
006100                      "abcdefghijklmnopqrstuvwxyz"
006200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006300                      " .,-_".
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 WORKING-STORAGE SECTION.
007200     COPY WSCOMMN OF "=CPYLIB".
007300
007400*--------------------------------------------------------------------*
007500* Felder mit konstantem Inhalt: Praefix K
007600*--------------------------------------------------------------------*
007700 01          KONSTANTE-FELDER.
007800     05      K-MODUL             PIC X(08)          VALUE "EXTCNV0O".
007900     05      FILLER              PIC X(04).
008000
008100*--------------------------------------------------------------------*
008200* W200 - Arbeitsfelder Konflikterkennung
008300*--------------------------------------------------------------------*
008400 01          W200-KONFLIKT-FELDER.
008500     05      W2-FLOOR-OP         PIC X(02).
008600     05      W2-FLOOR-VAL        PIC S9(04)V9(02).
008700     05      W2-CEIL-OP          PIC X(02).
008800     05      W2-CEIL-VAL         PIC S9(04)V9(02).
008900     05      W2-PAAR-GUELTIG     PIC X(01).
009000          88 W2-PAAR-IST-GUELTIG            VALUE "Y".
009100     05      W2-KONFLIKT         PIC X(01).
009200          88 W2-KONFLIKT-GEFUNDEN           VALUE "Y".
009300     05      W2-DUBLETTE         PIC X(01).
009400          88 W2-DUBLETTE-GEFUNDEN           VALUE "Y".
009500     05      W2-EMIT-TYP-TEMP    PIC X(12).
009600     05      W2-OPER-TEMP        PIC X(03).
009700     05      FILLER              PIC X(04).
009800
009900*--------------------------------------------------------------------*
010000* W210 - bereits abgebildete Zieltypen (fuer Dublettenpruefung)
010100*--------------------------------------------------------------------*
010200 01          W210-EMITTIERT.
010300     05      W21-EMIT-COUNT      PIC  9(02) COMP.
010400     05      W21-EMIT-TABLE OCCURS 5
010500                             INDEXED BY W21-EMIT-IX.
010600         10  W21-EMIT-TYPE        PIC X(12).
010700         10  W21-EMIT-TR-TYPE     PIC X(16).
010800         10  W21-EMIT-TR-COMP     PIC X(02).
010900         10  W21-EMIT-TR-VALUE    PIC S9(04)V9(02).
011000
011100*--------------------------------------------------------------------*
011200* W220 - zurueckgestellte Dublettenwarnungen
011300*--------------------------------------------------------------------*
011400 01          W220-DUBLETTEN.
011500     05      W22-DUP-COUNT        PIC  9(02) COMP.
011600     05      W22-DUP-TABLE OCCURS 5
011700                            INDEXED BY W22-DUP-IX.
011800         10  W22-DUP-TEXT          PIC X(60).
011900
012000*--------------------------------------------------------------------*
012100* W300 - Anzeigefeld fuer Werte in Warnmeldungen
012200*--------------------------------------------------------------------*
012300 01          W300-WERT-ANZEIGE.
012400     05      W3-WERT              PIC -9(04).9(02).
012500     05      W3-WERT-X REDEFINES W3-WERT
012600                                  PIC X(07).
012700     05      W3-WERT2             PIC -9(04).9(02).
012800     05      W3-WERT2-X REDEFINES W3-WERT2
012900                                  PIC X(07).
013000     05      FILLER               PIC X(04).
013100
013200*--------------------------------------------------------------------*
013300* LINKAGE SECTION
013400*--------------------------------------------------------------------*
013500 LINKAGE SECTION.
013600     COPY WKEXTTB OF "=CPYLIB".
013700
013800 PROCEDURE DIVISION USING WKE-LINK-REC.
013900
014000******************************************************************
014100* Steuerungs-Section
014200******************************************************************
014300 A100-STEUERUNG SECTION.
014400 A100-00.
014500     PERFORM B000-VORLAUF
014600     PERFORM B100-VERARBEITUNG
014700     PERFORM B090-ENDE
014800     EXIT PROGRAM
014900     .
015000 A100-99.
015100     EXIT.
015200
015300******************************************************************
015400* Vorlauf
015500******************************************************************
015600 B000-VORLAUF SECTION.
015700 B000-00.
015800     PERFORM C000-INIT
015900     .
016000 B000-99.
016100     EXIT.
016200
016300******************************************************************
016400* Ende
016500******************************************************************
016600 B090-ENDE SECTION.
016700 B090-00.
016800     PERFORM C210-ANHAENGEN-DUBLETTEN
016900         VARYING W22-DUP-IX FROM 1 BY 1
017000           UNTIL W22-DUP-IX GREATER W22-DUP-COUNT
017100     .
017200 B090-99.
017300     EXIT.
017400
017500******************************************************************
017600* Verarbeitung
017700******************************************************************
017800 B100-VERARBEITUNG SECTION.
017900 B100-00.
018000     IF  WKE-TRIG-COUNT GREATER ZERO
018100
018200**  ---> 1. Konflikterkennung ueber alle Triggerpaare gleichen Typs
018300         PERFORM C100-PAARE-PRUEFEN
018400             VARYING C4-I1 FROM 1 BY 1
018500               UNTIL C4-I1 GREATER WKE-TRIG-COUNT
018600
018700**      ---> 2. je Trigger in Reihenfolge umsetzen
018800         PERFORM C200-CONVERT-TRIGGER
018900             VARYING WKE-TRIG-IX FROM 1 BY 1
019000               UNTIL WKE-TRIG-IX GREATER WKE-TRIG-COUNT
019100     END-IF                                                       99-0512
019200     .
019300 B100-99.
019400     EXIT.
019500
019600******************************************************************
019700* Initialisierung von Feldern und Tabellen
019800******************************************************************
019900 C000-INIT SECTION.
020000 C000-00.
020100     MOVE ZERO TO WKE-TGT-COUNT
020200     MOVE ZERO TO WKE-WARN-COUNT
020300     MOVE ZERO TO W21-EMIT-COUNT
020400     MOVE ZERO TO W22-DUP-COUNT
020500     .
020600 C000-99.
020700     EXIT.
020800
020900******************************************************************
021000* C100-PAARE-PRUEFEN - vergleicht Trigger C4-I1 mit jedem
021100* nachfolgenden Trigger gleichen Typs auf einen unmoeglichen
021200* Wertebereich (Konflikt).
021300******************************************************************
021400 C100-PAARE-PRUEFEN SECTION.
021500 C100-00.
021600     PERFORM C110-EIN-PAAR-PRUEFEN
021700         VARYING C4-I2 FROM C4-I1 BY 1
021800           UNTIL C4-I2 GREATER WKE-TRIG-COUNT
021900     .
022000 C100-99.
022100     EXIT.
022200
022300******************************************************************
022400* C110-EIN-PAAR-PRUEFEN - prueft das Paar (C4-I1, C4-I2), sofern
022500* beide Trigger vom gleichen Quelltyp sind.
022600******************************************************************
022700 C110-EIN-PAAR-PRUEFEN SECTION.
022800 C110-00.
022900     IF  C4-I2 NOT EQUAL C4-I1
023000     AND WKE-TRIG-TYPE(C4-I1) EQUAL WKE-TRIG-TYPE(C4-I2)
023100
023200         PERFORM C120-FLOOR-CEIL-BESTIMMEN
023300
023400**          ---> nur bei Unter-/Obergrenzen-Paar pruefen
023500         IF  W2-PAAR-IST-GUELTIG
023600
023700             MOVE "N" TO W2-KONFLIKT
023800             IF  W2-FLOOR-VAL GREATER W2-CEIL-VAL
023900                 MOVE "Y" TO W2-KONFLIKT
024000             ELSE
024100                 IF  W2-FLOOR-VAL EQUAL W2-CEIL-VAL
024200                     IF  NOT (W2-FLOOR-OP EQUAL ">=" AND
024300                              W2-CEIL-OP  EQUAL "<=")
024400                         MOVE "Y" TO W2-KONFLIKT
024500                     END-IF
024600                 END-IF
024700             END-IF
024800
024900             IF  W2-KONFLIKT-GEFUNDEN
025000                 ADD 1 TO WKE-WARN-COUNT
025100                 STRING "trigger "      DELIMITED BY SIZE,
025200                        WKE-TRIG-TYPE(C4-I1) DELIMITED BY SPACE,
025300                        " conditions can never both be true, first "
025400                                         DELIMITED BY SIZE,
025500                        "trigger used"   DELIMITED BY SIZE
025600                     INTO WKE-WARN-TEXT(WKE-WARN-COUNT)
025700             END-IF
025800         END-IF                                                   99-0512
025900     END-IF                                                       99-0512
026000     .
026100 C110-99.
026200     EXIT.
026300
026400******************************************************************
026500* C120-FLOOR-CEIL-BESTIMMEN - ordnet die beiden Trigger des
026600* Paares nach Unter- (>, >=) und Obergrenze (<, <=). Ist das
026700* Paar keine Unter-/Obergrenzen-Kombination, bleibt
026800* W2-IST-KONFLIKT ungesetzt.
026900******************************************************************
027000 C120-FLOOR-CEIL-BESTIMMEN SECTION.
027100 C120-00.
027200     MOVE "N" TO W2-PAAR-GUELTIG
027300
027400     IF  (WKE-TRIG-COMPARISON(C4-I1) EQUAL ">=" OR ">")
027500         AND (WKE-TRIG-COMPARISON(C4-I2) EQUAL "<=" OR "<")
027600         MOVE WKE-TRIG-COMPARISON(C4-I1) TO W2-FLOOR-OP
027700         MOVE WKE-TRIG-VALUE(C4-I1)      TO W2-FLOOR-VAL
027800         MOVE WKE-TRIG-COMPARISON(C4-I2) TO W2-CEIL-OP
027900         MOVE WKE-TRIG-VALUE(C4-I2)      TO W2-CEIL-VAL
028000         MOVE "Y" TO W2-PAAR-GUELTIG
028100     END-IF
028200
028300     IF  (WKE-TRIG-COMPARISON(C4-I2) EQUAL ">=" OR ">")
028400         AND (WKE-TRIG-COMPARISON(C4-I1) EQUAL "<=" OR "<")
028500         MOVE WKE-TRIG-COMPARISON(C4-I2) TO W2-FLOOR-OP
028600         MOVE WKE-TRIG-VALUE(C4-I2)      TO W2-FLOOR-VAL
028700         MOVE WKE-TRIG-COMPARISON(C4-I1) TO W2-CEIL-OP
028800         MOVE WKE-TRIG-VALUE(C4-I1)      TO W2-CEIL-VAL
028900         MOVE "Y" TO W2-PAAR-GUELTIG
029000     END-IF
029100     .
029200 C120-99.
029300     EXIT.
029400
029500******************************************************************
029600* C200-CONVERT-TRIGGER - setzt einen Ausstiegstrigger in ein
029700* Ausstiegsziel um (oder erzeugt eine Warnung).
029800******************************************************************
029900 C200-CONVERT-TRIGGER SECTION.
030000 C200-00.
030100     IF  WKE-TRIG-TYPE(WKE-TRIG-IX) EQUAL "piston_position"
030200      OR WKE-TRIG-TYPE(WKE-TRIG-IX) EQUAL "power"
030300      OR WKE-TRIG-TYPE(WKE-TRIG-IX) EQUAL "user_interaction"
030400         ADD 1 TO WKE-WARN-COUNT
030500         STRING "trigger type "  DELIMITED BY SIZE,
030600                WKE-TRIG-TYPE(WKE-TRIG-IX) DELIMITED BY SPACE,
030700                " unsupported, will be ignored" DELIMITED BY SIZE
030800             INTO WKE-WARN-TEXT(WKE-WARN-COUNT)
030900     ELSE                                                         99-0512
031000
031100         PERFORM C250-TYP-ABBILDEN
031200
031300         MOVE "N" TO W2-DUBLETTE
031400         PERFORM C230-DUBLETTE-SUCHEN
031500             VARYING W21-EMIT-IX FROM 1 BY 1
031600               UNTIL W21-EMIT-IX GREATER W21-EMIT-COUNT
031700                  OR W2-DUBLETTE-GEFUNDEN
031800
031900         IF  W2-DUBLETTE-GEFUNDEN
032000**              ---> Dublette: zurueckstellen, erster Trigger gewinnt
032100             PERFORM C240-DUBLETTE-MERKEN
032200         ELSE                                                     99-0512
032300
032400             MOVE WKE-TRIG-VALUE(WKE-TRIG-IX) TO W3-WERT
032500             IF  WKE-TRIG-TYPE(WKE-TRIG-IX) EQUAL "time"
032600                 AND WKE-TRIG-IS-RELATIVE(WKE-TRIG-IX)
032700                 ADD WKE-PHASE-START-TIME TO W3-WERT
032800             END-IF
032900
033000             PERFORM C260-OPERATOR-ABBILDEN
033100
033200             ADD 1 TO WKE-TGT-COUNT
033300             MOVE W2-EMIT-TYP-TEMP            TO WKE-TGT-TYPE(WKE-TGT-COUNT)
033400             MOVE W2-OPER-TEMP                TO WKE-TGT-OPER(WKE-TGT-COUNT)
033500             MOVE W3-WERT                     TO WKE-TGT-VALUE(WKE-TGT-COUNT)
033600
033700             ADD 1 TO W21-EMIT-COUNT
033800             MOVE W2-EMIT-TYP-TEMP            TO W21-EMIT-TYPE(W21-EMIT-COUNT)
033900             MOVE WKE-TRIG-TYPE(WKE-TRIG-IX)  TO W21-EMIT-TR-TYPE(W21-EMIT-COUNT)
034000             MOVE WKE-TRIG-COMPARISON(WKE-TRIG-IX)
034100                                              TO W21-EMIT-TR-COMP(W21-EMIT-COUNT)
034200             MOVE WKE-TRIG-VALUE(WKE-TRIG-IX) TO W21-EMIT-TR-VALUE(W21-EMIT-COUNT)
034300         END-IF                                                   99-0512
034400     END-IF                                                       99-0512
034500     .
034600 C200-99.
034700     EXIT.
034800
034900******************************************************************
035000* C230-DUBLETTE-SUCHEN - prueft, ob der eben abgebildete Zieltyp
035100* bereits fuer einen frueheren Trigger dieser Stufe erzeugt wurde.
035200******************************************************************
035300 C230-DUBLETTE-SUCHEN SECTION.
035400 C230-00.
035500     IF  W21-EMIT-TYPE(W21-EMIT-IX) EQUAL W2-EMIT-TYP-TEMP
035600         MOVE "Y" TO W2-DUBLETTE
035700     END-IF
035800     .
035900 C230-99.
036000     EXIT.
036100
036200******************************************************************
036300* C240-DUBLETTE-MERKEN - stellt die Dublettenwarnung zurueck, sie
036400* wird erst am Ende der Stufe (B090-ENDE) angehaengt.
036500******************************************************************
036600 C240-DUBLETTE-MERKEN SECTION.
036700 C240-00.
036800     IF  W22-DUP-COUNT LESS 5
036900         ADD 1 TO W22-DUP-COUNT
037000         MOVE WKE-TRIG-VALUE(WKE-TRIG-IX) TO W3-WERT
037100         MOVE W21-EMIT-TR-VALUE(W21-EMIT-IX) TO W3-WERT2
037200         STRING "duplicate "             DELIMITED BY SIZE,
037300                W2-EMIT-TYP-TEMP         DELIMITED BY SPACE,
037400                " trigger "              DELIMITED BY SIZE,
037500                WKE-TRIG-COMPARISON(WKE-TRIG-IX) DELIMITED BY SPACE,
037600                " "                      DELIMITED BY SIZE,
037700                W3-WERT-X                DELIMITED BY SIZE,
037800                " vs "                   DELIMITED BY SIZE,
037900                W21-EMIT-TR-COMP(W21-EMIT-IX) DELIMITED BY SPACE,
038000                " "                      DELIMITED BY SIZE,
038100                W3-WERT2-X               DELIMITED BY SIZE
038200              INTO W22-DUP-TABLE(W22-DUP-COUNT)
038300     END-IF                                                       99-0512
038400     .
038500 C240-99.
038600     EXIT.
038700
038800******************************************************************
038900* C210-ANHAENGEN-DUBLETTEN - haengt die zurueckgestellten
039000* Dublettenwarnungen nach den uebrigen Warnungen an.
039100******************************************************************
039200 C210-ANHAENGEN-DUBLETTEN SECTION.
039300 C210-00.
039400     IF  WKE-WARN-COUNT LESS 10
039500         ADD 1 TO WKE-WARN-COUNT
039600         MOVE W22-DUP-TABLE(W22-DUP-IX) TO WKE-WARN-TEXT(WKE-WARN-COUNT)
039700     END-IF                                                       99-0512
039800     .
039900 C210-99.
040000     EXIT.
040100
040200******************************************************************
040300* C250-TYP-ABBILDEN - bildet den Quelltyp des Triggers auf den
040400* Zieltyp des Ausstiegsziels ab. Unbekannte Typen bleiben
040500* unveraendert.
040600******************************************************************
040700 C250-TYP-ABBILDEN SECTION.
040800 C250-00.
040900     EVALUATE WKE-TRIG-TYPE(WKE-TRIG-IX)
041000         WHEN "weight"   MOVE "volumetric"  TO W2-EMIT-TYP-TEMP
041100         WHEN "time"     MOVE "time"        TO W2-EMIT-TYP-TEMP
041200         WHEN "pressure" MOVE "pressure"    TO W2-EMIT-TYP-TEMP
041300         WHEN "flow"     MOVE "flow"        TO W2-EMIT-TYP-TEMP
041400         WHEN OTHER      MOVE WKE-TRIG-TYPE(WKE-TRIG-IX)
041500                                             TO W2-EMIT-TYP-TEMP
041600     END-EVALUATE
041700     .
041800 C250-99.
041900     EXIT.
042000
042100******************************************************************
042200* C260-OPERATOR-ABBILDEN - bildet das Vergleichszeichen des
042300* Triggers auf den Operator-Code des Ausstiegsziels ab.
042400******************************************************************
042500 C260-OPERATOR-ABBILDEN SECTION.
042600 C260-00.
042700     EVALUATE WKE-TRIG-COMPARISON(WKE-TRIG-IX)
042800         WHEN ">=" MOVE "gte" TO W2-OPER-TEMP
042900         WHEN "<=" MOVE "lte" TO W2-OPER-TEMP
043000         WHEN ">"  MOVE "gt"  TO W2-OPER-TEMP
043100         WHEN "<"  MOVE "lt"  TO W2-OPER-TEMP
043200         WHEN OTHER MOVE "gte" TO W2-OPER-TEMP
043300     END-EVALUATE
043400     .
043500 C260-99.
043600     EXIT.
